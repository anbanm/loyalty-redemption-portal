000100*************************
000110  IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     LRPSWEEP.
000140 AUTHOR.         BARB T JANUSZEK.
000150 INSTALLATION.   LOYALTY REDEMPTION PORTAL - BATCH SUITE.
000160 DATE-WRITTEN.   09 OCT 1993.
000170 DATE-COMPILED.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  OVERNIGHT SWEEP OF THE LOYALTY-TRANSACTION LEDGER.
000210*               SELECTS EVERY ROW LEFT FAILED BY A PRIOR RUN (OR
000220*               STILL PENDING) WITH FEWER THAN 3 RETRY ATTEMPTS
000230*               ALREADY CHARGED AGAINST IT, AND RE-DRIVES THE
000240*               LEDGER CALL THROUGH LRPVLTXN ONE MORE TIME.  A
000250*               ROW THAT FAILS ON WHAT WOULD BE ITS THIRD ATTEMPT
000260*               IS LEFT FAILED FOR GOOD - NO FURTHER SWEEP WILL
000270*               PICK IT UP.  ONE BAD ROW NEVER STOPS THE SWEEP -
000280*               THE NEXT ELIGIBLE ROW IS ALWAYS ATTEMPTED.
000290*
000300*------------------------------------------------------------*
000310* HISTORY OF MODIFICATION:
000320*------------------------------------------------------------*
000330* LRP033  09/10/1993  BTJ   - INITIAL VERSION, COMPANION TO THE
000340*                     LRP033 RETRY-COUNT/ERROR-MESSAGE CHANGE
000350*                     MADE TO LRPLTXN.cpybk THIS SAME REQUEST.
000360* LRP048  14/03/1994  BTJ   - SWEEP NOW BUILDS A FULL IN-MEMORY
000370*                     WORK LIST AND CLOSES THE LEDGER BEFORE
000380*                     CALLING LRPVLTXN, SO THE CALLED ROUTINE'S
000390*                     OWN OPEN OF LRPLTXN NEVER COLLIDES WITH
000400*                     OURS (REQ #LRP-0198).
000410* LRP071  17/06/1994  BTJ   - COMPANY LOOKUP NOW USES THE SAME
000420*                     IN-MEMORY TABLE PATTERN AS LRPPRORD INSTEAD
000430*                     OF A FRESH READ PER ROW (REQ #LRP-0277).
000440* LRP089  20/08/1994  BTJ   - ADDED UPSI-0 RESTART SWITCH TO
000450*                     MATCH THE CONVENTION USED BY LRPPRORD -
000460*                     OPERATIONS WANTED A CONSISTENT WAY TO TELL
000470*                     THE SCHEDULER A SWEEP IS A RE-RUN (REQ
000480*                     #LRP-0340).
000490* LRP096  17/03/2004  JDW   - ABEND RETURN CODE NOW A WORKING-
000500*                     STORAGE FIELD, NOT A LITERAL, AND A GRAND
000510*                     TOTAL OF TRANSACTIONS PROCESSED IS NOW SHOWN
000520*                     WITH THE END-OF-RUN SUMMARY (REQ #LRP-0571).
000530*------------------------------------------------------------*
000540 EJECT
000550**********************
000560 ENVIRONMENT DIVISION.
000570**********************
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  IBM-AS400.
000600 OBJECT-COMPUTER.  IBM-AS400.
000610 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000620                     ON  STATUS IS WK-C-RESTART-RUN
000630                     OFF STATUS IS WK-C-NORMAL-RUN.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT LRPLTXN  ASSIGN TO DISK-LRPLTXN
000680            ORGANIZATION      IS RELATIVE
000690            ACCESS MODE       IS DYNAMIC
000700            RELATIVE KEY      IS WK-N-LTXN-RRN
000710            FILE STATUS       IS WK-C-FILE-STATUS.
000720
000730     SELECT LRPCOMP  ASSIGN TO DISK-LRPCOMP
000740            ORGANIZATION      IS SEQUENTIAL
000750            ACCESS MODE       IS SEQUENTIAL
000760            FILE STATUS       IS WK-C-FILE-STATUS.
000770
000780***************
000790 DATA DIVISION.
000800***************
000810 FILE SECTION.
000820**************
000830 FD  LRPLTXN
000840     LABEL RECORDS ARE OMITTED.
000850 01  WK-C-LRPLTXN-REC.
000860     COPY LRPLTXN.
000870
000880 FD  LRPCOMP
000890     LABEL RECORDS ARE OMITTED.
000900 01  WK-C-LRPCOMP-REC.
000910     COPY LRPCOMP.
000920
000930 WORKING-STORAGE SECTION.
000940*************************
000950 01  FILLER                  PIC X(24)   VALUE
000960     "** PROGRAM LRPSWEEP **".
000970
000980 01  WK-C-COMMON.
000990     COPY LRPCMWS.
001000     COPY LRPFSCD.
001010
001020 01  WK-N-LTXN-RRN            PIC 9(08)   COMP.
001030
001040 01  WK-N-LTXN-RRN-ALT REDEFINES WK-N-LTXN-RRN.
001050     05  FILLER                PIC 9(08).
001060
001070 01  WK-T-CO-TABLE.
001080     05  WK-T-CO-ENTRY        OCCURS 500 TIMES
001090                               INDEXED BY WK-X-CO-NDX
001100                               PIC X(0450).
001110 01  WK-N-CO-COUNT            PIC 9(05)   COMP VALUE ZERO.
001120 01  WK-C-CO-WORK.
001130     COPY LRPCOMP.
001140
001150 01  WK-T-CO-WORK-ALT REDEFINES WK-C-CO-WORK.
001160     05  FILLER                PIC X(0450).
001170
001180*    ONE ENTRY PER ELIGIBLE LEDGER ROW, LOADED FROM LRPLTXN AT
001190*    START-UP WHILE IT IS STILL OPEN - HOLDS EVERYTHING THE RETRY
001200*    CALL NEEDS SO THE LEDGER FILE CAN BE CLOSED FOR THE REST OF
001210*    THE RUN AND REOPENED ONLY BY LRPVLTXN ITSELF.
001220 01  WK-T-SWEEP-TABLE.
001230     05  WK-T-SWEEP-ENTRY     OCCURS 2000 TIMES
001240                               INDEXED BY WK-X-SWP-NDX.
001250         10  WK-T-SWP-TXN-ID       PIC X(36).
001260         10  WK-T-SWP-ORDER-ID     PIC X(36).
001270         10  WK-T-SWP-COMPANY-ID   PIC X(36).
001280         10  WK-T-SWP-POINTS-AMT   PIC 9(09).
001290         10  WK-T-SWP-TYPE         PIC X(06).
001300         10  WK-T-SWP-RETRY-CNT    PIC 9(02).
001310 01  WK-N-SWEEP-COUNT         PIC 9(08)   COMP VALUE ZERO.
001320
001330 01  WK-N-SWEEP-COUNT-ALT REDEFINES WK-N-SWEEP-COUNT.
001340     05  FILLER                PIC 9(08).
001350
001360 01  WK-C-FOUND2-SW           PIC X(01)   VALUE "N".
001370     88  WK-C-FOUND2-YES                VALUE "Y".
001380     88  WK-C-FOUND2-NO                 VALUE "N".
001390
001400 01  WK-N-RUN-TXN-PROCESSED   PIC S9(07) COMP-3 VALUE ZERO.
001410 01  WK-N-RUN-TXN-SUCCEEDED   PIC S9(07) COMP-3 VALUE ZERO.
001420 01  WK-N-RUN-TXN-FAILED      PIC S9(07) COMP-3 VALUE ZERO.
001430 01  WK-N-RUN-TXN-EXHAUSTED   PIC S9(07) COMP-3 VALUE ZERO.
001440
001450 COPY LRPLKTXN.
001460
001470*****************
001480 77  WK-77-ABEND-RC          PIC 9(02)  COMP VALUE 16.
001490 77  WK-77-TXN-TOTAL         PIC S9(07) COMP VALUE ZERO.
001500
001510 LINKAGE SECTION.
001520*****************
001530 EJECT
001540***************
001550 PROCEDURE DIVISION.
001560***************
001570 MAIN-MODULE.
001580     PERFORM A001-START-PROGRAM-ROUTINE
001590        THRU A999-START-PROGRAM-ROUTINE-EX.
001600     GOBACK.
001610
001620*---------------------------------------------------------------*
001630 A001-START-PROGRAM-ROUTINE.
001640*---------------------------------------------------------------*
001650     OPEN INPUT  LRPCOMP.
001660     OPEN INPUT  LRPLTXN.
001670     IF  NOT WK-C-SUCCESSFUL
001680         DISPLAY "LRPSWEEP - FILE OPEN ERROR"
001690         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001700         PERFORM Y900-ABNORMAL-TERMINATION.
001710
001720     IF  WK-C-RESTART-RUN
001730         DISPLAY "LRPSWEEP - RESTART SWITCH ON - ROWS ALREADY "
001740                 "SWEPT THIS CYCLE ARE RE-ELIGIBLE ANYWAY - "
001750                 "RETRY-CNT IS THE ONLY GUARD AGAINST RE-SWEEP".
001760
001770     PERFORM A100-LOAD-COMPANY-TABLE
001780        THRU A199-LOAD-COMPANY-TABLE-EX.
001790     PERFORM A200-BUILD-SWEEP-TABLE
001800        THRU A299-BUILD-SWEEP-TABLE-EX.
001810
001820     CLOSE LRPLTXN.
001830
001840     PERFORM B000-SWEEP-ELIGIBLE-TRANSACTIONS
001850        THRU B099-SWEEP-ELIGIBLE-TRANSACTIONS-EX.
001860
001870     PERFORM Z000-END-PROGRAM-ROUTINE
001880        THRU Z999-END-PROGRAM-ROUTINE-EX.
001890
001900 A999-START-PROGRAM-ROUTINE-EX.
001910     EXIT.
001920
001930*---------------------------------------------------------------*
001940 A100-LOAD-COMPANY-TABLE.
001950*---------------------------------------------------------------*
001960     MOVE ZERO              TO    WK-N-CO-COUNT.
001970 A110-LOAD-COMPANY-LOOP.
001980     READ LRPCOMP NEXT RECORD.
001990     IF  WK-C-END-OF-FILE
002000         GO TO A199-LOAD-COMPANY-TABLE-EX.
002010     ADD 1                  TO    WK-N-CO-COUNT.
002020     SET WK-X-CO-NDX            TO WK-N-CO-COUNT.
002030     MOVE WK-C-LRPCOMP-REC  TO    WK-T-CO-ENTRY (WK-X-CO-NDX).
002040     GO TO A110-LOAD-COMPANY-LOOP.
002050
002060 A199-LOAD-COMPANY-TABLE-EX.
002070     EXIT.
002080
002090*---------------------------------------------------------------*
002100 A200-BUILD-SWEEP-TABLE.
002110*    SCANS THE WHOLE LEDGER ONCE AT START-UP AND COPIES OUT
002120*    EVERY FIELD THE RETRY CALL WILL NEED FROM EACH ROW ELIGIBLE
002130*    FOR THIS CYCLE - FAILED WITH RETRY-CNT UNDER 3, OR STILL
002140*    PENDING.  A ROW WRITTEN AFTER THIS SCAN BY A CONCURRENT
002150*    RECORD-TRANSACTION CALL IS LEFT FOR THE NEXT SCHEDULING OF
002160*    THIS JOB.  RRN ORDER IS CREATED-TIMESTAMP ORDER HERE - THE
002170*    LEDGER IS APPEND-ONLY, SO RRN 1 IS ALWAYS THE OLDEST ROW.
002180*---------------------------------------------------------------*
002190     MOVE ZERO              TO    WK-N-SWEEP-COUNT.
002200     MOVE 1                 TO    WK-N-LTXN-RRN.
002210 A210-SCAN-LEDGER-LOOP.
002220     READ LRPLTXN NEXT RECORD.
002230     IF  WK-C-END-OF-FILE
002240         GO TO A299-BUILD-SWEEP-TABLE-EX.
002250     IF  WK-C-SUCCESSFUL
002260         IF  LRPLTXN-IS-PENDING
002270             OR  (LRPLTXN-IS-FAILED AND LRPLTXN-RETRY-CNT < 3)
002280             ADD 1                TO    WK-N-SWEEP-COUNT
002290             SET WK-X-SWP-NDX     TO    WK-N-SWEEP-COUNT
002300             MOVE LRPLTXN-TXN-ID      TO
002310                 WK-T-SWP-TXN-ID (WK-X-SWP-NDX)
002320             MOVE LRPLTXN-ORDER-ID    TO
002330                 WK-T-SWP-ORDER-ID (WK-X-SWP-NDX)
002340             MOVE LRPLTXN-COMPANY-ID  TO
002350                 WK-T-SWP-COMPANY-ID (WK-X-SWP-NDX)
002360             MOVE LRPLTXN-POINTS-AMT  TO
002370                 WK-T-SWP-POINTS-AMT (WK-X-SWP-NDX)
002380             MOVE LRPLTXN-TYPE        TO
002390                 WK-T-SWP-TYPE (WK-X-SWP-NDX)
002400             MOVE LRPLTXN-RETRY-CNT   TO
002410                 WK-T-SWP-RETRY-CNT (WK-X-SWP-NDX)
002420         END-IF.
002430     ADD 1                   TO    WK-N-LTXN-RRN.
002440     GO TO A210-SCAN-LEDGER-LOOP.
002450
002460 A299-BUILD-SWEEP-TABLE-EX.
002470     EXIT.
002480
002490*---------------------------------------------------------------*
002500 B000-SWEEP-ELIGIBLE-TRANSACTIONS.
002510*    ONE TRANSACTION'S OUTCOME NEVER STOPS THE SWEEP OVER THE
002520*    REST OF THE TABLE - WE JUST COUNT IT AND MOVE ON.
002530*---------------------------------------------------------------*
002540     IF  WK-N-SWEEP-COUNT = ZERO
002550         GO TO B099-SWEEP-ELIGIBLE-TRANSACTIONS-EX.
002560
002570     SET WK-X-SWP-NDX             TO 1.
002580 B010-SWEEP-LOOP.
002590     IF  WK-X-SWP-NDX > WK-N-SWEEP-COUNT
002600         GO TO B099-SWEEP-ELIGIBLE-TRANSACTIONS-EX.
002610     PERFORM C000-SWEEP-ONE-TRANSACTION
002620        THRU C099-SWEEP-ONE-TRANSACTION-EX.
002630     SET WK-X-SWP-NDX UP BY 1.
002640     GO TO B010-SWEEP-LOOP.
002650
002660 B099-SWEEP-ELIGIBLE-TRANSACTIONS-EX.
002670     EXIT.
002680
002690*---------------------------------------------------------------*
002700 C000-SWEEP-ONE-TRANSACTION.
002710*---------------------------------------------------------------*
002720     PERFORM D100-LOOKUP-COMPANY
002730        THRU D199-LOOKUP-COMPANY-EX.
002740     IF  WK-C-FOUND2-NO
002750         DISPLAY "LRPSWEEP - COMPANY NOT ON FILE - TXN-ID "
002760                 WK-T-SWP-TXN-ID (WK-X-SWP-NDX)
002770         GO TO C099-SWEEP-ONE-TRANSACTION-EX.
002780
002790     SET  WK-C-LTXN-DO-RETRY       TO TRUE.
002800     MOVE WK-T-SWP-TXN-ID     (WK-X-SWP-NDX) TO WK-C-LTXN-TXN-ID.
002810     MOVE WK-T-SWP-ORDER-ID (WK-X-SWP-NDX) TO
002820         WK-C-LTXN-ORDER-ID.
002830     MOVE WK-T-SWP-COMPANY-ID (WK-X-SWP-NDX) TO
002840         WK-C-LTXN-COMPANY-ID.
002850     MOVE LRPCOMP-LOYALTY-ACCTID   TO WK-C-LTXN-ACCOUNT-ID.
002860     MOVE WK-T-SWP-POINTS-AMT (WK-X-SWP-NDX) TO
002870         WK-C-LTXN-POINTS-AMT.
002880     MOVE WK-T-SWP-TYPE       (WK-X-SWP-NDX) TO WK-C-LTXN-TYPE.
002890     CALL "LRPVLTXN" USING WK-C-LTXN-RECORD.
002900
002910     ADD 1 TO WK-N-RUN-TXN-PROCESSED.
002920     IF  WK-C-LTXN-NG
002930         DISPLAY "LRPSWEEP - RETRY CALL ERROR - TXN-ID "
002940                 WK-T-SWP-TXN-ID (WK-X-SWP-NDX)
002950                 " - " WK-C-LTXN-ERROR-TEXT
002960         GO TO C099-SWEEP-ONE-TRANSACTION-EX.
002970
002980     IF  WK-C-LTXN-STAT-COMPLETED
002990         ADD 1 TO WK-N-RUN-TXN-SUCCEEDED
003000     ELSE
003010         ADD 1 TO WK-N-RUN-TXN-FAILED
003020         IF  WK-T-SWP-RETRY-CNT (WK-X-SWP-NDX) NOT < 2
003030             ADD 1 TO WK-N-RUN-TXN-EXHAUSTED
003040         END-IF
003050     END-IF.
003060
003070 C099-SWEEP-ONE-TRANSACTION-EX.
003080     EXIT.
003090
003100*---------------------------------------------------------------*
003110 D100-LOOKUP-COMPANY.
003120*---------------------------------------------------------------*
003130     SET WK-C-FOUND2-NO           TO TRUE.
003140     SET WK-X-CO-NDX               TO 1.
003150     PERFORM D110-SEARCH-COMPANY-LOOP
003160        UNTIL WK-X-CO-NDX > WK-N-CO-COUNT
003170        OR    WK-C-FOUND2-YES.
003180 D199-LOOKUP-COMPANY-EX.
003190     EXIT.
003200
003210 D110-SEARCH-COMPANY-LOOP.
003220     MOVE WK-T-CO-ENTRY (WK-X-CO-NDX) TO LRPCOMP-RECORD.
003230     IF  LRPCOMP-COMPANY-ID =
003240             WK-T-SWP-COMPANY-ID (WK-X-SWP-NDX)
003250         SET WK-C-FOUND2-YES       TO TRUE
003260     ELSE
003270         SET WK-X-CO-NDX UP BY 1.
003280
003290*---------------------------------------------------------------*
003300 Y900-ABNORMAL-TERMINATION.
003310*---------------------------------------------------------------*
003320     DISPLAY "LRPSWEEP - JOB TERMINATED ABNORMALLY".
003330     CLOSE LRPLTXN LRPCOMP.
003340     MOVE WK-77-ABEND-RC     TO    RETURN-CODE.
003350     GOBACK.
003360
003370*---------------------------------------------------------------*
003380 Z000-END-PROGRAM-ROUTINE.
003390*---------------------------------------------------------------*
003400     COMPUTE WK-77-TXN-TOTAL =
003410         WK-N-RUN-TXN-SUCCEEDED + WK-N-RUN-TXN-FAILED +
003420         WK-N-RUN-TXN-EXHAUSTED.
003430     DISPLAY "LRPSWEEP - TRANSACTIONS TOTAL     - "
003440         WK-77-TXN-TOTAL.
003450     DISPLAY "LRPSWEEP - TRANSACTIONS PROCESSED - "
003460         WK-N-RUN-TXN-PROCESSED.
003470     DISPLAY "LRPSWEEP - TRANSACTIONS SUCCEEDED - "
003480         WK-N-RUN-TXN-SUCCEEDED.
003490     DISPLAY "LRPSWEEP - TRANSACTIONS FAILED    - "
003500         WK-N-RUN-TXN-FAILED.
003510     DISPLAY "LRPSWEEP - RETRY LIMIT EXCEEDED   - "
003520         WK-N-RUN-TXN-EXHAUSTED.
003530     CLOSE LRPCOMP.
003540
003550 Z999-END-PROGRAM-ROUTINE-EX.
003560     EXIT.
003570
003580******************************************************************
003590************** END OF PROGRAM SOURCE -  LRPSWEEP ***************
003600******************************************************************
003610
003620
003630
003640
003650
003660
003670
