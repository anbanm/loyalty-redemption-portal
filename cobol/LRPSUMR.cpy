000100*    LRPSUMR.cpybk
000110*    ORDER-SUMMARY-FILE RECORD - ONE ROW WRITTEN PER ORDER
000120*    CREATED, FOR THE NIGHTLY ORDER-ACKNOWLEDGEMENT REPORT.
000130*------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:
000150*------------------------------------------------------------*
000160* LRP024  15/02/1999  RAC   - INITIAL VERSION.
000170*------------------------------------------------------------*
000180 01  WK-C-SUMR-RECORD.
000190     05  WK-C-SUMR-COMPANY-NAME  PIC X(255).
000200     05  WK-C-SUMR-ACCTMGR-NAME  PIC X(255).
000210     05  WK-C-SUMR-ORDER-NBR     PIC X(50).
000220     05  WK-C-SUMR-TOTAL-POINTS  PIC 9(09).
000230     05  WK-C-SUMR-STATUS        PIC X(10).
000240     05  WK-C-SUMR-ITEM-COUNT    PIC 9(05).
000250     05  FILLER                  PIC X(16).
000260
