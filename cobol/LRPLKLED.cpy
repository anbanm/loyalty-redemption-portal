000100*    LRPLKLED.cpybk
000110*    LINKAGE PARAMETER RECORD FOR CALL TO LRPXLEDG - THE MOCKED
000120*    EXTERNAL LOYALTY-PROGRAM LEDGER POSTING STUB.
000130*------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:
000150*------------------------------------------------------------*
000160* LRP015  11/02/1999  RAC   - INITIAL VERSION.                    LRP015
000170* LRP099  31/03/2004  JDW   - ADDED A REQUEST REFERENCE STRING    LRP099
000180*                     (TXN TYPE/ORDER/RETRY TAG, FOR TRACING)
000190*                     AND RESPONSE ERROR-CODE AND BEFORE/AFTER
000200*                     BALANCE FIELDS (REQ #LRP-0580).
000210*------------------------------------------------------------*
000220 01  WK-C-LED-RECORD.
000230     05  WK-C-LED-REQUEST.
000240         10  WK-C-LED-ACCOUNT-ID     PIC X(100).
000250         10  WK-C-LED-POINTS-AMT     PIC 9(09).
000260         10  WK-C-LED-TXN-TYPE       PIC X(06).
000270         10  WK-C-LED-REFERENCE      PIC X(100).
000280*                                TYPE + "-" + ORDER-ID, WITH A
000290*                                "-RETRY-" + COUNT SUFFIX WHEN
000300*                                THIS IS A RETRIED TRANSACTION
000310     05  WK-C-LED-RESPONSE.
000320         10  WK-C-LED-TXN-ID         PIC X(20).
000330         10  WK-C-LED-STATUS         PIC X(07).
000340             88  WK-C-LED-SUCCESS              VALUE "SUCCESS".
000350             88  WK-C-LED-FAILED               VALUE "FAILED ".
000360         10  WK-C-LED-ERROR-CODE     PIC X(30).
000370*                                SET ONLY WHEN FAILED - E.G.
000380*                                "INSUFFICIENT_BALANCE"
000390         10  WK-C-LED-BAL-BEFORE     PIC 9(09).
000400         10  WK-C-LED-BAL-AFTER      PIC 9(09).
000410         10  WK-C-LED-ERROR-TEXT     PIC X(255).
000420     05  FILLER                      PIC X(05).
000430
