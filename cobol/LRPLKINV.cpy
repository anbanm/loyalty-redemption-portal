000100*    LRPLKINV.cpybk
000110*    LINKAGE PARAMETER RECORD FOR CALL TO LRPVINV (INVENTORY
000120*    AVAILABILITY/RESERVE/RELEASE/CONFIRM/ADD-STOCK SUBROUTINE).
000130*------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:
000150*------------------------------------------------------------*
000160* LRP012  02/03/1999  RAC   - INITIAL VERSION.                    LRP012
000170* LRP052  06/05/2002  BTJ   - ADDED WK-C-INV-LOW-STOCK-IND SO A
000180*                     RESERVE CALL CAN HAND BACK THE LOW-STOCK
000190*                     SIGNAL WITHOUT THE CALLER REREADING LRPINVT.
000200*------------------------------------------------------------*
000210 01  WK-C-INV-RECORD.
000220     05  WK-C-INV-FUNCTION       PIC X(07).
000230         88  WK-C-INV-AVAILABLE            VALUE "AVAILBL".
000240         88  WK-C-INV-RESERVE              VALUE "RESERVE".
000250         88  WK-C-INV-RELEASE              VALUE "RELEASE".
000260         88  WK-C-INV-CONFIRM              VALUE "CONFIRM".
000270         88  WK-C-INV-ADDSTOCK             VALUE "ADDSTCK".
000280     05  WK-C-INV-PRODUCT-ID     PIC X(36).
000290     05  WK-C-INV-QUANTITY       PIC S9(09).
000300     05  WK-C-INV-RETURN-CODE    PIC X(02).
000310         88  WK-C-INV-OK                   VALUE "00".
000320         88  WK-C-INV-NG                   VALUE "99".
000330     05  WK-C-INV-ERROR-TEXT     PIC X(07).
000340     05  WK-C-INV-LOW-STOCK-IND  PIC X(01)   VALUE "N".
000350         88  WK-C-INV-IS-LOW-STOCK          VALUE "Y".
000360         88  WK-C-INV-NOT-LOW-STOCK         VALUE "N".
000370     05  FILLER                  PIC X(08).
000380
000390
