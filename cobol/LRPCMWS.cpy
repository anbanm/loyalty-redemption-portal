000100*    LRPCMWS.cpybk
000110*    COMMON WORK AREA - FILE STATUS AND RETURN-CODE SWITCHES
000120*    USED BY EVERY LRP* PROGRAM AND CALLED ROUTINE.
000130*    HOUSE-STANDARD COPYBOOK - PATTERN AFTER ASCMWS.
000140*------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*------------------------------------------------------------*
000170* LRP001  14/09/1998  RAC   - INITIAL VERSION FOR LOYALTY         LRP001
000180*                     REDEMPTION PORTAL (LRP) BATCH SUITE.
000190* LRP014  11/02/1999  RAC   - Y2K REMEDIATION - WIDENED           LRP014
000200*                     WK-C-RUN-DATE TO CENTURY-INCLUSIVE
000210*                     FORM, NO LOGIC CHANGE.
000220* LRP027  06/05/2002  BTJ   - ADDED WK-C-LOW-STOCK-FLAG FOR       LRP027
000230*                     INVENTORY RESERVE LOW-STOCK SIGNAL.
000240*------------------------------------------------------------*
000250 01  WK-C-FILE-STATUS           PIC X(02).
000260     88  WK-C-SUCCESSFUL                  VALUE "00".
000270     88  WK-C-DUPLICATE-KEY               VALUE "22".
000280     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
000290     88  WK-C-END-OF-FILE                 VALUE "10".
000300     88  WK-C-INVALID-KEY                 VALUE "23" "21" "22".
000310     88  WK-C-PERMANENT-ERROR             VALUE "30" "34" "35"
000320                                                 "37" "41" "42"
000330                                                 "46" "47" "48"
000340                                                 "49".
000350
000360 01  WK-C-RUN-DATE.
000370     05  WK-C-RUN-CCYY           PIC 9(04).
000380     05  WK-C-RUN-MM             PIC 9(02).
000390     05  WK-C-RUN-DD             PIC 9(02).
000400
000410 01  WK-N-RECS-READ              PIC S9(07) COMP-3 VALUE ZERO.
000420 01  WK-N-RECS-WRITTEN           PIC S9(07) COMP-3 VALUE ZERO.
000430 01  WK-N-RECS-REWRITTEN         PIC S9(07) COMP-3 VALUE ZERO.
000440 01  WK-N-RECS-IN-ERROR          PIC S9(07) COMP-3 VALUE ZERO.
000450
000460 01  WK-C-LOW-STOCK-FLAG         PIC X(01) VALUE "N".
000470     88  WK-C-LOW-STOCK                   VALUE "Y".
000480     88  WK-C-NOT-LOW-STOCK               VALUE "N".
000490
000500 01  WK-C-SWITCHES.
000510     05  WK-C-EOF-SWITCH         PIC X(01) VALUE "N".
000520         88  WK-C-EOF-YES                 VALUE "Y".
000530         88  WK-C-EOF-NO                  VALUE "N".
000540     05  WK-C-FOUND-SWITCH       PIC X(01) VALUE "N".
000550         88  WK-C-FOUND-YES                VALUE "Y".
000560         88  WK-C-FOUND-NO                  VALUE "N".
000570
