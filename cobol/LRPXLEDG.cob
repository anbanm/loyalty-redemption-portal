000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     LRPXLEDG.
000140 AUTHOR.         RON A CUTTER.
000150 INSTALLATION.   LOYALTY REDEMPTION PORTAL - BATCH SUITE.
000160 DATE-WRITTEN.   11 FEB 1990.
000170 DATE-COMPILED.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  STAND-IN FOR THE EXTERNAL LOYALTY-PROGRAM
000210*               LEDGER'S POSTING API.  IN PRODUCTION THIS WAS
000220*               A WEB-SIDE HTTP CALL; ON THE BATCH SIDE A DEBIT
000230*               IS COMPARED AGAINST OUR OWN COPY OF THE ACCOUNT
000240*               BALANCE (LRPACCT) AND DECLINED WHEN IT WOULD
000250*               TAKE THE ACCOUNT NEGATIVE.  THE CANNED RESPONSE
000260*               FEED LRPLEDF SUPPLIES ONLY THE EXTERNAL
000270*               TRANSACTION-ID STAMPED ON A SUCCESSFUL CALL.
000280*
000290*------------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000310*------------------------------------------------------------*
000320* LRP020  11/02/1990  RAC   - INITIAL VERSION.
000330* LRP039  05/05/2001  RAC   - RESPONSE FEED NOW DRIVES BOTH
000340*                     DEBIT AND CREDIT CALLS - TXN-TYPE IS
000350*                     INFORMATIONAL ONLY ON THIS SIDE.
000360* LRP084  10/03/2004  JDW   - ADDED A PER-CALL COUNT AND A DECLINE
000370*                     COUNT, SHOWN WHEN THE CANNED FEED RUNS SHORT
000380*                     SO OPS CAN TELL HOW MANY CALLS THE FEED DID
000390*                     COVER (REQ #LRP-0571).
000400* LRP100  01/04/2004  JDW   - LRPLEDF NO LONGER DECIDES DEBIT/
000410*                     CREDIT OUTCOME BY CANNED SCRIPT - ADDED THE
000420*                     LRPACCT BALANCE FILE AND A REAL COMPARE, SO
000430*                     A DEBIT OVER THE ACCOUNT'S CURRENT BALANCE
000440*                     IS DECLINED WK-C-ERR-INSUFF-PTS/
000450*                     "INSUFFICIENT_BALANCE" EVERY TIME, NOT
000460*                     WHATEVER STATUS HAPPENED TO BE NEXT ON THE
000470*                     FEED.  LRPLEDF NOW SUPPLIES ONLY THE
000480*                     EXTERNAL TXN-ID STAMPED ON A SUCCESS
000490*                     (REQ #LRP-0580).
000500*------------------------------------------------------------*
000510 EJECT
000520**********************
000530 ENVIRONMENT DIVISION.
000540**********************
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  IBM-AS400.
000570 OBJECT-COMPUTER.  IBM-AS400.
000580 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT LRPLEDF  ASSIGN TO DISK-LRPLEDF
000630            ORGANIZATION      IS SEQUENTIAL
000640            ACCESS MODE       IS SEQUENTIAL
000650            FILE STATUS       IS WK-C-FILE-STATUS.
000660
000670     SELECT LRPACCT  ASSIGN TO DISK-LRPACCT
000680            ORGANIZATION      IS RELATIVE
000690            ACCESS MODE       IS DYNAMIC
000700            RELATIVE KEY      IS WK-N-ACCT-RRN
000710            FILE STATUS       IS WK-C-FILE-STATUS.
000720
000730***************
000740 DATA DIVISION.
000750***************
000760 FILE SECTION.
000770**************
000780 FD  LRPLEDF
000790     LABEL RECORDS ARE OMITTED.
000800 01  WK-C-LRPLEDF-REC.
000810     COPY LRPLEDG.
000820
000830 FD  LRPACCT
000840     LABEL RECORDS ARE OMITTED.
000850 01  WK-C-LRPACCT-REC.
000860     COPY LRPACCT.
000870
000880 WORKING-STORAGE SECTION.
000890*************************
000900 01  FILLER                  PIC X(24)   VALUE
000910     "** PROGRAM LRPXLEDG **".
000920
000930 01  WK-C-COMMON.
000940     COPY LRPCMWS.
000950     COPY LRPFSCD.
000960
000970 01  WK-C-FEED-OPEN-SW       PIC X(01) VALUE "N".
000980     88  WK-C-FEED-IS-OPEN            VALUE "Y".
000990     88  WK-C-FEED-IS-CLOSED          VALUE "N".
001000
001010 01  WK-C-FEED-SWITCHES-R1 REDEFINES WK-C-FEED-OPEN-SW.
001020     05  FILLER              PIC X(01).
001030
001040 01  WK-C-ACCT-OPEN-SW       PIC X(01) VALUE "N".
001050     88  WK-C-ACCT-IS-OPEN            VALUE "Y".
001060     88  WK-C-ACCT-IS-CLOSED          VALUE "N".
001070
001080 01  WK-C-ACCT-SWITCHES-R1 REDEFINES WK-C-ACCT-OPEN-SW.
001090     05  FILLER              PIC X(01).
001100
001110 01  WK-C-FOUND-ACCT         PIC X(01)  VALUE "N".
001120     88  WK-C-ACCT-FOUND               VALUE "Y".
001130
001140 01  WK-C-FOUND-ACCT-ALT REDEFINES WK-C-FOUND-ACCT.
001150     05  FILLER              PIC X(01).
001160
001170 01  WK-N-ACCT-RRN           PIC 9(08)  COMP.
001180
001190 01  WK-C-WORK-1.
001200     05  WK-C-WORK-FILLER    PIC X(40).
001210
001220 01  WK-C-WORK-1-ALT REDEFINES WK-C-WORK-1.
001230     05  FILLER              PIC X(40).
001240
001250 01  WK-C-LRPLEDF-ALT REDEFINES WK-C-LRPLEDF-REC.
001260     05  FILLER              PIC X(200).
001270
001280 77  WK-77-CALL-COUNT        PIC 9(07) COMP VALUE ZERO.
001290 77  WK-77-DECLINE-COUNT     PIC 9(07) COMP VALUE ZERO.
001300 77  WK-77-DEFAULT-BALANCE   PIC 9(09) COMP VALUE 50000.
001310*****************
001320 LINKAGE SECTION.
001330*****************
001340 COPY LRPLKLED.
001350 EJECT
001360********************************************
001370 PROCEDURE DIVISION USING WK-C-LED-RECORD.
001380********************************************
001390 MAIN-MODULE.
001400     PERFORM A000-PROCESS-CALLED-ROUTINE
001410        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001420     EXIT PROGRAM.
001430
001440*---------------------------------------------------------------*
001450 A000-PROCESS-CALLED-ROUTINE.
001460*    THE FIRST CALL IN A RUN OPENS THE RESPONSE FEED; THE LAST
001470*    OPEN LEDGER CALL IN A RUN HITS END-OF-FILE AND IS TREATED
001480*    AS A FAILED RESPONSE - THE FEED IS EXPECTED TO CARRY ONE
001490*    ROW PER LEDGER CALL THE RUN WILL MAKE (IT STAMPS THE
001500*    SUCCESSFUL TXN-ID ONLY - THE DEBIT/CREDIT DECISION ITSELF
001510*    IS MADE AGAINST LRPACCT BY B000, NOT BY THIS FEED, SINCE
001520*    LRP100).
001530*---------------------------------------------------------------*
001540     MOVE SPACES           TO    WK-C-LED-TXN-ID.
001550     MOVE SPACES           TO    WK-C-LED-STATUS.
001560     MOVE SPACES           TO    WK-C-LED-ERROR-TEXT.
001570     MOVE SPACES           TO    WK-C-LED-ERROR-CODE.
001580     MOVE ZERO             TO    WK-C-LED-BAL-BEFORE.
001590     MOVE ZERO             TO    WK-C-LED-BAL-AFTER.
001600     ADD 1                 TO    WK-77-CALL-COUNT.
001610     IF  WK-C-FEED-IS-CLOSED
001620         OPEN INPUT LRPLEDF
001630         IF  NOT WK-C-SUCCESSFUL
001640             DISPLAY "LRPXLEDG - OPEN FILE ERROR - LRPLEDF"
001650             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001660             MOVE "FAILED "  TO WK-C-LED-STATUS
001670             MOVE WK-C-ERR-IOERROR TO WK-C-LED-ERROR-TEXT
001680             GO TO A099-PROCESS-CALLED-ROUTINE-EX
001690         ELSE
001700             MOVE "Y"       TO WK-C-FEED-OPEN-SW.
001710
001720     READ LRPLEDF.
001730     IF  WK-C-END-OF-FILE
001740         MOVE "FAILED "     TO    WK-C-LED-STATUS
001750         MOVE "No canned external-ledger response left"
001760                            TO    WK-C-LED-ERROR-TEXT
001770         DISPLAY "LRPXLEDG - CALLS MADE - " WK-77-CALL-COUNT
001780         DISPLAY "LRPXLEDG - DECLINES   - " WK-77-DECLINE-COUNT
001790         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001800     IF  NOT WK-C-SUCCESSFUL
001810         MOVE "FAILED "     TO    WK-C-LED-STATUS
001820         MOVE WK-C-ERR-IOERROR TO WK-C-LED-ERROR-TEXT
001830         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001840
001850     PERFORM B000-CHECK-BALANCE-AND-POST
001860        THRU B099-CHECK-BALANCE-AND-POST-EX.
001870
001880 A099-PROCESS-CALLED-ROUTINE-EX.
001890     EXIT.
001900
001910*---------------------------------------------------------------*
001920 B000-CHECK-BALANCE-AND-POST.
001930*    OPENS LRPACCT FOR THE LIFE OF THIS ONE CALL, LOCATES OR
001940*    PROVISIONS THE CALLING ACCOUNT'S BALANCE ROW, APPLIES THE
001950*    DEBIT/CREDIT AND CLOSES THE FILE BEFORE RETURNING CONTROL
001960*    TO A000 - SAME "OPEN FRESH, CLOSE BEFORE RETURN" IDIOM AS
001970*    LRPBINV'S C300-DIRECT-SET-STOCK.
001980*---------------------------------------------------------------*
001990     OPEN I-O LRPACCT.
002000     IF  NOT WK-C-SUCCESSFUL
002010         DISPLAY "LRPXLEDG - OPEN FILE ERROR - LRPACCT"
002020         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002030         MOVE "FAILED "     TO    WK-C-LED-STATUS
002040         MOVE WK-C-ERR-IOERROR TO WK-C-LED-ERROR-TEXT
002050         GO TO B099-CHECK-BALANCE-AND-POST-EX.
002060     MOVE "Y"               TO    WK-C-ACCT-OPEN-SW.
002070
002080     PERFORM C100-FIND-OR-PROVISION-ACCOUNT
002090        THRU C199-FIND-OR-PROVISION-ACCOUNT-EX.
002100     IF  WK-C-LED-FAILED
002110         GO TO B090-CLOSE-ACCT.
002120
002130     MOVE LRPACCT-BALANCE   TO    WK-C-LED-BAL-BEFORE.
002140
002150     IF  WK-C-LED-TXN-TYPE = "DEBIT "
002160         PERFORM C300-APPLY-DEBIT
002170            THRU C399-APPLY-DEBIT-EX
002180     ELSE
002190         PERFORM C400-APPLY-CREDIT
002200            THRU C499-APPLY-CREDIT-EX.
002210
002220 B090-CLOSE-ACCT.
002230     CLOSE LRPACCT.
002240     MOVE "N"               TO    WK-C-ACCT-OPEN-SW.
002250 B099-CHECK-BALANCE-AND-POST-EX.
002260     EXIT.
002270
002280*---------------------------------------------------------------*
002290 C100-FIND-OR-PROVISION-ACCOUNT.
002300*    SCANS LRPACCT BY RRN FROM 1 LOOKING FOR THE CALLER'S
002310*    ACCOUNT-ID - SAME SCAN IDIOM AS LRPBINV'S D100/D110.  AN
002320*    ACCOUNT NEVER SEEN BEFORE IS PROVISIONED RIGHT HERE AT THE
002330*    DEFAULT STARTING BALANCE RATHER THAN REJECTED, SINCE THE
002340*    REAL LEDGER HAS NO "UNKNOWN ACCOUNT" RESPONSE OF ITS OWN.
002350*---------------------------------------------------------------*
002360     MOVE "N"                TO    WK-C-FOUND-ACCT.
002370     MOVE 1                   TO    WK-N-ACCT-RRN.
002380 C110-SCAN-LOOP.
002390     READ LRPACCT NEXT RECORD.
002400     IF  WK-C-END-OF-FILE
002410         GO TO C190-PROVISION-NEW-ACCOUNT.
002420     IF  NOT WK-C-SUCCESSFUL
002430         DISPLAY "LRPXLEDG - READ ERROR ON LRPACCT - "
002440             "FILE STATUS IS " WK-C-FILE-STATUS
002450         MOVE "FAILED "      TO    WK-C-LED-STATUS
002460         MOVE WK-C-ERR-IOERROR TO WK-C-LED-ERROR-TEXT
002470         GO TO C199-FIND-OR-PROVISION-ACCOUNT-EX.
002480     IF  LRPACCT-ACCOUNT-ID = WK-C-LED-ACCOUNT-ID
002490         SET WK-C-ACCT-FOUND TO TRUE
002500         GO TO C199-FIND-OR-PROVISION-ACCOUNT-EX.
002510     ADD 1                    TO    WK-N-ACCT-RRN.
002520     GO TO C110-SCAN-LOOP.
002530 C190-PROVISION-NEW-ACCOUNT.
002540     MOVE WK-C-LED-ACCOUNT-ID TO    LRPACCT-ACCOUNT-ID.
002550     MOVE WK-77-DEFAULT-BALANCE TO  LRPACCT-BALANCE.
002560     WRITE WK-C-LRPACCT-REC.
002570     IF  NOT WK-C-SUCCESSFUL
002580         DISPLAY "LRPXLEDG - WRITE ERROR ON LRPACCT - ACCOUNT "
002590             WK-C-LED-ACCOUNT-ID
002600         MOVE "FAILED "       TO    WK-C-LED-STATUS
002610         MOVE WK-C-ERR-IOERROR TO WK-C-LED-ERROR-TEXT.
002620 C199-FIND-OR-PROVISION-ACCOUNT-EX.
002630     EXIT.
002640
002650*---------------------------------------------------------------*
002660 C300-APPLY-DEBIT.
002670*    SPEC RULE - A DEBIT FOR MORE POINTS THAN THE ACCOUNT
002680*    CURRENTLY HOLDS IS DECLINED, EVERY TIME, NOT RANDOMLY -
002690*    NO BALANCE CHANGE IS MADE ON A DECLINE (REQ #LRP-0580).
002700*---------------------------------------------------------------*
002710     IF  WK-C-LED-POINTS-AMT > LRPACCT-BALANCE
002720         ADD 1                TO    WK-77-DECLINE-COUNT
002730         MOVE "FAILED "       TO    WK-C-LED-STATUS
002740         MOVE "INSUFFICIENT_BALANCE"
002750                              TO    WK-C-LED-ERROR-CODE
002760         STRING WK-C-ERR-INSUFF-PTS   DELIMITED BY SIZE
002770                " - account balance too low for this debit"
002780                                      DELIMITED BY SIZE
002790                INTO WK-C-LED-ERROR-TEXT
002800         MOVE LRPACCT-BALANCE TO    WK-C-LED-BAL-AFTER
002810         GO TO C399-APPLY-DEBIT-EX.
002820
002830     SUBTRACT WK-C-LED-POINTS-AMT FROM LRPACCT-BALANCE.
002840     PERFORM D100-REWRITE-ACCOUNT THRU D199-REWRITE-ACCOUNT-EX.
002850     IF  WK-C-LED-FAILED
002860         GO TO C399-APPLY-DEBIT-EX.
002870     MOVE "SUCCESS"          TO    WK-C-LED-STATUS.
002880     MOVE WK-C-LEDG-TXN-ID   TO    WK-C-LED-TXN-ID.
002890     MOVE LRPACCT-BALANCE    TO    WK-C-LED-BAL-AFTER.
002900 C399-APPLY-DEBIT-EX.
002910     EXIT.
002920
002930*---------------------------------------------------------------*
002940 C400-APPLY-CREDIT.
002950*    SPEC RULE - A CREDIT (OR A REFUND, POSTED AS A CREDIT BY
002960*    THE CALLER) HAS NO BALANCE CEILING AND NEVER DECLINES ON
002970*    THIS SIDE.
002980*---------------------------------------------------------------*
002990     ADD WK-C-LED-POINTS-AMT TO LRPACCT-BALANCE.
003000     PERFORM D100-REWRITE-ACCOUNT THRU D199-REWRITE-ACCOUNT-EX.
003010     IF  WK-C-LED-FAILED
003020         GO TO C499-APPLY-CREDIT-EX.
003030     MOVE "SUCCESS"          TO    WK-C-LED-STATUS.
003040     MOVE WK-C-LEDG-TXN-ID   TO    WK-C-LED-TXN-ID.
003050     MOVE LRPACCT-BALANCE    TO    WK-C-LED-BAL-AFTER.
003060 C499-APPLY-CREDIT-EX.
003070     EXIT.
003080
003090*---------------------------------------------------------------*
003100 D100-REWRITE-ACCOUNT.
003110*---------------------------------------------------------------*
003120     REWRITE WK-C-LRPACCT-REC.
003130     IF  NOT WK-C-SUCCESSFUL
003140         DISPLAY "LRPXLEDG - REWRITE ERROR ON LRPACCT - ACCOUNT "
003150             WK-C-LED-ACCOUNT-ID
003160         MOVE "FAILED "       TO    WK-C-LED-STATUS
003170         MOVE WK-C-ERR-IOERROR TO WK-C-LED-ERROR-TEXT.
003180 D199-REWRITE-ACCOUNT-EX.
003190     EXIT.
003200
003210******************************************************************
003220************** END OF PROGRAM SOURCE -  LRPXLEDG ***************
003230******************************************************************
003240
