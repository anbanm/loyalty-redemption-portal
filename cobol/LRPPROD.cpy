000100*    LRPPROD.cpybk
000110*    I-O FORMAT: LRPPRODR  FROM FILE LRPPROD  OF LIBRARY LRPLIB
000120*    REDEMPTION CATALOG MASTER - ONE ROW PER REDEEMABLE PRODUCT.
000130*------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:
000150*------------------------------------------------------------*
000160* LRP004  14/09/1998  RAC   - INITIAL VERSION.                    LRP004
000170* LRP031  19/08/2002  BTJ   - ADDED PRODUCT-TYPE TO DISTINGUISH   LRP031
000180*                     PHYSICAL STOCK-TRACKED ITEMS FROM
000190*                     VIRTUAL (NON-STOCKED) ITEMS.
000200*------------------------------------------------------------*
000210 05  LRPPROD-RECORD              PIC X(0420).
000220 05  LRPPRODR REDEFINES LRPPROD-RECORD.
000230     06  LRPPROD-PRODUCT-ID      PIC X(36).
000240*                                PRODUCT UUID - PRIMARY KEY
000250     06  LRPPROD-SKU             PIC X(100).
000260*                                STOCK-KEEPING UNIT - UNIQUE
000270     06  LRPPROD-NAME            PIC X(255).
000280*                                DISPLAY NAME
000290     06  LRPPROD-TYPE            PIC X(08).
000300         88  LRPPROD-IS-PHYSICAL           VALUE "PHYSICAL".
000310         88  LRPPROD-IS-VIRTUAL            VALUE "VIRTUAL ".
000320     06  LRPPROD-POINTS-COST     PIC 9(09).
000330*                                POINTS COST PER UNIT - MIN 1
000340     06  LRPPROD-ACTIVE-SW       PIC 9(01).
000350         88  LRPPROD-IS-ACTIVE             VALUE 1.
000360         88  LRPPROD-IS-INACTIVE           VALUE 0.
000370     06  FILLER                  PIC X(11).
000380
