000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     LRPXSEQN.
000140 AUTHOR.         RON A CUTTER.
000150 INSTALLATION.   LOYALTY REDEMPTION PORTAL - BATCH SUITE.
000160 DATE-WRITTEN.   12 FEB 1990.
000170 DATE-COMPILED.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  HANDS OUT THE NEXT HUMAN-READABLE ORDER NUMBER
000210*               FOR A NEW REDEMPTION-ORDER.  THE ONE-ROW
000220*               RELATIVE CONTROL FILE LRPSEQF HOLDS THE LAST
000230*               COUNTER VALUE ISSUED; WE READ IT, BUMP IT, AND
000240*               REWRITE IT UNDER THE SAME CALL SO TWO ORDERS IN
000250*               THE SAME RUN NEVER COLLIDE.  THE SPEC CALLS FOR
000260*               "LRP-" PLUS A 13-DIGIT EPOCH-MILLISECOND STAMP;
000270*               A BATCH COUNTER HAS NO CLOCK TO READ SO WE
000280*               SUBSTITUTE A MONOTONIC 13-DIGIT COUNTER - ONLY
000290*               UNIQUENESS AND THE "LRP-" PREFIX ARE LOAD
000300*               BEARING PER THE BUSINESS RULE.
000310*
000320*------------------------------------------------------------*
000330* HISTORY OF MODIFICATION:
000340*------------------------------------------------------------*
000350* LRP022  12/02/1990  RAC   - INITIAL VERSION.
000360* LRP044  18/09/1999  RAC   - COUNTER WIDENED TO 13 DIGITS TO
000370*                     MATCH THE ORDER-NUMBER FIELD WIDTH.
000380* LRP059  21/12/1998  RAC   - Y2K REVIEW: COUNTER IS NUMERIC
000390*                     ONLY, NO STORED DATE FIELDS INVOLVED -
000400*                     NO CHANGE REQUIRED, ENTRY MADE FOR AUDIT.
000410* LRP071  14/03/2002  JDW   - UNRECOGNISED FUNCTION CODES NOW
000420*                     RETURN "99" INSTEAD OF ABENDING - CALLER
000430*                     LOGS AND SKIPS THE ITEM.
000440* LRP086  10/03/2004  JDW   - ADDED A PER-CALL COUNT AND A NUMBER-
000450*                     ISSUED COUNT, SHOWN ON A CONTROL FILE WRITE
000460*                     ERROR SO OPS CAN TELL HOW MANY ORDER NUMBERS
000470*                     THE RUN HAD HANDED OUT (REQ #LRP-0571).
000480*------------------------------------------------------------*
000490 EJECT
000500**********************
000510 ENVIRONMENT DIVISION.
000520**********************
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.  IBM-AS400.
000550 OBJECT-COMPUTER.  IBM-AS400.
000560 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT LRPSEQF  ASSIGN TO DISK-LRPSEQF
000610            ORGANIZATION      IS RELATIVE
000620            ACCESS MODE       IS DYNAMIC
000630            RELATIVE KEY      IS WK-N-SEQF-RRN
000640            FILE STATUS       IS WK-C-FILE-STATUS.
000650
000660***************
000670 DATA DIVISION.
000680***************
000690 FILE SECTION.
000700**************
000710 FD  LRPSEQF
000720     LABEL RECORDS ARE OMITTED.
000730 01  WK-C-SEQF-REC.
000740     05  WK-C-SEQF-LAST-NBR      PIC 9(13).
000750     05  FILLER                  PIC X(07).
000760
000770 WORKING-STORAGE SECTION.
000780*************************
000790 01  FILLER                  PIC X(24)   VALUE
000800     "** PROGRAM LRPXSEQN **".
000810
000820 01  WK-C-COMMON.
000830     COPY LRPCMWS.
000840     COPY LRPFSCD.
000850
000860 01  WK-N-SEQF-RRN            PIC 9(08)   COMP VALUE 1.
000870
000880 01  WK-N-SEQF-RRN-ALT REDEFINES WK-N-SEQF-RRN.
000890     05  FILLER                PIC 9(08).
000900
000910 01  WK-N-NEXT-COUNTER        PIC 9(13)   COMP-3 VALUE ZERO.
000920
000930 01  WK-N-NEXT-COUNTER-ALT REDEFINES WK-N-NEXT-COUNTER.
000940     05  FILLER                PIC 9(13).
000950
000960 01  WK-C-COUNTER-DISPLAY     PIC 9(13).
000970
000980 01  WK-C-COUNTER-DISP-ALT REDEFINES WK-C-COUNTER-DISPLAY.
000990     05  FILLER                PIC 9(13).
001000
001010 77  WK-77-CALL-COUNT         PIC 9(07) COMP VALUE ZERO.
001020 77  WK-77-ISSUED-COUNT       PIC 9(07) COMP VALUE ZERO.
001030*****************
001040 LINKAGE SECTION.
001050*****************
001060 COPY LRPLKSEQ.
001070 EJECT
001080***************************************************
001090 PROCEDURE DIVISION USING WK-C-SEQN-RECORD.
001100***************************************************
001110 MAIN-MODULE.
001120     PERFORM A000-PROCESS-CALLED-ROUTINE
001130        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001140     EXIT PROGRAM.
001150
001160*---------------------------------------------------------------*
001170 A000-PROCESS-CALLED-ROUTINE.
001180*    ONLY NEXT-ORDNBR IS EXERCISED TODAY, BY THE REDEMPTION-
001190*    ORDER CREATE STEP.  ANY OTHER FUNCTION CODE IS REJECTED.
001200*---------------------------------------------------------------*
001210     MOVE "00"              TO    WK-C-SEQN-RETURN-CODE.
001220     ADD 1                  TO    WK-77-CALL-COUNT.
001230     OPEN I-O LRPSEQF.
001240     IF  NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "35"
001250         DISPLAY "LRPXSEQN - OPEN FILE ERROR - LRPSEQF"
001260         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001270         MOVE "99"          TO    WK-C-SEQN-RETURN-CODE
001280         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001290
001300     IF  WK-C-SEQN-NEXT-ORDNBR
001310         PERFORM B000-ISSUE-NEXT-NUMBER
001320            THRU B099-ISSUE-NEXT-NUMBER-EX
001330     ELSE
001340         MOVE "99"          TO    WK-C-SEQN-RETURN-CODE.
001350
001360     CLOSE LRPSEQF.
001370
001380 A099-PROCESS-CALLED-ROUTINE-EX.
001390     EXIT.
001400
001410*---------------------------------------------------------------*
001420 B000-ISSUE-NEXT-NUMBER.
001430*    THE CONTROL FILE STARTS OUT EMPTY ON A NEW SYSTEM (FILE
001440*    STATUS 23/NO RECORD FOUND) - TREAT THAT AS COUNTER ZERO.
001450*---------------------------------------------------------------*
001460     MOVE 1                 TO    WK-N-SEQF-RRN.
001470     READ LRPSEQF.
001480     IF  WK-C-FILE-STATUS = "23"
001490         MOVE ZERO          TO    WK-C-SEQF-LAST-NBR
001500     ELSE
001510         IF  NOT WK-C-SUCCESSFUL
001520             DISPLAY "LRPXSEQN - READ ERROR - LRPSEQF"
001530             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001540             MOVE "99"      TO    WK-C-SEQN-RETURN-CODE
001550             GO TO B099-ISSUE-NEXT-NUMBER-EX.
001560
001570     ADD 1 WK-C-SEQF-LAST-NBR GIVING WK-N-NEXT-COUNTER.
001580     MOVE WK-N-NEXT-COUNTER TO WK-C-SEQF-LAST-NBR.
001590     MOVE WK-N-NEXT-COUNTER TO WK-C-COUNTER-DISPLAY.
001600
001610     IF  WK-C-FILE-STATUS = "23"
001620         WRITE WK-C-SEQF-REC
001630     ELSE
001640         REWRITE WK-C-SEQF-REC.
001650     IF  NOT WK-C-SUCCESSFUL
001660         DISPLAY "LRPXSEQN - WRITE ERROR - LRPSEQF"
001670         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001680         DISPLAY "LRPXSEQN - CALLS MADE - " WK-77-CALL-COUNT
001690         DISPLAY "LRPXSEQN - ISSUED     - " WK-77-ISSUED-COUNT
001700         MOVE "99"          TO    WK-C-SEQN-RETURN-CODE
001710         GO TO B099-ISSUE-NEXT-NUMBER-EX.
001720
001730     STRING "LRP-" WK-C-COUNTER-DISPLAY
001740         DELIMITED BY SIZE INTO WK-C-SEQN-ORDER-NUMBER.
001750     ADD 1                  TO    WK-77-ISSUED-COUNT.
001760
001770 B099-ISSUE-NEXT-NUMBER-EX.
001780     EXIT.
001790
001800******************************************************************
001810************** END OF PROGRAM SOURCE -  LRPXSEQN ***************
001820******************************************************************
001830
001840
