000100*    LRPLKSEQ.cpybk
000110*    LINKAGE PARAMETER RECORD FOR CALL TO LRPXSEQN - THE
000120*    ORDER-NUMBER SEQUENCE-GENERATION SUBROUTINE.
000130*------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:
000150*------------------------------------------------------------*
000160* LRP017  11/02/1999  RAC   - INITIAL VERSION.
000170* LRP071  14/03/2002  JDW   - FIND-KEY/ADD-KEY REMOVED - NEVER
000180*         HAD A CALLER; NEXT-ORDNBR IS THE ONLY FUNCTION.
000190*------------------------------------------------------------*
000200 01  WK-C-SEQN-RECORD.
000210     05  WK-C-SEQN-FUNCTION      PIC X(07).
000220         88  WK-C-SEQN-NEXT-ORDNBR         VALUE "ORDNBR ".
000230     05  WK-C-SEQN-ORDER-NUMBER  PIC X(50).
000240     05  WK-C-SEQN-RETURN-CODE   PIC X(02).
000250         88  WK-C-SEQN-OK                  VALUE "00".
000260         88  WK-C-SEQN-NG                  VALUE "99".
000270     05  FILLER                  PIC X(61).
000280
