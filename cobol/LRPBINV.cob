000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     LRPBINV.
000140 AUTHOR.         RON A CUTTER.
000150 INSTALLATION.   LOYALTY REDEMPTION PORTAL - BATCH SUITE.
000160 DATE-WRITTEN.   16 FEB 1990.
000170 DATE-COMPILED.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE INVENTORY-UPDATE
000210*               FILE (LRPINVU).  EACH ROW IS EITHER AN ADD-
000220*               STOCK ADJUSTMENT (ROUTED THROUGH LRPVINV) OR A
000230*               SET-STOCK ADJUSTMENT (REWRITTEN DIRECTLY
000240*               AGAINST THE STOCK LEDGER, LRPINVT, SINCE
000250*               LRPVINV HAS NO "SET" FUNCTION OF ITS OWN).
000260*               ONE BAD ROW IS LOGGED AND SKIPPED - IT NEVER
000270*               STOPS THE REST OF THE BATCH.
000280*
000290*------------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000310*------------------------------------------------------------*
000320* LRP028  16/02/1990  RAC   - INITIAL VERSION.
000330* LRP045  03/12/1989  RAC   - PAIRED WITH LRP046 IN LRPVINV -
000340*                     ADDSTOCK REJECTS ZERO/NEGATIVE QUANTITY,
000350*                     THIS DRIVER NOW COUNTS THAT AS A FAILED
000360*                     LINE RATHER THAN AN ABEND.
000370* LRP059  29/01/1999  RAC   - Y2K REVIEW - NO DATE FIELDS HELD
000380*                     BY THIS PROGRAM, NO CHANGE REQUIRED.
000390* LRP072  17/09/2003  BTJ   - SET-STOCK PATH NOW OPENS AND
000400*                     CLOSES LRPINVT AROUND EACH INDIVIDUAL
000410*                     REWRITE (NEVER HOLDS IT OPEN ACROSS THE
000420*                     UPDATE LOOP) SO IT CANNOT COLLIDE WITH
000430*                     LRPVINV'S OWN OPEN WHEN AN ADD ROW AND A
000440*                     SET ROW FALL NEXT TO EACH OTHER IN THE
000450*                     SAME RUN (SAME FIX FAMILY AS LRP048 IN
000460*                     LRPSWEEP).
000470* LRP090  20/08/2003  BTJ   - END-OF-RUN SUMMARY LINE NOW ALSO
000480*                     REPORTS LINES REJECTED FOR A BAD
000490*                     OPERATION CODE, SEPARATELY FROM ORDINARY
000500*                     ADD/SET FAILURES.
000510* LRP091  17/03/2004  JDW   - ABEND RETURN CODE NOW A WORKING-
000520*                     STORAGE FIELD, NOT A LITERAL, AND A GRAND
000530*                     TOTAL OF ALL FOUR LINE COUNTS IS NOW SHOWN
000540*                     WITH THE END-OF-RUN SUMMARY (REQ #LRP-0571).
000550*------------------------------------------------------------*
000560 EJECT
000570**********************
000580 ENVIRONMENT DIVISION.
000590**********************
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.  IBM-AS400.
000620 OBJECT-COMPUTER.  IBM-AS400.
000630 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT LRPINVU  ASSIGN TO DISK-LRPINVU
000680         ORGANIZATION      IS SEQUENTIAL
000690         ACCESS MODE       IS SEQUENTIAL
000700         FILE STATUS       IS WK-C-FILE-STATUS.
000710
000720     SELECT LRPINVT  ASSIGN TO DISK-LRPINVT
000730         ORGANIZATION      IS RELATIVE
000740         ACCESS MODE       IS DYNAMIC
000750         RELATIVE KEY      IS WK-N-INVT-RRN
000760         FILE STATUS       IS WK-C-FILE-STATUS.
000770
000780***************
000790 DATA DIVISION.
000800***************
000810 FILE SECTION.
000820**************
000830 FD  LRPINVU
000840     LABEL RECORDS ARE OMITTED.
00085001  WK-C-LRPINVU-REC.
000860     COPY LRPINVU.
000870
000880 FD  LRPINVT
000890     LABEL RECORDS ARE OMITTED.
00090001  WK-C-LRPINVT-REC.
000910     COPY LRPINVT.
000920
000930 WORKING-STORAGE SECTION.
000940*************************
00095001  FILLER                  PIC X(24)   VALUE
000960     "** PROGRAM LRPBINV **".
000970
00098001  WK-C-COMMON.
000990     COPY LRPCMWS.
001000     COPY LRPFSCD.
001010
00102001  WK-N-INVT-RRN            PIC 9(08)   COMP.
001030
00104001  WK-N-INVT-RRN-ALT REDEFINES WK-N-INVT-RRN.
001050     05  FILLER                PIC 9(08).
001060
00107001  WK-C-EOF-LRPINVU         PIC X(01)  VALUE "N".
001080     88  WK-C-INVU-AT-EOF                VALUE "Y".
001090     88  WK-C-INVU-NOT-AT-EOF             VALUE "N".
001100
00111001  WK-C-FOUND-INVT          PIC X(01)  VALUE "N".
001120     88  WK-C-INVT-FOUND                 VALUE "Y".
001130     88  WK-C-INVT-NOTFOUND               VALUE "N".
001140
001150 01  WK-C-FOUND-INVT-ALT REDEFINES WK-C-FOUND-INVT.
001160     05  FILLER                  PIC X(01).
001170
00118001  WK-C-RUN-COUNTERS.
001190     05  WK-N-RUN-LINES-READ     PIC S9(07) COMP-3 VALUE ZERO.
001200     05  WK-N-RUN-LINES-SUCCESS  PIC S9(07) COMP-3 VALUE ZERO.
001210     05  WK-N-RUN-LINES-FAILED   PIC S9(07) COMP-3 VALUE ZERO.
001220     05  WK-N-RUN-LINES-REJECTED PIC S9(07) COMP-3 VALUE ZERO.
001230
00124001  WK-C-RUN-COUNTERS-ALT REDEFINES WK-C-RUN-COUNTERS.
001250     05  FILLER                  PIC X(08).
001260
001270*****************
001280 77  WK-77-ABEND-RC          PIC 9(02)  COMP VALUE 16.
001290 77  WK-77-LINES-TOTAL       PIC S9(07) COMP VALUE ZERO.
001300
001310 LINKAGE SECTION.
001320*****************
001330 COPY LRPLKINV.
001340 EJECT
001350****************************
001360 PROCEDURE DIVISION.
001370****************************
001380 MAIN-MODULE.
001390     PERFORM A000-INITIALIZE-RUN THRU A099-INITIALIZE-RUN-EX.
001400     PERFORM B000-PROCESS-UPDATE-FILE
001410         THRU B099-PROCESS-UPDATE-FILE-EX.
001420     PERFORM Z000-END-PROGRAM-ROUTINE
001430         THRU Z999-END-PROGRAM-ROUTINE-EX.
001440     GOBACK.
001450
001460*---------------------------------------------------------------*
001470 A000-INITIALIZE-RUN.
001480*---------------------------------------------------------------*
001490     OPEN INPUT LRPINVU.
001500     IF  NOT WK-C-SUCCESSFUL
001510         DISPLAY "LRPBINV - OPEN FILE ERROR - LRPINVU"
001520         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001530         GO TO Y900-ABNORMAL-TERMINATION.
001540 A099-INITIALIZE-RUN-EX.
001550     EXIT.
001560
001570*---------------------------------------------------------------*
001580 B000-PROCESS-UPDATE-FILE.
001590*    DRIVES EVERY ROW OF THE INVENTORY-UPDATE-FILE THROUGH
001600*    C000.  A REJECTED OR FAILED ROW ONLY COUNTS AGAINST THE
001610*    RUN TOTALS - IT NEVER STOPS THE SCAN (LRP-0102 FAULT
001620*    ISOLATION RULE).
001630*---------------------------------------------------------------*
001640     MOVE "N"                TO    WK-C-EOF-LRPINVU.
001650 B010-READ-NEXT.
001660     READ LRPINVU
001670         AT END
001680             SET WK-C-INVU-AT-EOF TO TRUE
001690             GO TO B099-PROCESS-UPDATE-FILE-EX.
001700     IF  NOT WK-C-SUCCESSFUL
001710         DISPLAY "LRPBINV - READ ERROR ON LRPINVU - "
001720             "FILE STATUS IS " WK-C-FILE-STATUS
001730         GO TO Y900-ABNORMAL-TERMINATION.
001740     ADD 1                    TO    WK-N-RUN-LINES-READ.
001750     PERFORM C000-PROCESS-ONE-UPDATE
001760         THRU C099-PROCESS-ONE-UPDATE-EX.
001770     GO TO B010-READ-NEXT.
001780 B099-PROCESS-UPDATE-FILE-EX.
001790     EXIT.
001800
001810*---------------------------------------------------------------*
001820 C000-PROCESS-ONE-UPDATE.
001830*    ROUTES ONE INVENTORY-UPDATE ROW BY ITS OPERATION CODE.
001840*---------------------------------------------------------------*
001850     EVALUATE TRUE
001860         WHEN WK-C-INVU-IS-ADD
001870             PERFORM C100-ADD-VIA-SUBROUTINE
001880                 THRU C199-ADD-VIA-SUBROUTINE-EX
001890         WHEN WK-C-INVU-IS-SET
001900             PERFORM C300-DIRECT-SET-STOCK
001910                 THRU C399-DIRECT-SET-STOCK-EX
001920         WHEN OTHER
001930             DISPLAY "LRPBINV - BAD OPERATION CODE - PRODUCT "
001940                 WK-C-INVU-PRODUCT-ID " OPERATION "
001950                 WK-C-INVU-OPERATION
001960             ADD 1            TO    WK-N-RUN-LINES-REJECTED
001970     END-EVALUATE.
001980 C099-PROCESS-ONE-UPDATE-EX.
001990     EXIT.
002000
002010*---------------------------------------------------------------*
002020 C100-ADD-VIA-SUBROUTINE.
002030*    CALLS LRPVINV TO POST AN ADDSTOCK ADJUSTMENT.  LRPVINV
002040*    OPENS AND CLOSES LRPINVT ITSELF ON EVERY CALL, SO THIS
002050*    PARAGRAPH MUST NEVER HAVE LRPINVT OPEN OF ITS OWN WHEN
002060*    IT RUNS (LRP072).
002070*---------------------------------------------------------------*
002080     MOVE SPACES              TO    WK-C-INV-RECORD.
002090     SET  WK-C-INV-ADDSTOCK   TO    TRUE.
002100     MOVE WK-C-INVU-PRODUCT-ID TO   WK-C-INV-PRODUCT-ID.
002110     MOVE WK-C-INVU-QUANTITY  TO    WK-C-INV-QUANTITY.
002120     CALL "LRPVINV"           USING WK-C-INV-RECORD.
002130     IF  WK-C-INV-OK
002140         ADD 1                TO    WK-N-RUN-LINES-SUCCESS
002150     ELSE
002160         DISPLAY "LRPBINV - ADDSTOCK FAILED - PRODUCT "
002170             WK-C-INVU-PRODUCT-ID " - " WK-C-INV-ERROR-TEXT
002180         ADD 1                TO    WK-N-RUN-LINES-FAILED.
002190 C199-ADD-VIA-SUBROUTINE-EX.
002200     EXIT.
002210
002220*---------------------------------------------------------------*
002230 C300-DIRECT-SET-STOCK.
002240*    LRPVINV HAS NO SET FUNCTION - A SET-STOCK ROW IS A
002250*    STOCKTAKE CORRECTION, SO LRPBINV OPENS LRPINVT ITSELF,
002260*    LOCATES THE PRODUCT BY A SEQUENTIAL SCAN, REWRITES THE
002270*    QTY-AVAILABLE FIELD DIRECTLY AND CLOSES THE FILE BEFORE
002280*    RETURNING CONTROL TO B010-READ-NEXT (LRP072).
002290*---------------------------------------------------------------*
002300     IF  WK-C-INVU-QUANTITY NOT >= ZERO
002310         DISPLAY "LRPBINV - SET STOCK REJECTED - PRODUCT "
002320             WK-C-INVU-PRODUCT-ID " - NEGATIVE QUANTITY"
002330         ADD 1                TO    WK-N-RUN-LINES-FAILED
002340         GO TO C399-DIRECT-SET-STOCK-EX.
002350     OPEN I-O LRPINVT.
002360     IF  NOT WK-C-SUCCESSFUL
002370         DISPLAY "LRPBINV - OPEN FILE ERROR - LRPINVT"
002380         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002390         GO TO Y900-ABNORMAL-TERMINATION.
002400     PERFORM D100-FIND-AND-REWRITE THRU D199-FIND-AND-REWRITE-EX.
002410     CLOSE LRPINVT.
002420 C399-DIRECT-SET-STOCK-EX.
002430     EXIT.
002440
002450*---------------------------------------------------------------*
002460 D100-FIND-AND-REWRITE.
002470*    SCANS LRPINVT BY RRN FROM 1 LOOKING FOR THE PRODUCT-ID ON
002480*    THE CURRENT UPDATE ROW - THE SUBSTITUTE FOR AN INDEXED
002490*    ACCESS METHOD (SAME IDIOM AS LRPVINV'S OWN B000, BUT
002500*    STOPPING AT THE FIRST MATCH SINCE NO TABLE IS KEPT HERE).
002510*---------------------------------------------------------------*
002520     MOVE "N"                 TO    WK-C-FOUND-INVT.
002530     MOVE 1                   TO    WK-N-INVT-RRN.
002540 D110-SCAN-LOOP.
002550     READ LRPINVT NEXT RECORD.
002560     IF  WK-C-END-OF-FILE
002570         GO TO D190-NOT-FOUND.
002580     IF  NOT WK-C-SUCCESSFUL
002590         DISPLAY "LRPBINV - READ ERROR ON LRPINVT - "
002600             "FILE STATUS IS " WK-C-FILE-STATUS
002610         GO TO Y900-ABNORMAL-TERMINATION.
002620     IF  LRPINVT-PRODUCT-ID = WK-C-INVU-PRODUCT-ID
002630         SET WK-C-INVT-FOUND  TO    TRUE
002640         GO TO D150-REWRITE-RECORD.
002650     ADD 1                    TO    WK-N-INVT-RRN.
002660     GO TO D110-SCAN-LOOP.
002670 D150-REWRITE-RECORD.
002680     MOVE WK-C-INVU-QUANTITY  TO    LRPINVT-QTY-AVAIL.
002690     REWRITE WK-C-LRPINVT-REC.
002700     IF  NOT WK-C-SUCCESSFUL
002710         DISPLAY "LRPBINV - REWRITE ERROR ON LRPINVT - PRODUCT "
002720             WK-C-INVU-PRODUCT-ID
002730         ADD 1                TO    WK-N-RUN-LINES-FAILED
002740     ELSE
002750         ADD 1                TO    WK-N-RECS-REWRITTEN
002760         ADD 1                TO    WK-N-RUN-LINES-SUCCESS.
002770     GO TO D199-FIND-AND-REWRITE-EX.
002780 D190-NOT-FOUND.
002790     DISPLAY "LRPBINV - SET STOCK REJECTED - PRODUCT "
002800         WK-C-INVU-PRODUCT-ID " NOT ON FILE"
002810     ADD 1                    TO    WK-N-RUN-LINES-FAILED.
002820 D199-FIND-AND-REWRITE-EX.
002830     EXIT.
002840
002850*---------------------------------------------------------------*
002860*                   PROGRAM SUBROUTINE                         *
002870*---------------------------------------------------------------*
002880 Y900-ABNORMAL-TERMINATION.
002890     DISPLAY "LRPBINV - ABNORMAL TERMINATION - RUN ABORTED".
002900     CLOSE LRPINVU LRPINVT.
002910     MOVE WK-77-ABEND-RC        TO    RETURN-CODE.
002920     GOBACK.
002930
002940 Z000-END-PROGRAM-ROUTINE.
002950     CLOSE LRPINVU.
002960     COMPUTE WK-77-LINES-TOTAL =
002970         WK-N-RUN-LINES-READ + WK-N-RUN-LINES-SUCCESS +
002980         WK-N-RUN-LINES-FAILED + WK-N-RUN-LINES-REJECTED.
002990     DISPLAY "LRPBINV - LINES TOTAL        - "
003000         WK-77-LINES-TOTAL.
003010     DISPLAY "LRPBINV - LINES READ         - "
003020         WK-N-RUN-LINES-READ.
003030     DISPLAY "LRPBINV - LINES SUCCEEDED    - "
003040         WK-N-RUN-LINES-SUCCESS.
003050     DISPLAY "LRPBINV - LINES FAILED       - "
003060         WK-N-RUN-LINES-FAILED.
003070     DISPLAY "LRPBINV - LINES REJECTED     - "
003080         WK-N-RUN-LINES-REJECTED.
003090 Z999-END-PROGRAM-ROUTINE-EX.
003100     EXIT.
003110
003120******************************************************************
003130************** END OF PROGRAM SOURCE -  LRPBINV ***************
003140******************************************************************
003150
003160
003170
003180
003190
