000100*    LRPACCT.cpybk
000110*    I-O FORMAT: LRPACCTR  FROM FILE LRPACCT  OF LIBRARY LRPLIB
000120*    LOYALTY-ACCOUNT POINTS-BALANCE LEDGER - ONE ROW PER EXTERNAL
000130*    LOYALTY-PROGRAM ACCOUNT NUMBER (LRPCOMP-LOYALTY-ACCTID).
000140*    HELD ON OUR SIDE OF THE MOCK SO THE EXTERNAL-LEDGER STUB CAN
000150*    DECLINE AN OVER-LIMIT DEBIT BY COMPARING AGAINST A REAL
000160*    BALANCE INSTEAD OF BY CANNED SCRIPT.
000170*------------------------------------------------------------*
000180* HISTORY OF MODIFICATION:
000190*------------------------------------------------------------*
000200* LRP097  24/03/2004  JDW   - INITIAL VERSION - SPLIT OUT OF     LRP097
000210*                     LRPXLEDG SO THE BALANCE SURVIVES ACROSS
000220*                     CALLS FOR THE LIFE OF THE RUN, NOT JUST
000230*                     ONE DEBIT/CREDIT (REQ #LRP-0580).
000240*------------------------------------------------------------*
000250 05  LRPACCT-RECORD              PIC X(0150).
000260 05  LRPACCTR REDEFINES LRPACCT-RECORD.
000270     06  LRPACCT-ACCOUNT-ID      PIC X(100).
000280*                                EXTERNAL LOYALTY PROGRAM ACCOUNT
000290*                                NUMBER - MATCHES THE COMPANY
000300*                                MASTER'S LRPCOMP-LOYALTY-ACCTID
000310     06  LRPACCT-BALANCE         PIC 9(09).
000320*                                CURRENT POINTS BALANCE HELD BY
000330*                                THE EXTERNAL LEDGER FOR THIS
000340*                                ACCOUNT - DEBITED/CREDITED BY
000350*                                LRPXLEDG AS CALLS COME IN
000360     06  FILLER                  PIC X(41).
