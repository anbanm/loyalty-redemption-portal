000100*    LRPLKVFL.cpybk
000110*    LINKAGE PARAMETER RECORD FOR CALL TO LRPXVIRT - THE MOCKED
000120*    EXTERNAL VIRTUAL-FULFILLMENT CALL STUB.  THIS IS MERELY A
000130*    COPY-FORWARD OF WK-C-VFUL-PARMS SO THE CALLER AND CALLED
000140*    ROUTINE SHARE ONE LAYOUT.
000150*------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:
000170*------------------------------------------------------------*
000180* LRP016  11/02/1999  RAC   - INITIAL VERSION.                    LRP016
000190*------------------------------------------------------------*
000200 COPY LRPVFUL.
000210
