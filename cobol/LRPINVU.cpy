000100*    LRPINVU.cpybk
000110*    INVENTORY-UPDATE-FILE RECORD - ONE ROW PER ADD/SET
000120*    STOCK ADJUSTMENT SUBMITTED TO LRPBINV.
000130*------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:
000150*------------------------------------------------------------*
000160* LRP028  16/02/1999  RAC   - INITIAL VERSION.
000170*------------------------------------------------------------*
000180 01  WK-C-INVU-RECORD.
000190     05  WK-C-INVU-PRODUCT-ID    PIC X(36).
000200     05  WK-C-INVU-OPERATION     PIC X(03).
000210         88  WK-C-INVU-IS-ADD               VALUE "ADD".
000220         88  WK-C-INVU-IS-SET               VALUE "SET".
000230     05  WK-C-INVU-QUANTITY      PIC S9(09).
000240     05  FILLER                  PIC X(20).
000250
