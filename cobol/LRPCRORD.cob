000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     LRPCRORD.
000140 AUTHOR.         RON A CUTTER.
000150 INSTALLATION.   LOYALTY REDEMPTION PORTAL - BATCH SUITE.
000160 DATE-WRITTEN.   18 FEB 1990.
000170 DATE-COMPILED.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  NIGHTLY/ON-DEMAND REDEMPTION-ORDER CREATE RUN.
000210*               READS THE ORDER-REQUEST FEED (ONE HEADER ROW
000220*               PER REQUESTED ORDER, ONE DETAIL ROW PER LINE),
000230*               PRICES AND VALIDATES EACH REQUEST AGAINST THE
000240*               COMPANY/ACCOUNT-MANAGER/PRODUCT MASTERS AND
000250*               ON-HAND INVENTORY, AND WRITES THE ORDER HEADER,
000260*               ITS ITEM LINES, AND AN ACKNOWLEDGEMENT SUMMARY.
000270*               A REQUEST WITH ANY BAD LINE IS REJECTED IN
000280*               FULL - NO PARTIAL ORDER IS EVER WRITTEN.
000290*
000300*------------------------------------------------------------*
000310* HISTORY OF MODIFICATION:
000320*------------------------------------------------------------*
000330* LRP030  18/02/1990  RAC   - INITIAL VERSION.
000340* LRP048  09/11/1999  RAC   - PHYSICAL LINES NOW RESERVE
000350*                     INVENTORY AT CREATE TIME RATHER THAN
000360*                     WAITING FOR THE PROCESS-ORDER STEP.
000370* LRP060  28/12/1999  RAC   - Y2K REVIEW: ORDER-NUMBER COMES
000380*                     FROM LRPXSEQN'S COUNTER, NOT A DATE
000390*                     STAMP - NO CHANGE REQUIRED.
000400* LRP073  02/05/2002  BTJ   - REJECTED REQUESTS NOW LOGGED TO
000410*                     THE JOB LOG WITH THE REQUEST-ID FOR
000420*                     HELP-DESK FOLLOW-UP (REQ #LRP-0301).
000430* LRP052  06/05/2002  BTJ   - A PHYSICAL RESERVE THAT DRIVES
000440*                     QTY-AVAILABLE TO OR BELOW THE REORDER
000450*                     POINT NOW DROPS A LOW-STOCK TASK TO
000460*                     LRPTASK FOR PURCHASING.
000470* LRP093  17/03/2004  JDW   - ABEND RETURN CODE NOW A WORKING-
000480*                     STORAGE FIELD, NOT A LITERAL, AND A GRAND
000490*                     TOTAL OF LINES PROCESSED IS NOW SHOWN WITH
000500*                     THE END-OF-RUN SUMMARY (REQ #LRP-0571).
000510*------------------------------------------------------------*
000520 EJECT
000530**********************
000540 ENVIRONMENT DIVISION.
000550**********************
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.  IBM-AS400.
000580 OBJECT-COMPUTER.  IBM-AS400.
000590 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000600                     ON  STATUS IS WK-C-RESTART-RUN
000610                     OFF STATUS IS WK-C-NORMAL-RUN.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT LRPORDRQ ASSIGN TO DISK-LRPORDQ
000660            ORGANIZATION      IS SEQUENTIAL
000670            ACCESS MODE       IS SEQUENTIAL
000680            FILE STATUS       IS WK-C-FILE-STATUS.
000690
000700     SELECT LRPCOMP  ASSIGN TO DISK-LRPCOMP
000710            ORGANIZATION      IS SEQUENTIAL
000720            ACCESS MODE       IS SEQUENTIAL
000730            FILE STATUS       IS WK-C-FILE-STATUS.
000740
000750     SELECT LRPACMG  ASSIGN TO DISK-LRPACMG
000760            ORGANIZATION      IS SEQUENTIAL
000770            ACCESS MODE       IS SEQUENTIAL
000780            FILE STATUS       IS WK-C-FILE-STATUS.
000790
000800     SELECT LRPPROD  ASSIGN TO DISK-LRPPROD
000810            ORGANIZATION      IS SEQUENTIAL
000820            ACCESS MODE       IS SEQUENTIAL
000830            FILE STATUS       IS WK-C-FILE-STATUS.
000840
000850     SELECT LRPORDR  ASSIGN TO DISK-LRPORDR
000860            ORGANIZATION      IS RELATIVE
000870            ACCESS MODE       IS DYNAMIC
000880            RELATIVE KEY      IS WK-N-ORDR-RRN
000890            FILE STATUS       IS WK-C-FILE-STATUS.
000900
000910     SELECT LRPITEM  ASSIGN TO DISK-LRPITEM
000920            ORGANIZATION      IS RELATIVE
000930            ACCESS MODE       IS DYNAMIC
000940            RELATIVE KEY      IS WK-N-ITEM-RRN
000950            FILE STATUS       IS WK-C-FILE-STATUS.
000960
000970     SELECT LRPSUMR  ASSIGN TO DISK-LRPSUMR
000980            ORGANIZATION      IS SEQUENTIAL
000990            ACCESS MODE       IS SEQUENTIAL
001000            FILE STATUS       IS WK-C-FILE-STATUS.
001010
001020     SELECT LRPTASK  ASSIGN TO DISK-LRPTASK
001030            ORGANIZATION      IS LINE SEQUENTIAL
001040            ACCESS MODE       IS SEQUENTIAL
001050            FILE STATUS       IS WK-C-FILE-STATUS.
001060
001070***************
001080 DATA DIVISION.
001090***************
001100 FILE SECTION.
001110**************
001120 FD  LRPORDRQ
001130     LABEL RECORDS ARE OMITTED.
001140     COPY LRPORDRQ.
001150
001160 FD  LRPCOMP
001170     LABEL RECORDS ARE OMITTED.
001180 01  WK-C-LRPCOMP-REC.
001190     COPY LRPCOMP.
001200
001210 FD  LRPACMG
001220     LABEL RECORDS ARE OMITTED.
001230 01  WK-C-LRPACMG-REC.
001240     COPY LRPACMG.
001250
001260 FD  LRPPROD
001270     LABEL RECORDS ARE OMITTED.
001280 01  WK-C-LRPPROD-REC.
001290     COPY LRPPROD.
001300
001310 FD  LRPORDR
001320     LABEL RECORDS ARE OMITTED.
001330 01  WK-C-LRPORDR-REC.
001340     COPY LRPORDR.
001350
001360 FD  LRPITEM
001370     LABEL RECORDS ARE OMITTED.
001380 01  WK-C-LRPITEM-REC.
001390     COPY LRPITEM.
001400
001410 FD  LRPSUMR
001420     LABEL RECORDS ARE OMITTED.
001430     COPY LRPSUMR.
001440
001450 FD  LRPTASK
001460     LABEL RECORDS ARE OMITTED.
001470     COPY LRPTASK.
001480
001490 WORKING-STORAGE SECTION.
001500*************************
001510 01  FILLER                  PIC X(24)   VALUE
001520     "** PROGRAM LRPCRORD **".
001530
001540 01  WK-C-COMMON.
001550     COPY LRPCMWS.
001560     COPY LRPFSCD.
001570
001580 01  WK-N-ORDR-RRN            PIC 9(08)   COMP VALUE 1.
001590 01  WK-N-ORDR-NEXT-RRN       PIC 9(08)   COMP VALUE 1.
001600 01  WK-N-ITEM-RRN            PIC 9(08)   COMP VALUE 1.
001610 01  WK-N-ITEM-NEXT-RRN       PIC 9(08)   COMP VALUE 1.
001620
001630 01  WK-N-ORDR-RRN-ALT REDEFINES WK-N-ORDR-RRN.
001640     05  FILLER                PIC 9(08).
001650
001660 01  WK-T-CO-TABLE.
001670     05  WK-T-CO-ENTRY        OCCURS 500 TIMES
001680                               INDEXED BY WK-X-CO-NDX
001690                               PIC X(0450).
001700 01  WK-N-CO-COUNT            PIC 9(05)   COMP VALUE ZERO.
001710 01  WK-C-CO-WORK.
001720     COPY LRPCOMP.
001730
001740 01  WK-T-CO-WORK-ALT REDEFINES WK-C-CO-WORK.
001750     05  FILLER                PIC X(0450).
001760
001770 01  WK-T-AM-TABLE.
001780     05  WK-T-AM-ENTRY        OCCURS 500 TIMES
001790                               INDEXED BY WK-X-AM-NDX
001800                               PIC X(0650).
001810 01  WK-N-AM-COUNT            PIC 9(05)   COMP VALUE ZERO.
001820 01  WK-C-AM-WORK.
001830     COPY LRPACMG.
001840
001850 01  WK-T-PR-TABLE.
001860     05  WK-T-PR-ENTRY        OCCURS 500 TIMES
001870                               INDEXED BY WK-X-PR-NDX
001880                               PIC X(0420).
001890 01  WK-N-PR-COUNT            PIC 9(05)   COMP VALUE ZERO.
001900 01  WK-C-PR-WORK.
001910     COPY LRPPROD.
001920
001930 01  WK-T-LINE-TABLE.
001940     05  WK-T-LINE-ENTRY      OCCURS 100 TIMES
001950                               INDEXED BY WK-X-LINE-NDX.
001960         10  WK-T-LINE-PRODUCT-ID   PIC X(36).
001970         10  WK-T-LINE-QUANTITY     PIC 9(09).
001980         10  WK-T-LINE-POINTS-EACH  PIC 9(09).
001990         10  WK-T-LINE-PHYS-SW      PIC X(01).
002000             88  WK-T-LINE-PHYSICAL        VALUE "Y".
002010             88  WK-T-LINE-VIRTUAL         VALUE "N".
002020 01  WK-N-LINE-COUNT          PIC 9(03)   COMP VALUE ZERO.
002030
002040 01  WK-C-GROUP-ACTIVE-SW     PIC X(01)   VALUE "N".
002050     88  WK-C-GROUP-IS-ACTIVE          VALUE "Y".
002060     88  WK-C-GROUP-NOT-ACTIVE         VALUE "N".
002070
002080 01  WK-C-GROUP-ABORT-SW      PIC X(01)   VALUE "N".
002090     88  WK-C-GROUP-IS-ABORTED         VALUE "Y".
002100     88  WK-C-GROUP-IS-OK              VALUE "N".
002110
002120 01  WK-C-GROUP-REQUEST-ID    PIC X(36).
002130 01  WK-C-GROUP-COMPANY-ID    PIC X(36).
002140 01  WK-C-GROUP-ACCTMGR-ID    PIC X(36).
002150 01  WK-C-GROUP-SHIP-ADDR     PIC X(1000).
002160 01  WK-C-GROUP-SPEC-INSTR    PIC X(1000).
002170 01  WK-N-GROUP-TOTAL-POINTS  PIC 9(09)   COMP-3 VALUE ZERO.
002180 01  WK-C-GROUP-REJECT-TEXT   PIC X(60).
002190
002200 01  WK-N-TOTAL-TOTAL-ALT REDEFINES WK-N-GROUP-TOTAL-POINTS.
002210     05  FILLER                PIC 9(09).
002220
002230 01  WK-C-NEW-ORDER-ID        PIC X(36).
002240 01  WK-C-NEW-ITEM-ID         PIC X(36).
002250 01  WK-C-RRN-DISPLAY         PIC 9(08).
002260 01  WK-C-ITEM-RRN-DISPLAY    PIC 9(08).
002270 01  WK-N-SUBSCRIPT           PIC 9(03)   COMP.
002280
002290 01  WK-N-RUN-ORDERS-CREATED  PIC S9(07)  COMP-3 VALUE ZERO.
002300 01  WK-N-RUN-ORDERS-REJECTED PIC S9(07)  COMP-3 VALUE ZERO.
002310
002320 COPY LRPLKSEQ.
002330 COPY LRPLKINV.
002340
002350*****************
002360 77  WK-77-ABEND-RC          PIC 9(02)  COMP VALUE 16.
002370 77  WK-77-LINE-TOTAL        PIC S9(07) COMP VALUE ZERO.
002380
002390 LINKAGE SECTION.
002400*****************
002410 EJECT
002420***************
002430 PROCEDURE DIVISION.
002440***************
002450 MAIN-MODULE.
002460     PERFORM A000-INITIALIZE-RUN
002470        THRU A099-INITIALIZE-RUN-EX.
002480     PERFORM B000-PROCESS-REQUESTS
002490        THRU B099-PROCESS-REQUESTS-EX.
002500     PERFORM Z000-END-PROGRAM-ROUTINE
002510        THRU Z999-END-PROGRAM-ROUTINE-EX.
002520     GOBACK.
002530
002540*---------------------------------------------------------------*
002550 A000-INITIALIZE-RUN.
002560*---------------------------------------------------------------*
002570     OPEN INPUT  LRPORDRQ LRPCOMP LRPACMG LRPPROD.
002580     OPEN I-O    LRPORDR LRPITEM.
002590     OPEN OUTPUT LRPSUMR LRPTASK.
002600     IF  NOT WK-C-SUCCESSFUL
002610         DISPLAY "LRPCRORD - FILE OPEN ERROR"
002620         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002630         PERFORM Y900-ABNORMAL-TERMINATION.
002640
002650     IF  WK-C-RESTART-RUN
002660         DISPLAY "LRPCRORD - RESTART SWITCH ON - REQUESTS "
002670                 "ALREADY ACKNOWLEDGED WILL SHOW AS DUPLICATE "
002680                 "REQUEST-IDS ON THE JOB LOG".
002690
002700     PERFORM A100-LOAD-COMPANY-TABLE
002710        THRU A199-LOAD-COMPANY-TABLE-EX.
002720     PERFORM A200-LOAD-ACCTMGR-TABLE
002730        THRU A299-LOAD-ACCTMGR-TABLE-EX.
002740     PERFORM A300-LOAD-PRODUCT-TABLE
002750        THRU A399-LOAD-PRODUCT-TABLE-EX.
002760     PERFORM A400-DETERMINE-NEXT-RRNS
002770        THRU A499-DETERMINE-NEXT-RRNS-EX.
002780
002790 A099-INITIALIZE-RUN-EX.
002800     EXIT.
002810
002820*---------------------------------------------------------------*
002830 A100-LOAD-COMPANY-TABLE.
002840*---------------------------------------------------------------*
002850     MOVE ZERO              TO    WK-N-CO-COUNT.
002860 A110-LOAD-COMPANY-LOOP.
002870     READ LRPCOMP NEXT RECORD.
002880     IF  WK-C-END-OF-FILE
002890         GO TO A199-LOAD-COMPANY-TABLE-EX.
002900     ADD 1                  TO    WK-N-CO-COUNT.
002910     SET WK-X-CO-NDX            TO WK-N-CO-COUNT.
002920     MOVE WK-C-LRPCOMP-REC  TO    WK-T-CO-ENTRY (WK-X-CO-NDX).
002930     GO TO A110-LOAD-COMPANY-LOOP.
002940
002950 A199-LOAD-COMPANY-TABLE-EX.
002960     EXIT.
002970
002980*---------------------------------------------------------------*
002990 A200-LOAD-ACCTMGR-TABLE.
003000*---------------------------------------------------------------*
003010     MOVE ZERO              TO    WK-N-AM-COUNT.
003020 A210-LOAD-ACCTMGR-LOOP.
003030     READ LRPACMG NEXT RECORD.
003040     IF  WK-C-END-OF-FILE
003050         GO TO A299-LOAD-ACCTMGR-TABLE-EX.
003060     ADD 1                  TO    WK-N-AM-COUNT.
003070     SET WK-X-AM-NDX            TO WK-N-AM-COUNT.
003080     MOVE WK-C-LRPACMG-REC  TO    WK-T-AM-ENTRY (WK-X-AM-NDX).
003090     GO TO A210-LOAD-ACCTMGR-LOOP.
003100
003110 A299-LOAD-ACCTMGR-TABLE-EX.
003120     EXIT.
003130
003140*---------------------------------------------------------------*
003150 A300-LOAD-PRODUCT-TABLE.
003160*---------------------------------------------------------------*
003170     MOVE ZERO              TO    WK-N-PR-COUNT.
003180 A310-LOAD-PRODUCT-LOOP.
003190     READ LRPPROD NEXT RECORD.
003200     IF  WK-C-END-OF-FILE
003210         GO TO A399-LOAD-PRODUCT-TABLE-EX.
003220     ADD 1                  TO    WK-N-PR-COUNT.
003230     SET WK-X-PR-NDX            TO WK-N-PR-COUNT.
003240     MOVE WK-C-LRPPROD-REC  TO    WK-T-PR-ENTRY (WK-X-PR-NDX).
003250     GO TO A310-LOAD-PRODUCT-LOOP.
003260
003270 A399-LOAD-PRODUCT-TABLE-EX.
003280     EXIT.
003290
003300*---------------------------------------------------------------*
003310 A400-DETERMINE-NEXT-RRNS.
003320*    THE ORDER AND ITEM MASTERS ARE SCANNED ONCE AT THE START
003330*    OF EVERY RUN SO NEW ROWS CAN BE APPENDED AT THE FIRST
003340*    UNUSED RELATIVE SLOT.
003350*---------------------------------------------------------------*
003360     MOVE 1                 TO    WK-N-ORDR-NEXT-RRN.
003370 A410-SCAN-ORDER-LOOP.
003380     MOVE WK-N-ORDR-NEXT-RRN TO   WK-N-ORDR-RRN.
003390     READ LRPORDR NEXT RECORD.
003400     IF  WK-C-END-OF-FILE
003410         GO TO A420-SCAN-ITEM-SETUP.
003420     ADD 1                  TO    WK-N-ORDR-NEXT-RRN.
003430     GO TO A410-SCAN-ORDER-LOOP.
003440
003450 A420-SCAN-ITEM-SETUP.
003460     MOVE 1                 TO    WK-N-ITEM-NEXT-RRN.
003470 A430-SCAN-ITEM-LOOP.
003480     MOVE WK-N-ITEM-NEXT-RRN TO   WK-N-ITEM-RRN.
003490     READ LRPITEM NEXT RECORD.
003500     IF  WK-C-END-OF-FILE
003510         GO TO A499-DETERMINE-NEXT-RRNS-EX.
003520     ADD 1                  TO    WK-N-ITEM-NEXT-RRN.
003530     GO TO A430-SCAN-ITEM-LOOP.
003540
003550 A499-DETERMINE-NEXT-RRNS-EX.
003560     EXIT.
003570
003580*---------------------------------------------------------------*
003590 B000-PROCESS-REQUESTS.
003600*---------------------------------------------------------------*
003610     MOVE "N"                TO    WK-C-GROUP-ACTIVE-SW.
003620 B010-READ-REQUEST-LOOP.
003630     READ LRPORDRQ.
003640     IF  WK-C-END-OF-FILE
003650         GO TO B090-FINAL-GROUP-CHECK.
003660     IF  NOT WK-C-SUCCESSFUL
003670         DISPLAY "LRPCRORD - READ ERROR - LRPORDRQ"
003680         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003690         PERFORM Y900-ABNORMAL-TERMINATION.
003700
003710     IF  WK-C-ORDRQ-IS-HEADER
003720         IF  WK-C-GROUP-IS-ACTIVE
003730             PERFORM E000-FINALIZE-GROUP
003740                THRU E099-FINALIZE-GROUP-EX
003750         END-IF
003760         PERFORM C000-START-NEW-GROUP
003770            THRU C099-START-NEW-GROUP-EX
003780     ELSE
003790         PERFORM D000-ADD-DETAIL-LINE
003800            THRU D099-ADD-DETAIL-LINE-EX.
003810
003820     GO TO B010-READ-REQUEST-LOOP.
003830
003840 B090-FINAL-GROUP-CHECK.
003850     IF  WK-C-GROUP-IS-ACTIVE
003860         PERFORM E000-FINALIZE-GROUP
003870            THRU E099-FINALIZE-GROUP-EX.
003880
003890 B099-PROCESS-REQUESTS-EX.
003900     EXIT.
003910
003920*---------------------------------------------------------------*
003930 C000-START-NEW-GROUP.
003940*---------------------------------------------------------------*
003950     MOVE "Y"                 TO    WK-C-GROUP-ACTIVE-SW.
003960     MOVE "N"                 TO    WK-C-GROUP-ABORT-SW.
003970     MOVE ZERO                TO    WK-N-LINE-COUNT.
003980     MOVE ZERO                TO    WK-N-GROUP-TOTAL-POINTS.
003990     MOVE SPACES              TO    WK-C-GROUP-REJECT-TEXT.
004000
004010     MOVE WK-C-ORDRQ-REQUEST-ID  TO WK-C-GROUP-REQUEST-ID.
004020     MOVE WK-C-ORDRQ-COMPANY-ID  TO WK-C-GROUP-COMPANY-ID.
004030     MOVE WK-C-ORDRQ-ACCTMGR-ID  TO WK-C-GROUP-ACCTMGR-ID.
004040     MOVE WK-C-ORDRQ-SHIP-ADDR   TO WK-C-GROUP-SHIP-ADDR.
004050     MOVE WK-C-ORDRQ-SPEC-INSTR  TO WK-C-GROUP-SPEC-INSTR.
004060
004070     PERFORM C100-VALIDATE-COMPANY
004080        THRU C199-VALIDATE-COMPANY-EX.
004090     IF  WK-C-GROUP-IS-OK
004100         PERFORM C200-VALIDATE-ACCTMGR
004110            THRU C299-VALIDATE-ACCTMGR-EX.
004120
004130 C099-START-NEW-GROUP-EX.
004140     EXIT.
004150
004160*---------------------------------------------------------------*
004170 C100-VALIDATE-COMPANY.
004180*---------------------------------------------------------------*
004190     SET WK-C-FOUND-NO            TO TRUE.
004200     SET WK-X-CO-NDX              TO 1.
004210     PERFORM C110-SEARCH-COMPANY-LOOP
004220        UNTIL WK-X-CO-NDX > WK-N-CO-COUNT
004230        OR    WK-C-FOUND-YES.
004240
004250     IF  WK-C-FOUND-NO
004260         MOVE "Y"              TO WK-C-GROUP-ABORT-SW
004270         MOVE "COMPANY NOT FOUND" TO WK-C-GROUP-REJECT-TEXT
004280         GO TO C199-VALIDATE-COMPANY-EX.
004290
004300     IF  NOT LRPCOMP-IS-ACTIVE
004310         MOVE "Y"              TO WK-C-GROUP-ABORT-SW
004320         MOVE "COMPANY IS INACTIVE" TO WK-C-GROUP-REJECT-TEXT
004330         GO TO C199-VALIDATE-COMPANY-EX.
004340
004350     IF  LRPCOMP-LOYALTY-ACCTID = SPACES
004360         MOVE "Y"              TO WK-C-GROUP-ABORT-SW
004370         MOVE "NO LOYALTY ACCOUNT ID ON FILE"
004380                                TO WK-C-GROUP-REJECT-TEXT.
004390
004400 C199-VALIDATE-COMPANY-EX.
004410     EXIT.
004420
004430 C110-SEARCH-COMPANY-LOOP.
004440     MOVE WK-T-CO-ENTRY (WK-X-CO-NDX) TO LRPCOMP-RECORD.
004450     IF  LRPCOMP-COMPANY-ID = WK-C-GROUP-COMPANY-ID
004460         SET WK-C-FOUND-YES        TO TRUE
004470     ELSE
004480         SET WK-X-CO-NDX UP BY 1.
004490
004500*---------------------------------------------------------------*
004510 C200-VALIDATE-ACCTMGR.
004520*---------------------------------------------------------------*
004530     SET WK-C-FOUND-NO            TO TRUE.
004540     SET WK-X-AM-NDX              TO 1.
004550     PERFORM C210-SEARCH-ACCTMGR-LOOP
004560        UNTIL WK-X-AM-NDX > WK-N-AM-COUNT
004570        OR    WK-C-FOUND-YES.
004580
004590     IF  WK-C-FOUND-NO
004600         MOVE "Y"              TO WK-C-GROUP-ABORT-SW
004610         MOVE "ACCOUNT MANAGER NOT FOUND"
004620                                TO WK-C-GROUP-REJECT-TEXT
004630         GO TO C299-VALIDATE-ACCTMGR-EX.
004640
004650     IF  NOT LRPACMG-IS-ACTIVE
004660         MOVE "Y"              TO WK-C-GROUP-ABORT-SW
004670         MOVE "ACCOUNT MANAGER IS INACTIVE"
004680                                TO WK-C-GROUP-REJECT-TEXT
004690         GO TO C299-VALIDATE-ACCTMGR-EX.
004700
004710     IF  LRPACMG-COMPANY-ID NOT = WK-C-GROUP-COMPANY-ID
004720         MOVE "Y"              TO WK-C-GROUP-ABORT-SW
004730         MOVE "ACCOUNT MANAGER NOT OF THIS COMPANY"
004740                                TO WK-C-GROUP-REJECT-TEXT.
004750
004760 C299-VALIDATE-ACCTMGR-EX.
004770     EXIT.
004780
004790 C210-SEARCH-ACCTMGR-LOOP.
004800     MOVE WK-T-AM-ENTRY (WK-X-AM-NDX) TO LRPACMG-RECORD.
004810     IF  LRPACMG-ACCTMGR-ID = WK-C-GROUP-ACCTMGR-ID
004820         SET WK-C-FOUND-YES        TO TRUE
004830     ELSE
004840         SET WK-X-AM-NDX UP BY 1.
004850
004860*---------------------------------------------------------------*
004870 D000-ADD-DETAIL-LINE.
004880*    A LINE IS STILL VALIDATED EVEN AFTER THE GROUP HAS
004890*    ALREADY BEEN FLAGGED ABORTED, SO THE JOB LOG SHOWS EVERY
004900*    BAD LINE ON A REJECTED REQUEST, NOT JUST THE FIRST.
004910*---------------------------------------------------------------*
004920     IF  WK-C-GROUP-IS-ABORTED
004930         GO TO D099-ADD-DETAIL-LINE-EX.
004940
004950     SET WK-C-FOUND-NO            TO TRUE.
004960     SET WK-X-PR-NDX              TO 1.
004970     PERFORM D110-SEARCH-PRODUCT-LOOP
004980        UNTIL WK-X-PR-NDX > WK-N-PR-COUNT
004990        OR    WK-C-FOUND-YES.
005000
005010     IF  WK-C-FOUND-NO
005020         MOVE "Y"              TO WK-C-GROUP-ABORT-SW
005030         MOVE "PRODUCT NOT FOUND" TO WK-C-GROUP-REJECT-TEXT
005040         GO TO D099-ADD-DETAIL-LINE-EX.
005050
005060     IF  NOT LRPPROD-IS-ACTIVE
005070         MOVE "Y"              TO WK-C-GROUP-ABORT-SW
005080         MOVE "PRODUCT IS INACTIVE" TO WK-C-GROUP-REJECT-TEXT
005090         GO TO D099-ADD-DETAIL-LINE-EX.
005100
005110     IF  LRPPROD-IS-PHYSICAL
005120         MOVE "AVAILBL"         TO WK-C-INV-FUNCTION
005130         MOVE LRPPROD-PRODUCT-ID TO WK-C-INV-PRODUCT-ID
005140         MOVE WK-C-ORDRQ-QUANTITY TO WK-C-INV-QUANTITY
005150         CALL "LRPVINV" USING WK-C-INV-RECORD
005160         IF  WK-C-INV-NG
005170             MOVE "Y"          TO WK-C-GROUP-ABORT-SW
005180             MOVE "INSUFFICIENT INVENTORY FOR PRODUCT"
005190                                TO WK-C-GROUP-REJECT-TEXT
005200             GO TO D099-ADD-DETAIL-LINE-EX.
005210
005220     ADD 1                    TO    WK-N-LINE-COUNT.
005230     SET WK-X-LINE-NDX            TO WK-N-LINE-COUNT.
005240     MOVE LRPPROD-PRODUCT-ID  TO WK-T-LINE-PRODUCT-ID
005250                                  (WK-X-LINE-NDX).
005260     MOVE WK-C-ORDRQ-QUANTITY TO WK-T-LINE-QUANTITY
005270                                  (WK-X-LINE-NDX).
005280     MOVE LRPPROD-POINTS-COST TO WK-T-LINE-POINTS-EACH
005290                                  (WK-X-LINE-NDX).
005300     IF  LRPPROD-IS-PHYSICAL
005310         SET WK-T-LINE-PHYSICAL (WK-X-LINE-NDX) TO TRUE
005320     ELSE
005330         SET WK-T-LINE-VIRTUAL  (WK-X-LINE-NDX) TO TRUE.
005340
005350     COMPUTE WK-N-GROUP-TOTAL-POINTS =
005360             WK-N-GROUP-TOTAL-POINTS +
005370             (LRPPROD-POINTS-COST * WK-C-ORDRQ-QUANTITY).
005380
005390 D099-ADD-DETAIL-LINE-EX.
005400     EXIT.
005410
005420 D110-SEARCH-PRODUCT-LOOP.
005430     MOVE WK-T-PR-ENTRY (WK-X-PR-NDX) TO LRPPROD-RECORD.
005440     IF  LRPPROD-PRODUCT-ID = WK-C-ORDRQ-PRODUCT-ID
005450         SET WK-C-FOUND-YES        TO TRUE
005460     ELSE
005470         SET WK-X-PR-NDX UP BY 1.
005480
005490*---------------------------------------------------------------*
005500 E000-FINALIZE-GROUP.
005510*---------------------------------------------------------------*
005520     IF  WK-C-GROUP-IS-ABORTED OR WK-N-LINE-COUNT = ZERO
005530         ADD 1                  TO WK-N-RUN-ORDERS-REJECTED
005540         DISPLAY "LRPCRORD - REQUEST REJECTED "
005550                 WK-C-GROUP-REQUEST-ID
005560         DISPLAY "REASON - " WK-C-GROUP-REJECT-TEXT
005570         GO TO E099-FINALIZE-GROUP-EX.
005580
005590     SET WK-C-SEQN-NEXT-ORDNBR  TO TRUE.
005600     CALL "LRPXSEQN" USING WK-C-SEQN-RECORD.
005610     IF  WK-C-SEQN-NG
005620         ADD 1                  TO WK-N-RUN-ORDERS-REJECTED
005630         DISPLAY "LRPCRORD - ORDER NUMBER GENERATION FAILED"
005640         GO TO E099-FINALIZE-GROUP-EX.
005650
005660     PERFORM F000-WRITE-ORDER-HEADER
005670        THRU F099-WRITE-ORDER-HEADER-EX.
005680     PERFORM F100-WRITE-ORDER-ITEMS
005690        THRU F199-WRITE-ORDER-ITEMS-EX.
005700     PERFORM G000-WRITE-SUMMARY
005710        THRU G099-WRITE-SUMMARY-EX.
005720
005730     ADD 1                      TO WK-N-RUN-ORDERS-CREATED.
005740
005750 E099-FINALIZE-GROUP-EX.
005760     EXIT.
005770
005780*---------------------------------------------------------------*
005790 F000-WRITE-ORDER-HEADER.
005800*---------------------------------------------------------------*
005810     MOVE WK-N-ORDR-NEXT-RRN    TO    WK-N-ORDR-RRN.
005820     ADD 1                      TO    WK-N-ORDR-NEXT-RRN.
005830
005840     MOVE WK-N-ORDR-RRN          TO    WK-C-RRN-DISPLAY.
005850     MOVE SPACES                 TO    WK-C-NEW-ORDER-ID.
005860     STRING "ORD" WK-C-RRN-DISPLAY
005870         DELIMITED BY SIZE INTO WK-C-NEW-ORDER-ID.
005880
005890     MOVE SPACES                TO    WK-C-LRPORDR-REC.
005900     MOVE WK-C-NEW-ORDER-ID      TO    LRPORDR-ORDER-ID.
005910     MOVE WK-C-SEQN-ORDER-NUMBER TO    LRPORDR-ORDER-NUMBER.
005920     MOVE WK-C-GROUP-COMPANY-ID  TO    LRPORDR-COMPANY-ID.
005930     MOVE WK-C-GROUP-ACCTMGR-ID  TO    LRPORDR-ACCTMGR-ID.
005940     MOVE WK-N-GROUP-TOTAL-POINTS TO   LRPORDR-TOTAL-POINTS.
005950     MOVE "PENDING   "           TO    LRPORDR-STATUS.
005960     MOVE WK-C-GROUP-SHIP-ADDR   TO    LRPORDR-SHIP-ADDRESS.
005970     MOVE WK-C-GROUP-SPEC-INSTR  TO    LRPORDR-SPECIAL-INSTR.
005980     MOVE SPACES                 TO    LRPORDR-CANCEL-REASON.
005990
006000     WRITE WK-C-LRPORDR-REC.
006010     IF  NOT WK-C-SUCCESSFUL
006020         DISPLAY "LRPCRORD - WRITE ERROR - LRPORDR"
006030         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006040         PERFORM Y900-ABNORMAL-TERMINATION.
006050     ADD 1                      TO    WK-N-RECS-WRITTEN.
006060
006070 F099-WRITE-ORDER-HEADER-EX.
006080     EXIT.
006090
006100*---------------------------------------------------------------*
006110 F100-WRITE-ORDER-ITEMS.
006120*---------------------------------------------------------------*
006130     SET WK-X-LINE-NDX TO 1.
006140     PERFORM F110-WRITE-ONE-ITEM
006150        UNTIL WK-X-LINE-NDX > WK-N-LINE-COUNT.
006160
006170 F199-WRITE-ORDER-ITEMS-EX.
006180     EXIT.
006190
006200 F110-WRITE-ONE-ITEM.
006210     MOVE WK-N-ITEM-NEXT-RRN    TO    WK-N-ITEM-RRN.
006220     ADD 1                      TO    WK-N-ITEM-NEXT-RRN.
006230
006240     MOVE WK-N-ITEM-RRN          TO    WK-C-ITEM-RRN-DISPLAY.
006250     MOVE SPACES                 TO    WK-C-NEW-ITEM-ID.
006260     STRING "ITM" WK-C-ITEM-RRN-DISPLAY
006270         DELIMITED BY SIZE INTO WK-C-NEW-ITEM-ID.
006280
006290     MOVE SPACES                 TO    WK-C-LRPITEM-REC.
006300     MOVE WK-C-NEW-ITEM-ID        TO    LRPITEM-ITEM-ID.
006310     MOVE WK-C-NEW-ORDER-ID       TO    LRPITEM-ORDER-ID.
006320     MOVE WK-T-LINE-PRODUCT-ID (WK-X-LINE-NDX)
006330                                  TO    LRPITEM-PRODUCT-ID.
006340     MOVE WK-T-LINE-QUANTITY (WK-X-LINE-NDX)
006350                                  TO    LRPITEM-QUANTITY.
006360     MOVE WK-T-LINE-POINTS-EACH (WK-X-LINE-NDX)
006370                                  TO    LRPITEM-POINTS-EACH.
006380     MOVE "PENDING   "            TO    LRPITEM-FULFILL-STAT.
006390     MOVE SPACES                  TO    LRPITEM-FULFILL-REF.
006400     MOVE SPACES                  TO    LRPITEM-TRACKING-NBR.
006410
006420     WRITE WK-C-LRPITEM-REC.
006430     IF  NOT WK-C-SUCCESSFUL
006440         DISPLAY "LRPCRORD - WRITE ERROR - LRPITEM"
006450         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006460         PERFORM Y900-ABNORMAL-TERMINATION.
006470     ADD 1                       TO    WK-N-RECS-WRITTEN.
006480
006490     IF  WK-T-LINE-PHYSICAL (WK-X-LINE-NDX)
006500         MOVE "RESERVE"           TO WK-C-INV-FUNCTION
006510         MOVE WK-T-LINE-PRODUCT-ID (WK-X-LINE-NDX)
006520                                  TO WK-C-INV-PRODUCT-ID
006530         MOVE WK-T-LINE-QUANTITY (WK-X-LINE-NDX)
006540                                  TO WK-C-INV-QUANTITY
006550         CALL "LRPVINV" USING WK-C-INV-RECORD
006560         IF  WK-C-INV-IS-LOW-STOCK
006570             PERFORM F115-WRITE-LOW-STOCK-ALERT
006580                THRU F115-WRITE-LOW-STOCK-ALERT-EX.
006590
006600     SET WK-X-LINE-NDX UP BY 1.
006610
006620*---------------------------------------------------------------*
006630 F115-WRITE-LOW-STOCK-ALERT.
006640*    LRP052 - STOCK LEVEL FELL TO OR BELOW THE REORDER POINT ON
006650*    THE RESERVE JUST PERFORMED - DROP A TASK SO PURCHASING CAN
006660*    LOOK AT REPLENISHING WK-T-LINE-PRODUCT-ID.
006670*---------------------------------------------------------------*
006680     MOVE SPACES                  TO WK-C-TASK-RECORD.
006690     MOVE WK-C-SEQN-ORDER-NUMBER  TO WK-C-TASK-ORDER-NBR.
006700     MOVE SPACES                  TO WK-C-TASK-ITEM-ID.
006710     MOVE WK-T-LINE-PRODUCT-ID (WK-X-LINE-NDX)
006720                                  TO WK-C-TASK-PRODUCT-SKU.
006730     MOVE WK-T-LINE-QUANTITY (WK-X-LINE-NDX)
006740                                  TO WK-C-TASK-QUANTITY.
006750     SET  WK-C-TASK-LOW-STOCK     TO TRUE.
006760     MOVE "Stock at or below reorder point"
006770                                  TO WK-C-TASK-DETAIL.
006780     WRITE WK-C-TASK-RECORD.
006790 F115-WRITE-LOW-STOCK-ALERT-EX.
006800     EXIT.
006810
006820*---------------------------------------------------------------*
006830 G000-WRITE-SUMMARY.
006840*---------------------------------------------------------------*
006850     MOVE SPACES                   TO    WK-C-SUMR-RECORD.
006860     MOVE LRPCOMP-COMPANY-NAME     TO    WK-C-SUMR-COMPANY-NAME.
006870     MOVE LRPACMG-NAME             TO    WK-C-SUMR-ACCTMGR-NAME.
006880     MOVE WK-C-SEQN-ORDER-NUMBER   TO    WK-C-SUMR-ORDER-NBR.
006890     MOVE WK-N-GROUP-TOTAL-POINTS  TO    WK-C-SUMR-TOTAL-POINTS.
006900     MOVE "PENDING   "             TO    WK-C-SUMR-STATUS.
006910     MOVE WK-N-LINE-COUNT          TO    WK-C-SUMR-ITEM-COUNT.
006920
006930     WRITE WK-C-SUMR-RECORD.
006940     IF  NOT WK-C-SUCCESSFUL
006950         DISPLAY "LRPCRORD - WRITE ERROR - LRPSUMR"
006960         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006970         PERFORM Y900-ABNORMAL-TERMINATION.
006980
006990 G099-WRITE-SUMMARY-EX.
007000     EXIT.
007010
007020*---------------------------------------------------------------*
007030 Y900-ABNORMAL-TERMINATION.
007040*---------------------------------------------------------------*
007050     DISPLAY "LRPCRORD - JOB TERMINATED ABNORMALLY".
007060     CLOSE LRPORDRQ LRPCOMP LRPACMG LRPPROD LRPORDR LRPITEM
007070           LRPSUMR LRPTASK.
007080     MOVE WK-77-ABEND-RC     TO    RETURN-CODE.
007090     GOBACK.
007100
007110*---------------------------------------------------------------*
007120 Z000-END-PROGRAM-ROUTINE.
007130*---------------------------------------------------------------*
007140     COMPUTE WK-77-LINE-TOTAL =
007150         WK-N-RUN-ORDERS-CREATED + WK-N-RUN-ORDERS-REJECTED.
007160     DISPLAY "LRPCRORD - ORDERS TOTAL    - "
007170         WK-77-LINE-TOTAL.
007180     DISPLAY "LRPCRORD - ORDERS CREATED  - "
007190         WK-N-RUN-ORDERS-CREATED.
007200     DISPLAY "LRPCRORD - ORDERS REJECTED - "
007210         WK-N-RUN-ORDERS-REJECTED.
007220     CLOSE LRPORDRQ LRPCOMP LRPACMG LRPPROD LRPORDR LRPITEM
007230           LRPSUMR LRPTASK.
007240
007250 Z999-END-PROGRAM-ROUTINE-EX.
007260     EXIT.
007270
007280******************************************************************
007290************** END OF PROGRAM SOURCE -  LRPCRORD ***************
007300******************************************************************
007310
007320
007330
007340
007350
