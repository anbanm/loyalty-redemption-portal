000100*    LRPORDR.cpybk
000110*    I-O FORMAT: LRPORDRR  FROM FILE LRPORDR  OF LIBRARY LRPLIB
000120*    REDEMPTION ORDER HEADER - ONE ROW PER ORDER.
000130*    MAINTAINED AS A RELATIVE FILE - KEYED INDIRECTLY VIA THE
000140*    IN-MEMORY KEY TABLE BUILT BY LRPXSEQN AT PROGRAM START.
000150*------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:
000170*------------------------------------------------------------*
000180* LRP006  14/09/1998  RAC   - INITIAL VERSION.                    LRP006
000190* LRP019  25/06/2000  RAC   - ORDER-NUMBER NOW FORMATTED AS       LRP019
000200*                     "LRP-" PLUS 13-DIGIT EPOCH MILLIS PER
000210*                     NEW PORTAL NUMBERING SCHEME.
000220* LRP044  11/02/2004  BTJ   - ADDED CANCELLATION-REASON.          LRP044
000230*------------------------------------------------------------*
000240 05  LRPORDR-RECORD              PIC X(2450).
000250 05  LRPORDRR REDEFINES LRPORDR-RECORD.
000260     06  LRPORDR-ORDER-ID        PIC X(36).
000270*                                ORDER UUID - PRIMARY KEY
000280     06  LRPORDR-ORDER-NUMBER    PIC X(50).
000290*                                "LRP-" + 13-DIGIT EPOCH MILLIS
000300     06  LRPORDR-COMPANY-ID      PIC X(36).
000310*                                FK TO LRPCOMP-COMPANY-ID
000320     06  LRPORDR-ACCTMGR-ID      PIC X(36).
000330*                                FK TO LRPACMG-ACCTMGR-ID
000340     06  LRPORDR-TOTAL-POINTS    PIC 9(09).
000350*                                SUM OF POINTS-COST*QUANTITY
000360     06  LRPORDR-STATUS          PIC X(10).
000370         88  LRPORDR-IS-PENDING            VALUE "PENDING   ".
000380         88  LRPORDR-IS-PROCESSING         VALUE "PROCESSING".
000390         88  LRPORDR-IS-COMPLETED          VALUE "COMPLETED ".
000400         88  LRPORDR-IS-CANCELLED          VALUE "CANCELLED ".
000410         88  LRPORDR-IS-FAILED             VALUE "FAILED    ".
000420     06  LRPORDR-SHIP-ADDRESS    PIC X(1000).
000430     06  LRPORDR-SPECIAL-INSTR   PIC X(1000).
000440     06  LRPORDR-CANCEL-REASON   PIC X(255).
000450*                                SET ONLY WHEN STATUS = CANCELLED
000460     06  FILLER                  PIC X(18).
000470
