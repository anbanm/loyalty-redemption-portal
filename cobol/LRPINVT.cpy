000100*    LRPINVT.cpybk
000110*    I-O FORMAT: LRPINVTR  FROM FILE LRPINVT  OF LIBRARY LRPLIB
000120*    STOCK LEDGER - ONE ROW PER PRODUCT-ID CARRYING ITS
000130*    AVAILABLE/RESERVED QUANTITIES AND REORDER POINT.
000140*    MAINTAINED AS A RELATIVE FILE - KEYED INDIRECTLY VIA THE
000150*    IN-MEMORY KEY TABLE BUILT BY LRPXSEQN AT PROGRAM START.
000160*------------------------------------------------------------*
000170* HISTORY OF MODIFICATION:
000180*------------------------------------------------------------*
000190* LRP005  14/09/1998  RAC   - INITIAL VERSION.                    LRP005
000200* LRP038  02/04/2003  BTJ   - ADDED MAX-QUANTITY (INFORMATIONAL   LRP038
000210*                     CAPACITY CEILING, NOT RULE-ENFORCED).
000220*------------------------------------------------------------*
000230 05  LRPINVT-RECORD              PIC X(0120).
000240 05  LRPINVTR REDEFINES LRPINVT-RECORD.
000250     06  LRPINVT-INV-ID          PIC X(36).
000260*                                INVENTORY UUID - PRIMARY KEY
000270     06  LRPINVT-PRODUCT-ID      PIC X(36).
000280*                                FK TO LRPPROD-PRODUCT-ID - UNIQUE
000290     06  LRPINVT-QTY-AVAIL       PIC S9(09).
000300*                                UNITS FREE TO RESERVE
000310     06  LRPINVT-QTY-RESERVED    PIC S9(09).
000320*                                UNITS RESERVED AGAINST OPEN ORDER
000330     06  LRPINVT-REORDER-PT      PIC S9(09).
000340     06  LRPINVT-REORDER-NULL    PIC X(01).
000350         88  LRPINVT-REORDER-IS-SET        VALUE "Y".
000360         88  LRPINVT-REORDER-IS-NULL       VALUE "N".
000370*                                "N" MEANS NO THRESHOLD SET
000380     06  LRPINVT-MAX-QTY         PIC S9(09).
000390     06  FILLER                  PIC X(11).
000400
