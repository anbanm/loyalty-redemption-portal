000100*    LRPFSCD.cpybk
000110*    FILE STATUS / RETURN CODE LITERAL CONSTANTS.
000120*    HOUSE-STANDARD COPYBOOK - PATTERN AFTER FIL3090.
000130*------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:
000150*------------------------------------------------------------*
000160* LRP002  14/09/1998  RAC   - INITIAL VERSION.                    LRP002
000170* LRP041  19/07/2003  BTJ   - ADDED COM0206/SUP0016 STYLE         LRP041
000180*                     ERROR-CODE LITERALS TO MATCH
000190*                     THE BANK-SIDE NAMING CONVENTION.
000200*------------------------------------------------------------*
000210 01  WK-C-ERROR-CODES.
000220     05  WK-C-ERR-NOTFOUND       PIC X(07) VALUE "SUP0016".
000230*                                RECORD NOT FOUND ON MASTER
000240     05  WK-C-ERR-IOERROR        PIC X(07) VALUE "COM0206".
000250*                                GENERAL FILE I-O ERROR
000260     05  WK-C-ERR-DUPLICATE      PIC X(07) VALUE "COM0245".
000270*                                DUPLICATE KEY ON WRITE/ADD
000280     05  WK-C-ERR-INACTIVE       PIC X(07) VALUE "LRP0101".
000290*                                MASTER RECORD IS INACTIVE
000300     05  WK-C-ERR-INSUFF-QTY     PIC X(07) VALUE "LRP0102".
000310*                                INSUFFICIENT INVENTORY QTY
000320     05  WK-C-ERR-INSUFF-PTS     PIC X(07) VALUE "LRP0103".
000330*                                INSUFFICIENT POINTS BALANCE
000340     05  WK-C-ERR-BAD-STATUS     PIC X(07) VALUE "LRP0104".
000350*                                ILLEGAL STATUS TRANSITION
000360
