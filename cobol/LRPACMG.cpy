000100*    LRPACMG.cpybk
000110*    I-O FORMAT: LRPACMGR  FROM FILE LRPACMG  OF LIBRARY LRPLIB
000120*    ACCOUNT MANAGER MASTER - ONE ROW PER ACCOUNT MANAGER
000130*    ASSIGNED TO A CORPORATE CUSTOMER.
000140*------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*------------------------------------------------------------*
000170* LRP003  14/09/1998  RAC   - INITIAL VERSION.                    LRP003
000180* LRP022  30/11/2000  BTJ   - ROLE CODE DEFAULTED TO              LRP022
000190*                     "ACCOUNT_MANAGER" AT CREATE TIME PER
000200*                     PORTAL REQUIREMENT.
000210*------------------------------------------------------------*
000220 05  LRPACMG-RECORD              PIC X(0650).
000230 05  LRPACMGR REDEFINES LRPACMG-RECORD.
000240     06  LRPACMG-ACCTMGR-ID      PIC X(36).
000250*                                ACCOUNT MANAGER UUID - PRIMARY KE
000260     06  LRPACMG-COMPANY-ID      PIC X(36).
000270*                                FK TO LRPCOMP-COMPANY-ID
000280     06  LRPACMG-EMAIL           PIC X(255).
000290*                                EMAIL ADDRESS - MUST BE UNIQUE
000300     06  LRPACMG-NAME            PIC X(255).
000310*                                DISPLAY NAME
000320     06  LRPACMG-ROLE            PIC X(50).
000330*                                ROLE CODE - DFLT "ACCOUNT_MANAGER
000340     06  LRPACMG-ACTIVE-SW       PIC 9(01).
000350         88  LRPACMG-IS-ACTIVE             VALUE 1.
000360         88  LRPACMG-IS-INACTIVE           VALUE 0.
000370     06  FILLER                  PIC X(17).
000380
