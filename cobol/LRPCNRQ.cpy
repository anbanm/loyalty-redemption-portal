000100*    LRPCNRQ.cpybk
000110*    CANCEL-REQUEST-FILE RECORD - ONE ROW PER ORDER
000120*    CANCELLATION TO PROCESS.  READ BY LRPCNORD.
000130*------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:
000150*------------------------------------------------------------*
000160* LRP026  16/02/1999  RAC   - INITIAL VERSION.
000170*------------------------------------------------------------*
000180 01  WK-C-CNRQ-RECORD.
000190     05  WK-C-CNRQ-ORDER-ID      PIC X(36).
000200     05  WK-C-CNRQ-REASON        PIC X(255).
000210     05  FILLER                  PIC X(09).
000220
