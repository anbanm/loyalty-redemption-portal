000100*    LRPSHPF.cpybk
000110*    SHIPMENT-FEED-FILE RECORD - ONE ROW PER SHIP/DELIVER
000120*    EVENT REPORTED BY THE CARRIER INTERFACE.  READ BY
000130*    LRPSHIP.
000140*------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*------------------------------------------------------------*
000170* LRP027  16/02/1999  RAC   - INITIAL VERSION.
000180*------------------------------------------------------------*
000190 01  WK-C-SHPF-RECORD.
000200     05  WK-C-SHPF-FUNCTION      PIC X(08).
000210         88  WK-C-SHPF-DO-SHIP              VALUE "SHIP    ".
000220         88  WK-C-SHPF-DO-DELIVER           VALUE "DELIVER ".
000230     05  WK-C-SHPF-ITEM-ID       PIC X(36).
000240     05  WK-C-SHPF-TRACKING-NBR  PIC X(100).
000250     05  FILLER                  PIC X(20).
000260
