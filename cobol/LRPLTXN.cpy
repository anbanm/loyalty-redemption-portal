000100*    LRPLTXN.cpybk
000110*    I-O FORMAT: LRPLTXNR  FROM FILE LRPLTXN  OF LIBRARY LRPLIB
000120*    LOYALTY POINTS LEDGER ENTRY - ONE ROW PER DEBIT/CREDIT/
000130*    REFUND MOVEMENT POSTED (OR ATTEMPTED) AGAINST THE EXTERNAL
000140*    LOYALTY-PROGRAM LEDGER.
000150*    MAINTAINED AS A RELATIVE FILE - KEYED INDIRECTLY VIA THE
000160*    IN-MEMORY KEY TABLE BUILT BY LRPXSEQN AT PROGRAM START.
000170*------------------------------------------------------------*
000180* HISTORY OF MODIFICATION:
000190*------------------------------------------------------------*
000200* LRP008  14/09/1998  RAC   - INITIAL VERSION.                    LRP008
000210* LRP033  09/10/2002  BTJ   - ADDED TXN-RETRY-COUNT AND           LRP033
000220*                     TXN-ERROR-MESSAGE FOR THE OVERNIGHT
000230*                     RETRY SWEEP (LRPSWEEP).
000240*------------------------------------------------------------*
000250 05  LRPLTXN-RECORD              PIC X(0500).
000260 05  LRPLTXNR REDEFINES LRPLTXN-RECORD.
000270     06  LRPLTXN-TXN-ID          PIC X(36).
000280*                                TRANSACTION UUID - PRIMARY KEY
000290     06  LRPLTXN-ORDER-ID        PIC X(36).
000300*                                FK TO LRPORDR-ORDER-ID
000310     06  LRPLTXN-COMPANY-ID      PIC X(36).
000320*                                FK TO LRPCOMP-COMPANY-ID
000330     06  LRPLTXN-POINTS-AMT      PIC 9(09).
000340*                                POINTS AMOUNT MOVED - MIN 1
000350     06  LRPLTXN-TYPE            PIC X(06).
000360         88  LRPLTXN-IS-DEBIT              VALUE "DEBIT ".
000370         88  LRPLTXN-IS-CREDIT             VALUE "CREDIT".
000380         88  LRPLTXN-IS-REFUND             VALUE "REFUND".
000390     06  LRPLTXN-EXTERNAL-ID     PIC X(100).
000400*                                EXTERNAL LEDGER REFERENCE ONCE
000410*                                COMPLETED
000420     06  LRPLTXN-STATUS          PIC X(10).
000430         88  LRPLTXN-IS-PENDING            VALUE "PENDING   ".
000440         88  LRPLTXN-IS-PROCESSING         VALUE "PROCESSING".
000450         88  LRPLTXN-IS-COMPLETED          VALUE "COMPLETED ".
000460         88  LRPLTXN-IS-FAILED             VALUE "FAILED    ".
000470         88  LRPLTXN-IS-REFUNDED           VALUE "REFUNDED  ".
000480     06  LRPLTXN-ERROR-MSG       PIC X(255).
000490*                                LAST ERROR TEXT - CLEARED ON
000500*                                SUCCESS
000510     06  LRPLTXN-RETRY-CNT       PIC 9(02).
000520*                                RETRY ATTEMPTS SO FAR
000530     06  FILLER                  PIC X(10).
000540
