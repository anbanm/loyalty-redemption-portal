000100*************************
000110  IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     LRPPRORD.
000140 AUTHOR.         RON A CUTTER.
000150 INSTALLATION.   LOYALTY REDEMPTION PORTAL - BATCH SUITE.
000160 DATE-WRITTEN.   22 FEB 1990.
000170 DATE-COMPILED.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  NIGHTLY RUN THAT ADVANCES EVERY PENDING
000210*               REDEMPTION ORDER TO ITS NEXT STATE.  FOR EACH,
000220*               POSTS THE POINTS DEBIT TO THE EXTERNAL LEDGER;
000230*               ON SUCCESS KICKS OFF FULFILLMENT (PHYSICAL
000240*               ITEMS GO TO THE MANUAL FULFILLMENT QUEUE,
000250*               VIRTUAL ITEMS GO OUT THROUGH THE VIRTUAL-
000260*               FULFILLMENT CALL) AND RE-CHECKS WHETHER THE
000270*               ORDER IS ALREADY COMPLETE; ON FAILURE RELEASES
000280*               EVERY PHYSICAL RESERVATION AND MARKS THE ORDER
000290*               FAILED.
000300*
000310*------------------------------------------------------------*
000320* HISTORY OF MODIFICATION:
000330*------------------------------------------------------------*
000340* LRP031  22/02/1990  RAC   - INITIAL VERSION.
000350* LRP049  09/11/1999  RAC   - PHYSICAL ITEMS NO LONGER RE-RESERVE
000360*                     AT THIS STEP - CREATE-ORDER NOW RESERVES UP
000370*                     FRONT, SO THIS STEP ONLY CONFIRMS.
000380* LRP061  28/12/1999  RAC   - Y2K REVIEW: NO DATE FIELDS HELD BY
000390*                     THIS PROGRAM - NO CHANGE REQUIRED.
000400* LRP074  02/05/2002  BTJ   - ADDED THE PHYSICAL-FULFILLMENT ALERT
000410*                     AND ORDER-CONFIRMATION NOTICES TO THE TASK
000420*                     QUEUE (REQ #LRP-0301).
000430* LRP094  17/03/2004  JDW   - ABEND RETURN CODE NOW A WORKING-
000440*                     STORAGE FIELD, NOT A LITERAL, AND A GRAND
000450*                     TOTAL OF LINES PROCESSED IS NOW SHOWN WITH
000460*                     THE END-OF-RUN SUMMARY (REQ #LRP-0571).
000470* LRP103  02/04/2004  JDW   - THE DEBIT CALL IN C000-PROCESS-
000480*                     ONE-ORDER NEVER SET WK-C-LED-REFERENCE, SO
000490*                     THE CALL CARRIED WHATEVER REFERENCE WAS
000500*                     LEFT OVER FROM THE PRIOR ORDER - NOW BUILT
000510*                     AS "ORDER-" + ORDER-NUMBER, SAME AS THE
000520*                     VIRTUAL-ITEM REFERENCE IN H200 ALREADY DID
000530*                     FOR ITS OWN CALL (REQ #LRP-0580).
000540*------------------------------------------------------------*
000550 EJECT
000560**********************
000570 ENVIRONMENT DIVISION.
000580**********************
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.  IBM-AS400.
000610 OBJECT-COMPUTER.  IBM-AS400.
000620 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000630                     ON  STATUS IS WK-C-RESTART-RUN
000640                     OFF STATUS IS WK-C-NORMAL-RUN.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT LRPORDR  ASSIGN TO DISK-LRPORDR
000690            ORGANIZATION      IS RELATIVE
000700            ACCESS MODE       IS DYNAMIC
000710            RELATIVE KEY      IS WK-N-ORDR-RRN
000720            FILE STATUS       IS WK-C-FILE-STATUS.
000730
000740     SELECT LRPITEM  ASSIGN TO DISK-LRPITEM
000750            ORGANIZATION      IS RELATIVE
000760            ACCESS MODE       IS DYNAMIC
000770            RELATIVE KEY      IS WK-N-ITEM-RRN
000780            FILE STATUS       IS WK-C-FILE-STATUS.
000790
000800     SELECT LRPCOMP  ASSIGN TO DISK-LRPCOMP
000810            ORGANIZATION      IS SEQUENTIAL
000820            ACCESS MODE       IS SEQUENTIAL
000830            FILE STATUS       IS WK-C-FILE-STATUS.
000840
000850     SELECT LRPACMG  ASSIGN TO DISK-LRPACMG
000860            ORGANIZATION      IS SEQUENTIAL
000870            ACCESS MODE       IS SEQUENTIAL
000880            FILE STATUS       IS WK-C-FILE-STATUS.
000890
000900     SELECT LRPPROD  ASSIGN TO DISK-LRPPROD
000910            ORGANIZATION      IS SEQUENTIAL
000920            ACCESS MODE       IS SEQUENTIAL
000930            FILE STATUS       IS WK-C-FILE-STATUS.
000940
000950     SELECT LRPTASK  ASSIGN TO DISK-LRPTASK
000960            ORGANIZATION      IS LINE SEQUENTIAL
000970            ACCESS MODE       IS SEQUENTIAL
000980            FILE STATUS       IS WK-C-FILE-STATUS.
000990
001000***************
001010 DATA DIVISION.
001020***************
001030 FILE SECTION.
001040**************
001050 FD  LRPORDR
001060     LABEL RECORDS ARE OMITTED.
001070 01  WK-C-LRPORDR-REC.
001080     COPY LRPORDR.
001090
001100 FD  LRPITEM
001110     LABEL RECORDS ARE OMITTED.
001120 01  WK-C-LRPITEM-REC.
001130     COPY LRPITEM.
001140
001150 FD  LRPCOMP
001160     LABEL RECORDS ARE OMITTED.
001170 01  WK-C-LRPCOMP-REC.
001180     COPY LRPCOMP.
001190
001200 FD  LRPACMG
001210     LABEL RECORDS ARE OMITTED.
001220 01  WK-C-LRPACMG-REC.
001230     COPY LRPACMG.
001240
001250 FD  LRPPROD
001260     LABEL RECORDS ARE OMITTED.
001270 01  WK-C-LRPPROD-REC.
001280     COPY LRPPROD.
001290
001300 FD  LRPTASK
001310     LABEL RECORDS ARE OMITTED.
001320     COPY LRPTASK.
001330
001340 WORKING-STORAGE SECTION.
001350*************************
001360 01  FILLER                  PIC X(24)   VALUE
001370     "** PROGRAM LRPPRORD **".
001380
001390 01  WK-C-COMMON.
001400     COPY LRPCMWS.
001410     COPY LRPFSCD.
001420
001430 01  WK-N-ORDR-RRN            PIC 9(08)   COMP.
001440 01  WK-N-ORDR-LAST-RRN       PIC 9(08)   COMP VALUE ZERO.
001450 01  WK-N-ITEM-RRN            PIC 9(08)   COMP.
001460
001470 01  WK-N-ORDR-RRN-ALT REDEFINES WK-N-ORDR-RRN.
001480     05  FILLER                PIC 9(08).
001490
001500 01  WK-T-CO-TABLE.
001510     05  WK-T-CO-ENTRY        OCCURS 500 TIMES
001520                               INDEXED BY WK-X-CO-NDX
001530                               PIC X(0450).
001540 01  WK-N-CO-COUNT            PIC 9(05)   COMP VALUE ZERO.
001550 01  WK-C-CO-WORK.
001560     COPY LRPCOMP.
001570
001580 01  WK-T-CO-WORK-ALT REDEFINES WK-C-CO-WORK.
001590     05  FILLER                PIC X(0450).
001600
001610 01  WK-T-AM-TABLE.
001620     05  WK-T-AM-ENTRY        OCCURS 500 TIMES
001630                               INDEXED BY WK-X-AM-NDX
001640                               PIC X(0650).
001650 01  WK-N-AM-COUNT            PIC 9(05)   COMP VALUE ZERO.
001660 01  WK-C-AM-WORK.
001670     COPY LRPACMG.
001680
001690 01  WK-T-PR-TABLE.
001700     05  WK-T-PR-ENTRY        OCCURS 500 TIMES
001710                               INDEXED BY WK-X-PR-NDX
001720                               PIC X(0420).
001730 01  WK-N-PR-COUNT            PIC 9(05)   COMP VALUE ZERO.
001740 01  WK-C-PR-WORK.
001750     COPY LRPPROD.
001760
001770 01  WK-T-PR-WORK-ALT REDEFINES WK-C-PR-WORK.
001780     05  FILLER                PIC X(0420).
001790
001800 01  WK-T-ITEM-KEY-TABLE.
001810     05  WK-T-ITEM-ENTRY      OCCURS 2000 TIMES
001820                               INDEXED BY WK-X-ITEM-NDX.
001830         10  WK-T-ITEM-ORDER-ID     PIC X(36).
001840         10  WK-T-ITEM-RRN          PIC 9(08) COMP.
001850 01  WK-N-ITEM-TABLE-CNT      PIC 9(08)   COMP VALUE ZERO.
001860
001870 01  WK-C-FOUND2-SW           PIC X(01)   VALUE "N".
001880     88  WK-C-FOUND2-YES                VALUE "Y".
001890     88  WK-C-FOUND2-NO                 VALUE "N".
001900
001910 01  WK-N-ORDR-PHYS-COUNT     PIC 9(05)   COMP-3 VALUE ZERO.
001920 01  WK-N-ORDR-TERM-COUNT     PIC 9(05)   COMP-3 VALUE ZERO.
001930 01  WK-N-ORDR-ITEM-COUNT     PIC 9(05)   COMP-3 VALUE ZERO.
001940
001950 01  WK-C-ITEM-REFERENCE      PIC X(90).
001960
001970 01  WK-C-ORDR-REFERENCE      PIC X(90).
001980
001990 01  WK-N-RUN-ORDERS-PROCESSED PIC S9(07) COMP-3 VALUE ZERO.
002000 01  WK-N-RUN-ORDERS-FAILED    PIC S9(07) COMP-3 VALUE ZERO.
002010 01  WK-N-RUN-ITEMS-FULFILLED  PIC S9(07) COMP-3 VALUE ZERO.
002020
002030 COPY LRPLKLED.
002040 COPY LRPLKTXN.
002050 COPY LRPLKINV.
002060 COPY LRPLKVFL.
002070
002080*****************
002090 77  WK-77-ABEND-RC          PIC 9(02)  COMP VALUE 16.
002100 77  WK-77-LINE-TOTAL        PIC S9(07) COMP VALUE ZERO.
002110
002120 LINKAGE SECTION.
002130*****************
002140 EJECT
002150***************
002160 PROCEDURE DIVISION.
002170***************
002180 MAIN-MODULE.
002190     PERFORM A000-INITIALIZE-RUN
002200        THRU A099-INITIALIZE-RUN-EX.
002210     PERFORM B000-PROCESS-PENDING-ORDERS
002220        THRU B099-PROCESS-PENDING-ORDERS-EX.
002230     PERFORM Z000-END-PROGRAM-ROUTINE
002240        THRU Z999-END-PROGRAM-ROUTINE-EX.
002250     GOBACK.
002260
002270*---------------------------------------------------------------*
002280 A000-INITIALIZE-RUN.
002290*---------------------------------------------------------------*
002300     OPEN INPUT  LRPCOMP LRPACMG LRPPROD.
002310     OPEN I-O    LRPORDR LRPITEM.
002320     OPEN OUTPUT LRPTASK.
002330     IF  NOT WK-C-SUCCESSFUL
002340         DISPLAY "LRPPRORD - FILE OPEN ERROR"
002350         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002360         PERFORM Y900-ABNORMAL-TERMINATION.
002370
002380     IF  WK-C-RESTART-RUN
002390         DISPLAY "LRPPRORD - RESTART SWITCH ON - ORDERS ALREADY "
002400                 "MOVED OFF PENDING WILL NOT BE REPROCESSED".
002410
002420     PERFORM A100-LOAD-COMPANY-TABLE
002430        THRU A199-LOAD-COMPANY-TABLE-EX.
002440     PERFORM A200-LOAD-ACCTMGR-TABLE
002450        THRU A299-LOAD-ACCTMGR-TABLE-EX.
002460     PERFORM A300-LOAD-PRODUCT-TABLE
002470        THRU A399-LOAD-PRODUCT-TABLE-EX.
002480     PERFORM A400-BUILD-ITEM-KEY-TABLE
002490        THRU A499-BUILD-ITEM-KEY-TABLE-EX.
002500     PERFORM A500-DETERMINE-LAST-ORDR-RRN
002510        THRU A599-DETERMINE-LAST-ORDR-RRN-EX.
002520
002530 A099-INITIALIZE-RUN-EX.
002540     EXIT.
002550
002560*---------------------------------------------------------------*
002570 A100-LOAD-COMPANY-TABLE.
002580*---------------------------------------------------------------*
002590     MOVE ZERO              TO    WK-N-CO-COUNT.
002600 A110-LOAD-COMPANY-LOOP.
002610     READ LRPCOMP NEXT RECORD.
002620     IF  WK-C-END-OF-FILE
002630         GO TO A199-LOAD-COMPANY-TABLE-EX.
002640     ADD 1                  TO    WK-N-CO-COUNT.
002650     SET WK-X-CO-NDX            TO WK-N-CO-COUNT.
002660     MOVE WK-C-LRPCOMP-REC  TO    WK-T-CO-ENTRY (WK-X-CO-NDX).
002670     GO TO A110-LOAD-COMPANY-LOOP.
002680
002690 A199-LOAD-COMPANY-TABLE-EX.
002700     EXIT.
002710
002720*---------------------------------------------------------------*
002730 A200-LOAD-ACCTMGR-TABLE.
002740*---------------------------------------------------------------*
002750     MOVE ZERO              TO    WK-N-AM-COUNT.
002760 A210-LOAD-ACCTMGR-LOOP.
002770     READ LRPACMG NEXT RECORD.
002780     IF  WK-C-END-OF-FILE
002790         GO TO A299-LOAD-ACCTMGR-TABLE-EX.
002800     ADD 1                  TO    WK-N-AM-COUNT.
002810     SET WK-X-AM-NDX            TO WK-N-AM-COUNT.
002820     MOVE WK-C-LRPACMG-REC  TO    WK-T-AM-ENTRY (WK-X-AM-NDX).
002830     GO TO A210-LOAD-ACCTMGR-LOOP.
002840
002850 A299-LOAD-ACCTMGR-TABLE-EX.
002860     EXIT.
002870
002880*---------------------------------------------------------------*
002890 A300-LOAD-PRODUCT-TABLE.
002900*---------------------------------------------------------------*
002910     MOVE ZERO              TO    WK-N-PR-COUNT.
002920 A310-LOAD-PRODUCT-LOOP.
002930     READ LRPPROD NEXT RECORD.
002940     IF  WK-C-END-OF-FILE
002950         GO TO A399-LOAD-PRODUCT-TABLE-EX.
002960     ADD 1                  TO    WK-N-PR-COUNT.
002970     SET WK-X-PR-NDX            TO WK-N-PR-COUNT.
002980     MOVE WK-C-LRPPROD-REC  TO    WK-T-PR-ENTRY (WK-X-PR-NDX).
002990     GO TO A310-LOAD-PRODUCT-LOOP.
003000
003010 A399-LOAD-PRODUCT-TABLE-EX.
003020     EXIT.
003030
003040*---------------------------------------------------------------*
003050 A400-BUILD-ITEM-KEY-TABLE.
003060*    INDEXES EVERY ORDER-ITEM ROW BY ITS PARENT ORDER-ID SO THE
003070*    FULFILLMENT STEP CAN PULL AN ORDER'S LINES WITHOUT A FULL
003080*    RESCAN OF LRPITEM FOR EVERY ORDER PROCESSED.
003090*---------------------------------------------------------------*
003100     MOVE ZERO              TO    WK-N-ITEM-TABLE-CNT.
003110     MOVE 1                 TO    WK-N-ITEM-RRN.
003120 A410-BUILD-ITEM-LOOP.
003130     READ LRPITEM NEXT RECORD.
003140     IF  WK-C-END-OF-FILE
003150         GO TO A499-BUILD-ITEM-KEY-TABLE-EX.
003160     IF  WK-C-SUCCESSFUL
003170         ADD 1                TO    WK-N-ITEM-TABLE-CNT
003180         SET WK-X-ITEM-NDX    TO    WK-N-ITEM-TABLE-CNT
003190         MOVE LRPITEM-ORDER-ID TO
003200             WK-T-ITEM-ORDER-ID (WK-X-ITEM-NDX)
003210         MOVE WK-N-ITEM-RRN   TO
003220             WK-T-ITEM-RRN (WK-X-ITEM-NDX).
003230     ADD 1                   TO    WK-N-ITEM-RRN.
003240     GO TO A410-BUILD-ITEM-LOOP.
003250
003260 A499-BUILD-ITEM-KEY-TABLE-EX.
003270     EXIT.
003280
003290*---------------------------------------------------------------*
003300 A500-DETERMINE-LAST-ORDR-RRN.
003310*---------------------------------------------------------------*
003320     MOVE 1                  TO    WK-N-ORDR-RRN.
003330 A510-SCAN-ORDER-LOOP.
003340     READ LRPORDR NEXT RECORD.
003350     IF  WK-C-END-OF-FILE
003360         GO TO A599-DETERMINE-LAST-ORDR-RRN-EX.
003370     MOVE WK-N-ORDR-RRN       TO    WK-N-ORDR-LAST-RRN.
003380     ADD 1                    TO    WK-N-ORDR-RRN.
003390     GO TO A510-SCAN-ORDER-LOOP.
003400
003410 A599-DETERMINE-LAST-ORDR-RRN-EX.
003420     EXIT.
003430
003440*---------------------------------------------------------------*
003450 B000-PROCESS-PENDING-ORDERS.
003460*    SCANS LRPORDR FROM RRN 1 THROUGH THE LAST RRN SEEN AT
003470*    START-UP - ORDERS APPENDED BY A CONCURRENT CREATE-ORDER RUN
003480*    ARE LEFT FOR THE NEXT SCHEDULING OF THIS JOB.
003490*---------------------------------------------------------------*
003500     IF  WK-N-ORDR-LAST-RRN = ZERO
003510         GO TO B099-PROCESS-PENDING-ORDERS-EX.
003520
003530     MOVE 1                   TO    WK-N-ORDR-RRN.
003540 B010-READ-ORDER-LOOP.
003550     READ LRPORDR.
003560     IF  WK-C-SUCCESSFUL
003570         IF  LRPORDR-IS-PENDING
003580             PERFORM C000-PROCESS-ONE-ORDER
003590                THRU C099-PROCESS-ONE-ORDER-EX.
003600
003610     IF  WK-N-ORDR-RRN NOT < WK-N-ORDR-LAST-RRN
003620         GO TO B099-PROCESS-PENDING-ORDERS-EX.
003630     ADD 1                    TO    WK-N-ORDR-RRN.
003640     GO TO B010-READ-ORDER-LOOP.
003650
003660 B099-PROCESS-PENDING-ORDERS-EX.
003670     EXIT.
003680
003690*---------------------------------------------------------------*
003700 C000-PROCESS-ONE-ORDER.
003710*---------------------------------------------------------------*
003720     PERFORM D100-LOOKUP-COMPANY
003730        THRU D199-LOOKUP-COMPANY-EX.
003740
003750     MOVE SPACES                 TO WK-C-ORDR-REFERENCE.
003760     STRING "ORDER-" LRPORDR-ORDER-NUMBER
003770         DELIMITED BY SIZE INTO WK-C-ORDR-REFERENCE.
003780
003790     MOVE LRPCOMP-LOYALTY-ACCTID TO WK-C-LED-ACCOUNT-ID.
003800     MOVE LRPORDR-TOTAL-POINTS   TO WK-C-LED-POINTS-AMT.
003810     MOVE "DEBIT "               TO WK-C-LED-TXN-TYPE.
003820     MOVE WK-C-ORDR-REFERENCE    TO WK-C-LED-REFERENCE.
003830     CALL "LRPXLEDG" USING WK-C-LED-RECORD.
003840
003850     IF  WK-C-LED-SUCCESS
003860         PERFORM E100-RECORD-DEBIT-SUCCESS
003870            THRU E199-RECORD-DEBIT-SUCCESS-EX
003880         PERFORM F000-INITIATE-FULFILLMENT
003890            THRU F099-INITIATE-FULFILLMENT-EX
003900         ADD 1 TO WK-N-RUN-ORDERS-PROCESSED
003910     ELSE
003920         PERFORM E200-RECORD-DEBIT-FAILURE
003930            THRU E299-RECORD-DEBIT-FAILURE-EX
003940         ADD 1 TO WK-N-RUN-ORDERS-FAILED.
003950
003960 C099-PROCESS-ONE-ORDER-EX.
003970     EXIT.
003980
003990*---------------------------------------------------------------*
004000 D100-LOOKUP-COMPANY.
004010*---------------------------------------------------------------*
004020     SET WK-C-FOUND2-NO           TO TRUE.
004030     SET WK-X-CO-NDX               TO 1.
004040     PERFORM D110-SEARCH-COMPANY-LOOP
004050        UNTIL WK-X-CO-NDX > WK-N-CO-COUNT
004060        OR    WK-C-FOUND2-YES.
004070 D199-LOOKUP-COMPANY-EX.
004080     EXIT.
004090
004100 D110-SEARCH-COMPANY-LOOP.
004110     MOVE WK-T-CO-ENTRY (WK-X-CO-NDX) TO LRPCOMP-RECORD.
004120     IF  LRPCOMP-COMPANY-ID = LRPORDR-COMPANY-ID
004130         SET WK-C-FOUND2-YES       TO TRUE
004140     ELSE
004150         SET WK-X-CO-NDX UP BY 1.
004160
004170*---------------------------------------------------------------*
004180 D200-LOOKUP-ACCTMGR.
004190*---------------------------------------------------------------*
004200     SET WK-C-FOUND2-NO           TO TRUE.
004210     SET WK-X-AM-NDX               TO 1.
004220     PERFORM D210-SEARCH-ACCTMGR-LOOP
004230        UNTIL WK-X-AM-NDX > WK-N-AM-COUNT
004240        OR    WK-C-FOUND2-YES.
004250 D299-LOOKUP-ACCTMGR-EX.
004260     EXIT.
004270
004280 D210-SEARCH-ACCTMGR-LOOP.
004290     MOVE WK-T-AM-ENTRY (WK-X-AM-NDX) TO LRPACMG-RECORD.
004300     IF  LRPACMG-ACCTMGR-ID = LRPORDR-ACCTMGR-ID
004310         SET WK-C-FOUND2-YES       TO TRUE
004320     ELSE
004330         SET WK-X-AM-NDX UP BY 1.
004340
004350*---------------------------------------------------------------*
004360 E100-RECORD-DEBIT-SUCCESS.
004370*---------------------------------------------------------------*
004380     SET WK-C-LTXN-DO-RECORD      TO TRUE.
004390     MOVE SPACES                  TO WK-C-LTXN-TXN-ID.
004400     MOVE LRPORDR-ORDER-ID        TO WK-C-LTXN-ORDER-ID.
004410     MOVE LRPORDR-COMPANY-ID      TO WK-C-LTXN-COMPANY-ID.
004420     MOVE LRPCOMP-LOYALTY-ACCTID  TO WK-C-LTXN-ACCOUNT-ID.
004430     MOVE LRPORDR-TOTAL-POINTS    TO WK-C-LTXN-POINTS-AMT.
004440     MOVE "DEBIT "                TO WK-C-LTXN-TYPE.
004450     SET  WK-C-LTXN-STAT-COMPLETED TO TRUE.
004460     MOVE WK-C-LED-TXN-ID         TO WK-C-LTXN-EXTERNAL-ID.
004470     MOVE SPACES                  TO WK-C-LTXN-ERROR-TEXT.
004480     CALL "LRPVLTXN" USING WK-C-LTXN-RECORD.
004490
004500     SET LRPORDR-IS-PROCESSING    TO TRUE.
004510     REWRITE WK-C-LRPORDR-REC.
004520     IF  NOT WK-C-SUCCESSFUL
004530         DISPLAY "LRPPRORD - REWRITE ERROR - LRPORDR"
004540         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004550         PERFORM Y900-ABNORMAL-TERMINATION.
004560
004570 E199-RECORD-DEBIT-SUCCESS-EX.
004580     EXIT.
004590
004600*---------------------------------------------------------------*
004610 E200-RECORD-DEBIT-FAILURE.
004620*    RELEASES EVERY PHYSICAL ITEM'S RESERVATION AND MOVES THE
004630*    ORDER TO FAILED - THE ORDER IS NOT RETRIED BY THIS JOB.
004640*---------------------------------------------------------------*
004650     SET WK-C-LTXN-DO-RECORD      TO TRUE.
004660     MOVE SPACES                  TO WK-C-LTXN-TXN-ID.
004670     MOVE LRPORDR-ORDER-ID        TO WK-C-LTXN-ORDER-ID.
004680     MOVE LRPORDR-COMPANY-ID      TO WK-C-LTXN-COMPANY-ID.
004690     MOVE LRPCOMP-LOYALTY-ACCTID  TO WK-C-LTXN-ACCOUNT-ID.
004700     MOVE LRPORDR-TOTAL-POINTS    TO WK-C-LTXN-POINTS-AMT.
004710     MOVE "DEBIT "                TO WK-C-LTXN-TYPE.
004720     SET  WK-C-LTXN-STAT-FAILED   TO TRUE.
004730     MOVE SPACES                  TO WK-C-LTXN-EXTERNAL-ID.
004740     MOVE WK-C-LED-ERROR-TEXT     TO WK-C-LTXN-ERROR-TEXT.
004750     CALL "LRPVLTXN" USING WK-C-LTXN-RECORD.
004760
004770     PERFORM F200-RELEASE-PHYSICAL-ITEMS
004780        THRU F299-RELEASE-PHYSICAL-ITEMS-EX.
004790
004800     SET LRPORDR-IS-FAILED        TO TRUE.
004810     REWRITE WK-C-LRPORDR-REC.
004820     IF  NOT WK-C-SUCCESSFUL
004830         DISPLAY "LRPPRORD - REWRITE ERROR - LRPORDR"
004840         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004850         PERFORM Y900-ABNORMAL-TERMINATION.
004860
004870 E299-RECORD-DEBIT-FAILURE-EX.
004880     EXIT.
004890
004900*---------------------------------------------------------------*
004910 F000-INITIATE-FULFILLMENT.
004920*    PARTITIONS THE ORDER'S ITEMS BY PRODUCT-TYPE AND PROCESSES
004930*    EACH LINE ACCORDING TO ITS OWN KIND; THE ACCOUNT MANAGER
004940*    LOOKUP FOR THE VIRTUAL-FULFILLMENT CALL IS DONE ONCE PER
004950*    ORDER, NOT PER LINE.
004960*---------------------------------------------------------------*
004970     PERFORM D200-LOOKUP-ACCTMGR
004980        THRU D299-LOOKUP-ACCTMGR-EX.
004990
005000     MOVE ZERO                    TO WK-N-ORDR-PHYS-COUNT.
005010     MOVE ZERO                    TO WK-N-ORDR-ITEM-COUNT.
005020     SET WK-C-FOUND2-NO               TO TRUE.
005030     SET WK-X-ITEM-NDX                TO 1.
005040 F010-ITEM-LOOP.
005050     IF  WK-X-ITEM-NDX > WK-N-ITEM-TABLE-CNT
005060         GO TO F020-WRITE-ORDER-NOTICES.
005070     IF  WK-T-ITEM-ORDER-ID (WK-X-ITEM-NDX) = LRPORDR-ORDER-ID
005080         ADD 1                    TO WK-N-ORDR-ITEM-COUNT
005090         MOVE WK-T-ITEM-RRN (WK-X-ITEM-NDX) TO WK-N-ITEM-RRN
005100         READ LRPITEM
005110         PERFORM G000-LOOKUP-PRODUCT
005120            THRU G099-LOOKUP-PRODUCT-EX
005130         IF  LRPPROD-IS-PHYSICAL
005140             ADD 1                TO WK-N-ORDR-PHYS-COUNT
005150             PERFORM H100-PROCESS-PHYSICAL-LINE
005160                THRU H199-PROCESS-PHYSICAL-LINE-EX
005170         ELSE
005180             PERFORM H200-PROCESS-VIRTUAL-LINE
005190                THRU H299-PROCESS-VIRTUAL-LINE-EX
005200         END-IF.
005210     SET WK-X-ITEM-NDX UP BY 1.
005220     GO TO F010-ITEM-LOOP.
005230
005240 F020-WRITE-ORDER-NOTICES.
005250     MOVE SPACES                  TO WK-C-TASK-RECORD.
005260     MOVE LRPORDR-ORDER-NUMBER    TO WK-C-TASK-ORDER-NBR.
005270     SET  WK-C-TASK-ORDER-CONFIRM TO TRUE.
005280     MOVE "Order confirmed and entering fulfillment"
005290                                   TO WK-C-TASK-DETAIL.
005300     WRITE WK-C-TASK-RECORD.
005310     ADD 1 TO WK-N-RECS-WRITTEN.
005320
005330     IF  WK-N-ORDR-PHYS-COUNT > ZERO
005340         MOVE SPACES              TO WK-C-TASK-RECORD
005350         MOVE LRPORDR-ORDER-NUMBER TO WK-C-TASK-ORDER-NBR
005360         SET  WK-C-TASK-PHYS-ALERT TO TRUE
005370         MOVE WK-N-ORDR-PHYS-COUNT TO WK-C-TASK-QUANTITY
005380         MOVE "Order has physical items, awaiting manual
005390       fulfillment" TO WK-C-TASK-DETAIL
005400         WRITE WK-C-TASK-RECORD
005410         ADD 1 TO WK-N-RECS-WRITTEN.
005420
005430     PERFORM F300-CHECK-ORDER-COMPLETE
005440        THRU F399-CHECK-ORDER-COMPLETE-EX.
005450
005460 F099-INITIATE-FULFILLMENT-EX.
005470     EXIT.
005480
005490*---------------------------------------------------------------*
005500 F200-RELEASE-PHYSICAL-ITEMS.
005510*---------------------------------------------------------------*
005520     SET WK-X-ITEM-NDX                TO 1.
005530 F210-RELEASE-LOOP.
005540     IF  WK-X-ITEM-NDX > WK-N-ITEM-TABLE-CNT
005550         GO TO F299-RELEASE-PHYSICAL-ITEMS-EX.
005560     IF  WK-T-ITEM-ORDER-ID (WK-X-ITEM-NDX) = LRPORDR-ORDER-ID
005570         MOVE WK-T-ITEM-RRN (WK-X-ITEM-NDX) TO WK-N-ITEM-RRN
005580         READ LRPITEM
005590         PERFORM G000-LOOKUP-PRODUCT
005600            THRU G099-LOOKUP-PRODUCT-EX
005610         IF  LRPPROD-IS-PHYSICAL
005620             MOVE "RELEASE"       TO WK-C-INV-FUNCTION
005630             MOVE LRPITEM-PRODUCT-ID TO WK-C-INV-PRODUCT-ID
005640             MOVE LRPITEM-QUANTITY TO WK-C-INV-QUANTITY
005650             CALL "LRPVINV" USING WK-C-INV-RECORD
005660         END-IF.
005670     SET WK-X-ITEM-NDX UP BY 1.
005680     GO TO F210-RELEASE-LOOP.
005690
005700 F299-RELEASE-PHYSICAL-ITEMS-EX.
005710     EXIT.
005720
005730*---------------------------------------------------------------*
005740 F300-CHECK-ORDER-COMPLETE.
005750*    AN ORDER IS COMPLETE ONCE EVERY LINE HAS REACHED A TERMINAL
005760*    SUCCESS STATE - FULFILLED OR DELIVERED.  A PHYSICAL LINE
005770*    NEVER GETS THERE THROUGH THIS PROGRAM (IT MOVES TO FULFILLED
005780*    ONLY VIA THE SHIPMENT FEED RUN) SO THIS CHECK ONLY FIRES
005790*    WHEN AN ORDER IS ALL-VIRTUAL AND EVERY CALL SUCCEEDED.
005800*---------------------------------------------------------------*
005810     MOVE ZERO                    TO WK-N-ORDR-TERM-COUNT.
005820     SET WK-X-ITEM-NDX                TO 1.
005830 F310-TERM-CHECK-LOOP.
005840     IF  WK-X-ITEM-NDX > WK-N-ITEM-TABLE-CNT
005850         GO TO F320-TERM-CHECK-DONE.
005860     IF  WK-T-ITEM-ORDER-ID (WK-X-ITEM-NDX) = LRPORDR-ORDER-ID
005870         MOVE WK-T-ITEM-RRN (WK-X-ITEM-NDX) TO WK-N-ITEM-RRN
005880         READ LRPITEM
005890         IF  LRPITEM-IS-FULFILLED OR LRPITEM-IS-DELIVERED
005900             ADD 1                TO WK-N-ORDR-TERM-COUNT
005910         END-IF.
005920     SET WK-X-ITEM-NDX UP BY 1.
005930     GO TO F310-TERM-CHECK-LOOP.
005940
005950 F320-TERM-CHECK-DONE.
005960     IF  WK-N-ORDR-TERM-COUNT = WK-N-ORDR-ITEM-COUNT
005970         AND NOT LRPORDR-IS-COMPLETED
005980         SET LRPORDR-IS-COMPLETED TO TRUE
005990         REWRITE WK-C-LRPORDR-REC
006000         IF  NOT WK-C-SUCCESSFUL
006010             DISPLAY "LRPPRORD - REWRITE ERROR - LRPORDR"
006020             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006030             PERFORM Y900-ABNORMAL-TERMINATION
006040         END-IF
006050         MOVE SPACES              TO WK-C-TASK-RECORD
006060         MOVE LRPORDR-ORDER-NUMBER TO WK-C-TASK-ORDER-NBR
006070         SET  WK-C-TASK-ORDER-COMPLETE TO TRUE
006080         MOVE "All items reached a terminal success state"
006090                                   TO WK-C-TASK-DETAIL
006100         WRITE WK-C-TASK-RECORD
006110         ADD 1 TO WK-N-RECS-WRITTEN.
006120
006130 F399-CHECK-ORDER-COMPLETE-EX.
006140     EXIT.
006150
006160*---------------------------------------------------------------*
006170 G000-LOOKUP-PRODUCT.
006180*---------------------------------------------------------------*
006190     SET WK-C-FOUND2-NO            TO TRUE.
006200     SET WK-X-PR-NDX                TO 1.
006210     PERFORM G010-SEARCH-PRODUCT-LOOP
006220        UNTIL WK-X-PR-NDX > WK-N-PR-COUNT
006230        OR    WK-C-FOUND2-YES.
006240 G099-LOOKUP-PRODUCT-EX.
006250     EXIT.
006260
006270 G010-SEARCH-PRODUCT-LOOP.
006280     MOVE WK-T-PR-ENTRY (WK-X-PR-NDX) TO LRPPROD-RECORD.
006290     IF  LRPPROD-PRODUCT-ID = LRPITEM-PRODUCT-ID
006300         SET WK-C-FOUND2-YES        TO TRUE
006310     ELSE
006320         SET WK-X-PR-NDX UP BY 1.
006330
006340*---------------------------------------------------------------*
006350 H100-PROCESS-PHYSICAL-LINE.
006360*    CONFIRMS THE EARLIER RESERVATION (QTY-RESERVED ONLY - SEE
006370*    LRPVINV) AND RAISES THE MANUAL-FULFILLMENT TASK.
006380*---------------------------------------------------------------*
006390     MOVE "CONFIRM"            TO WK-C-INV-FUNCTION.
006400     MOVE LRPITEM-PRODUCT-ID   TO WK-C-INV-PRODUCT-ID.
006410     MOVE LRPITEM-QUANTITY     TO WK-C-INV-QUANTITY.
006420     CALL "LRPVINV" USING WK-C-INV-RECORD.
006430
006440     IF  WK-C-INV-OK
006450         SET LRPITEM-IS-PROCESSING  TO TRUE
006460         MOVE SPACES                TO WK-C-TASK-RECORD
006470         MOVE LRPORDR-ORDER-NUMBER  TO WK-C-TASK-ORDER-NBR
006480         MOVE LRPITEM-ITEM-ID       TO WK-C-TASK-ITEM-ID
006490         MOVE LRPPROD-SKU           TO WK-C-TASK-PRODUCT-SKU
006500         MOVE LRPITEM-QUANTITY      TO WK-C-TASK-QUANTITY
006510         SET  WK-C-TASK-MANUAL-FULFILL TO TRUE
006520         MOVE "Manual fulfillment required"
006530                                     TO WK-C-TASK-DETAIL
006540         WRITE WK-C-TASK-RECORD
006550         ADD 1 TO WK-N-RECS-WRITTEN
006560     ELSE
006570         SET LRPITEM-IS-FAILED      TO TRUE
006580         MOVE WK-C-INV-ERROR-TEXT   TO LRPITEM-FULFILL-REF.
006590
006600     REWRITE WK-C-LRPITEM-REC.
006610     IF  NOT WK-C-SUCCESSFUL
006620         DISPLAY "LRPPRORD - REWRITE ERROR - LRPITEM"
006630         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006640         PERFORM Y900-ABNORMAL-TERMINATION.
006650
006660 H199-PROCESS-PHYSICAL-LINE-EX.
006670     EXIT.
006680
006690*---------------------------------------------------------------*
006700 H200-PROCESS-VIRTUAL-LINE.
006710*---------------------------------------------------------------*
006720     SET LRPITEM-IS-PROCESSING     TO TRUE.
006730     REWRITE WK-C-LRPITEM-REC.
006740     IF  NOT WK-C-SUCCESSFUL
006750         DISPLAY "LRPPRORD - REWRITE ERROR - LRPITEM"
006760         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006770         PERFORM Y900-ABNORMAL-TERMINATION.
006780
006790     MOVE SPACES                   TO WK-C-ITEM-REFERENCE.
006800     STRING LRPORDR-ORDER-NUMBER "-" LRPITEM-ITEM-ID
006810         DELIMITED BY SIZE INTO WK-C-ITEM-REFERENCE.
006820
006830     MOVE SPACES                   TO WK-C-VFUL-PARMS.
006840     MOVE WK-C-ITEM-REFERENCE      TO WK-C-VFUL-REFERENCE.
006850     MOVE LRPPROD-SKU              TO WK-C-VFUL-SKU.
006860     MOVE LRPITEM-QUANTITY         TO WK-C-VFUL-QUANTITY.
006870     MOVE LRPACMG-EMAIL            TO WK-C-VFUL-MGR-EMAIL.
006880     MOVE LRPACMG-NAME             TO WK-C-VFUL-MGR-NAME.
006890     MOVE LRPCOMP-COMPANY-NAME     TO WK-C-VFUL-COMPANY-NAME.
006900     CALL "LRPXVIRT" USING WK-C-VFUL-PARMS.
006910
006920     IF  WK-C-VFUL-OK
006930         SET LRPITEM-IS-FULFILLED  TO TRUE
006940         MOVE WK-C-VFUL-FULFILL-ID TO LRPITEM-FULFILL-REF
006950         ADD 1                     TO WK-N-RUN-ITEMS-FULFILLED
006960     ELSE
006970         SET LRPITEM-IS-FAILED     TO TRUE
006980         MOVE WK-C-VFUL-FULFILL-ID TO LRPITEM-FULFILL-REF
006990         MOVE SPACES               TO WK-C-TASK-RECORD
007000         MOVE LRPORDR-ORDER-NUMBER TO WK-C-TASK-ORDER-NBR
007010         MOVE LRPITEM-ITEM-ID      TO WK-C-TASK-ITEM-ID
007020         MOVE LRPPROD-SKU          TO WK-C-TASK-PRODUCT-SKU
007030         MOVE LRPITEM-QUANTITY     TO WK-C-TASK-QUANTITY
007040         SET  WK-C-TASK-VIRTUAL-FAILED TO TRUE
007050         MOVE WK-C-VFUL-FULFILL-ID TO WK-C-TASK-DETAIL
007060         WRITE WK-C-TASK-RECORD
007070         ADD 1 TO WK-N-RECS-WRITTEN.
007080
007090     REWRITE WK-C-LRPITEM-REC.
007100     IF  NOT WK-C-SUCCESSFUL
007110         DISPLAY "LRPPRORD - REWRITE ERROR - LRPITEM"
007120         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007130         PERFORM Y900-ABNORMAL-TERMINATION.
007140
007150 H299-PROCESS-VIRTUAL-LINE-EX.
007160     EXIT.
007170
007180*---------------------------------------------------------------*
007190 Y900-ABNORMAL-TERMINATION.
007200*---------------------------------------------------------------*
007210     DISPLAY "LRPPRORD - JOB TERMINATED ABNORMALLY".
007220     CLOSE LRPORDR LRPITEM LRPCOMP LRPACMG LRPPROD LRPTASK.
007230     MOVE WK-77-ABEND-RC     TO    RETURN-CODE.
007240     GOBACK.
007250
007260*---------------------------------------------------------------*
007270 Z000-END-PROGRAM-ROUTINE.
007280*---------------------------------------------------------------*
007290     COMPUTE WK-77-LINE-TOTAL =
007300         WK-N-RUN-ORDERS-PROCESSED + WK-N-RUN-ORDERS-FAILED.
007310     DISPLAY "LRPPRORD - ORDERS TOTAL      - "
007320         WK-77-LINE-TOTAL.
007330     DISPLAY "LRPPRORD - ORDERS PROCESSED  - "
007340         WK-N-RUN-ORDERS-PROCESSED.
007350     DISPLAY "LRPPRORD - ORDERS FAILED     - "
007360         WK-N-RUN-ORDERS-FAILED.
007370     DISPLAY "LRPPRORD - ITEMS FULFILLED   - "
007380         WK-N-RUN-ITEMS-FULFILLED.
007390     CLOSE LRPORDR LRPITEM LRPCOMP LRPACMG LRPPROD LRPTASK.
007400
007410 Z999-END-PROGRAM-ROUTINE-EX.
007420     EXIT.
007430
007440******************************************************************
007450************** END OF PROGRAM SOURCE -  LRPPRORD ***************
007460******************************************************************
