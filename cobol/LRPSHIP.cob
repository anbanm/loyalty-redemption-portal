000100*************************
000110  IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     LRPSHIP.
000140 AUTHOR.         RON A CUTTER.
000150 INSTALLATION.   LOYALTY REDEMPTION PORTAL - BATCH SUITE.
000160 DATE-WRITTEN.   08 MAR 1990.
000170 DATE-COMPILED.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  APPLIES THE CARRIER SHIPMENT FEED TO THE ORDER
000210*               ITEM FILE.  A SHIP EVENT IS HONOURED ONLY FOR A
000220*               PHYSICAL LINE AWAITING MANUAL FULFILLMENT; A
000230*               DELIVER EVENT IS HONOURED ONLY FOR A LINE ALREADY
000240*               SHIPPED.  ANY EVENT THAT DOES NOT MATCH THE LINE'S
000250*               CURRENT STATE IS REJECTED AND LOGGED, NOT FORCED.
000260*               EVERY ACCEPTED EVENT RE-CHECKS WHETHER THE PARENT
000270*               ORDER HAS NOW REACHED A COMPLETE STATE.
000280*
000290*------------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000310*------------------------------------------------------------*
000320* LRP033  08/03/1990  RAC   - INITIAL VERSION.
000330* LRP063  28/12/1999  RAC   - Y2K REVIEW: NO DATE FIELDS HELD BY
000340*                     THIS PROGRAM - NO CHANGE REQUIRED.
000350* LRP081  02/05/2003  BTJ   - SHIP AND DELIVER NOW EACH RAISE A
000360*                     NOTIFICATION TASK ON THE SAME QUEUE AS THE
000370*                     MANUAL-FULFILLMENT TASKS (REQ #LRP-0301).
000380* LRP095  17/03/2004  JDW   - ABEND RETURN CODE NOW A WORKING-
000390*                     STORAGE FIELD, NOT A LITERAL, AND A GRAND
000400*                     TOTAL OF ITEMS PROCESSED IS NOW SHOWN WITH
000410*                     THE END-OF-RUN SUMMARY (REQ #LRP-0571).
000420*------------------------------------------------------------*
000430 EJECT
000440**********************
000450 ENVIRONMENT DIVISION.
000460**********************
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-AS400.
000490 OBJECT-COMPUTER.  IBM-AS400.
000500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000510                     ON  STATUS IS WK-C-RESTART-RUN
000520                     OFF STATUS IS WK-C-NORMAL-RUN.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT LRPSHPF  ASSIGN TO DISK-LRPSHPF
000570            ORGANIZATION      IS SEQUENTIAL
000580            ACCESS MODE       IS SEQUENTIAL
000590            FILE STATUS       IS WK-C-FILE-STATUS.
000600
000610     SELECT LRPITEM  ASSIGN TO DISK-LRPITEM
000620            ORGANIZATION      IS RELATIVE
000630            ACCESS MODE       IS DYNAMIC
000640            RELATIVE KEY      IS WK-N-ITEM-RRN
000650            FILE STATUS       IS WK-C-FILE-STATUS.
000660
000670     SELECT LRPORDR  ASSIGN TO DISK-LRPORDR
000680            ORGANIZATION      IS RELATIVE
000690            ACCESS MODE       IS DYNAMIC
000700            RELATIVE KEY      IS WK-N-ORDR-RRN
000710            FILE STATUS       IS WK-C-FILE-STATUS.
000720
000730     SELECT LRPPROD  ASSIGN TO DISK-LRPPROD
000740            ORGANIZATION      IS SEQUENTIAL
000750            ACCESS MODE       IS SEQUENTIAL
000760            FILE STATUS       IS WK-C-FILE-STATUS.
000770
000780     SELECT LRPTASK  ASSIGN TO DISK-LRPTASK
000790            ORGANIZATION      IS LINE SEQUENTIAL
000800            ACCESS MODE       IS SEQUENTIAL
000810            FILE STATUS       IS WK-C-FILE-STATUS.
000820
000830***************
000840 DATA DIVISION.
000850***************
000860 FILE SECTION.
000870**************
000880 FD  LRPSHPF
000890     LABEL RECORDS ARE OMITTED.
000900     COPY LRPSHPF.
000910
000920 FD  LRPITEM
000930     LABEL RECORDS ARE OMITTED.
000940 01  WK-C-LRPITEM-REC.
000950     COPY LRPITEM.
000960
000970 FD  LRPORDR
000980     LABEL RECORDS ARE OMITTED.
000990 01  WK-C-LRPORDR-REC.
001000     COPY LRPORDR.
001010
001020 FD  LRPPROD
001030     LABEL RECORDS ARE OMITTED.
001040 01  WK-C-LRPPROD-REC.
001050     COPY LRPPROD.
001060
001070 FD  LRPTASK
001080     LABEL RECORDS ARE OMITTED.
001090     COPY LRPTASK.
001100
001110 WORKING-STORAGE SECTION.
001120*************************
001130 01  FILLER                  PIC X(24)   VALUE
001140     "** PROGRAM LRPSHIP   **".
001150
001160 01  WK-C-COMMON.
001170     COPY LRPCMWS.
001180     COPY LRPFSCD.
001190
001200 01  WK-N-ITEM-RRN            PIC 9(08)   COMP.
001210 01  WK-N-ORDR-RRN            PIC 9(08)   COMP.
001220
001230 01  WK-N-ITEM-RRN-ALT REDEFINES WK-N-ITEM-RRN.
001240     05  FILLER                PIC 9(08).
001250
001260 01  WK-N-ORDR-RRN-ALT REDEFINES WK-N-ORDR-RRN.
001270     05  FILLER                PIC 9(08).
001280
001290 01  WK-T-PR-TABLE.
001300     05  WK-T-PR-ENTRY        OCCURS 500 TIMES
001310                               INDEXED BY WK-X-PR-NDX
001320                               PIC X(0420).
001330 01  WK-N-PR-COUNT            PIC 9(05)   COMP VALUE ZERO.
001340 01  WK-C-PR-WORK.
001350     COPY LRPPROD.
001360
001370 01  WK-T-PR-WORK-ALT REDEFINES WK-C-PR-WORK.
001380     05  FILLER                PIC X(0420).
001390
001400 01  WK-T-ITEMID-KEY-TABLE.
001410     05  WK-T-IID-ENTRY        OCCURS 2000 TIMES
001420                               INDEXED BY WK-X-IID-NDX.
001430         10  WK-T-IID-ITEM-ID       PIC X(36).
001440         10  WK-T-IID-RRN           PIC 9(08) COMP.
001450 01  WK-N-IID-TABLE-CNT       PIC 9(08)   COMP VALUE ZERO.
001460
001470 01  WK-T-ITEM-BY-ORDER-TABLE.
001480     05  WK-T-IBO-ENTRY        OCCURS 2000 TIMES
001490                               INDEXED BY WK-X-IBO-NDX.
001500         10  WK-T-IBO-ORDER-ID      PIC X(36).
001510         10  WK-T-IBO-RRN           PIC 9(08) COMP.
001520 01  WK-N-IBO-TABLE-CNT       PIC 9(08)   COMP VALUE ZERO.
001530
001540 01  WK-T-ORDR-KEY-TABLE.
001550     05  WK-T-ORDR-ENTRY      OCCURS 5000 TIMES
001560                               INDEXED BY WK-X-ORDR-NDX.
001570         10  WK-T-ORDR-ORDER-ID     PIC X(36).
001580         10  WK-T-ORDR-RRN          PIC 9(08) COMP.
001590 01  WK-N-ORDR-TABLE-CNT      PIC 9(08)   COMP VALUE ZERO.
001600
001610 01  WK-C-FOUND2-SW           PIC X(01)   VALUE "N".
001620     88  WK-C-FOUND2-YES                VALUE "Y".
001630     88  WK-C-FOUND2-NO                 VALUE "N".
001640
001650 01  WK-N-ORDR-TERM-COUNT     PIC 9(05)   COMP-3 VALUE ZERO.
001660 01  WK-N-ORDR-ITEM-COUNT     PIC 9(05)   COMP-3 VALUE ZERO.
001670
001680 01  WK-N-RUN-SHIPPED         PIC S9(07) COMP-3 VALUE ZERO.
001690 01  WK-N-RUN-DELIVERED       PIC S9(07) COMP-3 VALUE ZERO.
001700 01  WK-N-RUN-REJECTED        PIC S9(07) COMP-3 VALUE ZERO.
001710
001720*****************
001730 77  WK-77-ABEND-RC          PIC 9(02)  COMP VALUE 16.
001740 77  WK-77-ITEM-TOTAL        PIC S9(07) COMP VALUE ZERO.
001750
001760 LINKAGE SECTION.
001770*****************
001780 EJECT
001790***************
001800 PROCEDURE DIVISION.
001810***************
001820 MAIN-MODULE.
001830     PERFORM A000-INITIALIZE-RUN
001840        THRU A099-INITIALIZE-RUN-EX.
001850     PERFORM B000-PROCESS-SHIPMENT-FEED
001860        THRU B099-PROCESS-SHIPMENT-FEED-EX.
001870     PERFORM Z000-END-PROGRAM-ROUTINE
001880        THRU Z999-END-PROGRAM-ROUTINE-EX.
001890     GOBACK.
001900
001910*---------------------------------------------------------------*
001920 A000-INITIALIZE-RUN.
001930*---------------------------------------------------------------*
001940     OPEN INPUT LRPSHPF LRPPROD.
001950     OPEN I-O   LRPITEM LRPORDR.
001960     OPEN OUTPUT LRPTASK.
001970     IF  NOT WK-C-SUCCESSFUL
001980         DISPLAY "LRPSHIP  - FILE OPEN ERROR"
001990         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002000         PERFORM Y900-ABNORMAL-TERMINATION.
002010
002020     PERFORM A100-LOAD-PRODUCT-TABLE
002030        THRU A199-LOAD-PRODUCT-TABLE-EX.
002040     PERFORM A200-BUILD-ITEM-TABLES
002050        THRU A299-BUILD-ITEM-TABLES-EX.
002060     PERFORM A300-BUILD-ORDER-KEY-TABLE
002070        THRU A399-BUILD-ORDER-KEY-TABLE-EX.
002080
002090 A099-INITIALIZE-RUN-EX.
002100     EXIT.
002110
002120*---------------------------------------------------------------*
002130 A100-LOAD-PRODUCT-TABLE.
002140*---------------------------------------------------------------*
002150     MOVE ZERO              TO    WK-N-PR-COUNT.
002160 A110-LOAD-PRODUCT-LOOP.
002170     READ LRPPROD NEXT RECORD.
002180     IF  WK-C-END-OF-FILE
002190         GO TO A199-LOAD-PRODUCT-TABLE-EX.
002200     ADD 1                  TO    WK-N-PR-COUNT.
002210     SET WK-X-PR-NDX            TO WK-N-PR-COUNT.
002220     MOVE WK-C-LRPPROD-REC  TO    WK-T-PR-ENTRY (WK-X-PR-NDX).
002230     GO TO A110-LOAD-PRODUCT-LOOP.
002240
002250 A199-LOAD-PRODUCT-TABLE-EX.
002260     EXIT.
002270
002280*---------------------------------------------------------------*
002290 A200-BUILD-ITEM-TABLES.
002300*    BUILDS TWO INDEXES OVER LRPITEM IN ONE PASS - ONE KEYED BY
002310*    ITEM-ID SO A SHPF ROW CAN FIND ITS LINE DIRECTLY, ONE KEYED
002320*    BY ORDER-ID SO THE ORDER-COMPLETION CHECK CAN ENUMERATE
002330*    EVERY LINE OF THE PARENT ORDER.
002340*---------------------------------------------------------------*
002350     MOVE ZERO               TO    WK-N-IID-TABLE-CNT.
002360     MOVE ZERO               TO    WK-N-IBO-TABLE-CNT.
002370     MOVE 1                  TO    WK-N-ITEM-RRN.
002380 A210-BUILD-ITEM-LOOP.
002390     READ LRPITEM NEXT RECORD.
002400     IF  WK-C-END-OF-FILE
002410         GO TO A299-BUILD-ITEM-TABLES-EX.
002420     IF  WK-C-SUCCESSFUL
002430         ADD 1                TO    WK-N-IID-TABLE-CNT
002440         SET WK-X-IID-NDX       TO    WK-N-IID-TABLE-CNT
002450         MOVE LRPITEM-ITEM-ID  TO
002460             WK-T-IID-ITEM-ID (WK-X-IID-NDX)
002470         MOVE WK-N-ITEM-RRN    TO
002480             WK-T-IID-RRN (WK-X-IID-NDX)
002490         ADD 1                TO    WK-N-IBO-TABLE-CNT
002500         SET WK-X-IBO-NDX       TO    WK-N-IBO-TABLE-CNT
002510         MOVE LRPITEM-ORDER-ID TO
002520             WK-T-IBO-ORDER-ID (WK-X-IBO-NDX)
002530         MOVE WK-N-ITEM-RRN    TO
002540             WK-T-IBO-RRN (WK-X-IBO-NDX).
002550     ADD 1                    TO    WK-N-ITEM-RRN.
002560     GO TO A210-BUILD-ITEM-LOOP.
002570
002580 A299-BUILD-ITEM-TABLES-EX.
002590     EXIT.
002600
002610*---------------------------------------------------------------*
002620 A300-BUILD-ORDER-KEY-TABLE.
002630*---------------------------------------------------------------*
002640     MOVE ZERO               TO    WK-N-ORDR-TABLE-CNT.
002650     MOVE 1                  TO    WK-N-ORDR-RRN.
002660 A310-BUILD-ORDER-LOOP.
002670     READ LRPORDR NEXT RECORD.
002680     IF  WK-C-END-OF-FILE
002690         GO TO A399-BUILD-ORDER-KEY-TABLE-EX.
002700     IF  WK-C-SUCCESSFUL
002710         ADD 1                TO    WK-N-ORDR-TABLE-CNT
002720         SET WK-X-ORDR-NDX      TO    WK-N-ORDR-TABLE-CNT
002730         MOVE LRPORDR-ORDER-ID TO
002740             WK-T-ORDR-ORDER-ID (WK-X-ORDR-NDX)
002750         MOVE WK-N-ORDR-RRN    TO
002760             WK-T-ORDR-RRN (WK-X-ORDR-NDX).
002770     ADD 1                    TO    WK-N-ORDR-RRN.
002780     GO TO A310-BUILD-ORDER-LOOP.
002790
002800 A399-BUILD-ORDER-KEY-TABLE-EX.
002810     EXIT.
002820
002830*---------------------------------------------------------------*
002840 B000-PROCESS-SHIPMENT-FEED.
002850*---------------------------------------------------------------*
002860 B010-READ-FEED-LOOP.
002870     READ LRPSHPF.
002880     IF  WK-C-END-OF-FILE
002890         GO TO B099-PROCESS-SHIPMENT-FEED-EX.
002900     IF  NOT WK-C-SUCCESSFUL
002910         DISPLAY "LRPSHIP  - READ ERROR - LRPSHPF"
002920         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002930         PERFORM Y900-ABNORMAL-TERMINATION.
002940
002950     SET WK-C-FOUND2-NO            TO TRUE.
002960     SET WK-X-IID-NDX                TO 1.
002970     PERFORM C010-SEARCH-ITEMID-LOOP
002980        UNTIL WK-X-IID-NDX > WK-N-IID-TABLE-CNT
002990        OR    WK-C-FOUND2-YES.
003000     IF  WK-C-FOUND2-NO
003010         ADD 1 TO WK-N-RUN-REJECTED
003020         DISPLAY "LRPSHIP  - ITEM NOT FOUND - "
003030                 WK-C-SHPF-ITEM-ID
003040         GO TO B010-READ-FEED-LOOP.
003050
003060     MOVE WK-T-IID-RRN (WK-X-IID-NDX) TO WK-N-ITEM-RRN.
003070     READ LRPITEM.
003080     IF  NOT WK-C-SUCCESSFUL
003090         DISPLAY "LRPSHIP  - READ ERROR - LRPITEM"
003100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003110         PERFORM Y900-ABNORMAL-TERMINATION.
003120
003130     PERFORM G000-LOOKUP-ORDER-FOR-ITEM
003140        THRU G099-LOOKUP-ORDER-FOR-ITEM-EX.
003150
003160     IF  WK-C-SHPF-DO-SHIP
003170         PERFORM D000-APPLY-SHIP-EVENT
003180            THRU D099-APPLY-SHIP-EVENT-EX
003190     ELSE
003200         PERFORM E000-APPLY-DELIVER-EVENT
003210            THRU E099-APPLY-DELIVER-EVENT-EX.
003220     GO TO B010-READ-FEED-LOOP.
003230
003240 B099-PROCESS-SHIPMENT-FEED-EX.
003250     EXIT.
003260
003270 C010-SEARCH-ITEMID-LOOP.
003280     IF  WK-T-IID-ITEM-ID (WK-X-IID-NDX) = WK-C-SHPF-ITEM-ID
003290         SET WK-C-FOUND2-YES        TO TRUE
003300     ELSE
003310         SET WK-X-IID-NDX UP BY 1.
003320
003330*---------------------------------------------------------------*
003340 D000-APPLY-SHIP-EVENT.
003350*    ONLY A PHYSICAL LINE STILL AWAITING MANUAL FULFILLMENT MAY
003360*    BE SHIPPED - A VIRTUAL LINE OR ONE NOT YET IN PROCESSING IS
003370*    REJECTED AND LEFT UNCHANGED.
003380*---------------------------------------------------------------*
003390     IF  NOT LRPITEM-IS-PROCESSING
003400         ADD 1 TO WK-N-RUN-REJECTED
003410         DISPLAY "LRPSHIP  - SHIP REJECTED, WRONG STATUS - "
003420                 WK-C-SHPF-ITEM-ID
003430         GO TO D099-APPLY-SHIP-EVENT-EX.
003440
003450     SET WK-C-FOUND2-NO            TO TRUE.
003460     SET WK-X-PR-NDX                TO 1.
003470     PERFORM D100-SEARCH-PRODUCT-LOOP
003480        UNTIL WK-X-PR-NDX > WK-N-PR-COUNT
003490        OR    WK-C-FOUND2-YES.
003500     IF  WK-C-FOUND2-NO OR NOT LRPPROD-IS-PHYSICAL
003510         ADD 1 TO WK-N-RUN-REJECTED
003520         DISPLAY "LRPSHIP  - SHIP REJECTED, NOT PHYSICAL - "
003530                 WK-C-SHPF-ITEM-ID
003540         GO TO D099-APPLY-SHIP-EVENT-EX.
003550
003560     SET LRPITEM-IS-SHIPPED       TO TRUE.
003570     MOVE WK-C-SHPF-TRACKING-NBR  TO LRPITEM-TRACKING-NBR.
003580     REWRITE WK-C-LRPITEM-REC.
003590     IF  NOT WK-C-SUCCESSFUL
003600         DISPLAY "LRPSHIP  - REWRITE ERROR - LRPITEM"
003610         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003620         PERFORM Y900-ABNORMAL-TERMINATION.
003630     ADD 1 TO WK-N-RUN-SHIPPED.
003640
003650     MOVE SPACES                  TO WK-C-TASK-RECORD.
003660     MOVE LRPORDR-ORDER-NUMBER    TO WK-C-TASK-ORDER-NBR.
003670     MOVE LRPITEM-ITEM-ID         TO WK-C-TASK-ITEM-ID.
003680     SET  WK-C-TASK-SHIP-NOTICE   TO TRUE.
003690     MOVE WK-C-SHPF-TRACKING-NBR  TO WK-C-TASK-DETAIL.
003700     WRITE WK-C-TASK-RECORD.
003710     ADD 1 TO WK-N-RECS-WRITTEN.
003720
003730 D099-APPLY-SHIP-EVENT-EX.
003740     EXIT.
003750
003760 D100-SEARCH-PRODUCT-LOOP.
003770     MOVE WK-T-PR-ENTRY (WK-X-PR-NDX) TO LRPPROD-RECORD.
003780     IF  LRPPROD-PRODUCT-ID = LRPITEM-PRODUCT-ID
003790         SET WK-C-FOUND2-YES       TO TRUE
003800     ELSE
003810         SET WK-X-PR-NDX UP BY 1.
003820
003830*---------------------------------------------------------------*
003840 E000-APPLY-DELIVER-EVENT.
003850*---------------------------------------------------------------*
003860     IF  NOT LRPITEM-IS-SHIPPED
003870         ADD 1 TO WK-N-RUN-REJECTED
003880         DISPLAY "LRPSHIP  - DELIVER REJECTED, WRONG STATUS - "
003890                 WK-C-SHPF-ITEM-ID
003900         GO TO E099-APPLY-DELIVER-EVENT-EX.
003910
003920     SET LRPITEM-IS-DELIVERED     TO TRUE.
003930     REWRITE WK-C-LRPITEM-REC.
003940     IF  NOT WK-C-SUCCESSFUL
003950         DISPLAY "LRPSHIP  - REWRITE ERROR - LRPITEM"
003960         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003970         PERFORM Y900-ABNORMAL-TERMINATION.
003980     ADD 1 TO WK-N-RUN-DELIVERED.
003990
004000     MOVE SPACES                  TO WK-C-TASK-RECORD.
004010     MOVE LRPORDR-ORDER-NUMBER    TO WK-C-TASK-ORDER-NBR.
004020     MOVE LRPITEM-ITEM-ID         TO WK-C-TASK-ITEM-ID.
004030     SET  WK-C-TASK-DELIVER-NOTICE TO TRUE.
004040     MOVE "Item delivered"        TO WK-C-TASK-DETAIL.
004050     WRITE WK-C-TASK-RECORD.
004060     ADD 1 TO WK-N-RECS-WRITTEN.
004070
004080     PERFORM F000-CHECK-ORDER-COMPLETE
004090        THRU F099-CHECK-ORDER-COMPLETE-EX.
004100
004110 E099-APPLY-DELIVER-EVENT-EX.
004120     EXIT.
004130
004140*---------------------------------------------------------------*
004150 F000-CHECK-ORDER-COMPLETE.
004160*    REUSES THE SAME ALL-LINES-TERMINAL TEST AS LRPPRORD - AN
004170*    ORDER IS COMPLETE ONCE EVERY ITEM IS FULFILLED OR DELIVERED.
004180*    LRPORDR IS ALREADY POSITIONED ON THE ITEM'S PARENT ORDER BY
004190*    G000-LOOKUP-ORDER-FOR-ITEM, SO NO RE-READ IS NEEDED HERE.
004200*---------------------------------------------------------------*
004210     IF  LRPORDR-IS-COMPLETED
004220         GO TO F099-CHECK-ORDER-COMPLETE-EX.
004230
004240     MOVE ZERO                    TO WK-N-ORDR-TERM-COUNT.
004250     MOVE ZERO                    TO WK-N-ORDR-ITEM-COUNT.
004260     SET WK-X-IBO-NDX                TO 1.
004270 F020-TERM-CHECK-LOOP.
004280     IF  WK-X-IBO-NDX > WK-N-IBO-TABLE-CNT
004290         GO TO F030-TERM-CHECK-DONE.
004300     IF  WK-T-IBO-ORDER-ID (WK-X-IBO-NDX) = LRPORDR-ORDER-ID
004310         ADD 1                    TO WK-N-ORDR-ITEM-COUNT
004320         MOVE WK-T-IBO-RRN (WK-X-IBO-NDX) TO WK-N-ITEM-RRN
004330         READ LRPITEM
004340         IF  LRPITEM-IS-FULFILLED OR LRPITEM-IS-DELIVERED
004350             ADD 1                TO WK-N-ORDR-TERM-COUNT
004360         END-IF.
004370     SET WK-X-IBO-NDX UP BY 1.
004380     GO TO F020-TERM-CHECK-LOOP.
004390
004400 F030-TERM-CHECK-DONE.
004410     IF  WK-N-ORDR-TERM-COUNT = WK-N-ORDR-ITEM-COUNT
004420         AND WK-N-ORDR-ITEM-COUNT > ZERO
004430         SET LRPORDR-IS-COMPLETED TO TRUE
004440         REWRITE WK-C-LRPORDR-REC
004450         IF  NOT WK-C-SUCCESSFUL
004460             DISPLAY "LRPSHIP  - REWRITE ERROR - LRPORDR"
004470             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004480             PERFORM Y900-ABNORMAL-TERMINATION
004490         END-IF
004500         MOVE SPACES              TO WK-C-TASK-RECORD
004510         MOVE LRPORDR-ORDER-NUMBER TO WK-C-TASK-ORDER-NBR
004520         SET  WK-C-TASK-ORDER-COMPLETE TO TRUE
004530         MOVE "All items reached a terminal success state"
004540                                   TO WK-C-TASK-DETAIL
004550         WRITE WK-C-TASK-RECORD
004560         ADD 1 TO WK-N-RECS-WRITTEN.
004570
004580 F099-CHECK-ORDER-COMPLETE-EX.
004590     EXIT.
004600
004610*---------------------------------------------------------------*
004620 G000-LOOKUP-ORDER-FOR-ITEM.
004630*---------------------------------------------------------------*
004640     SET WK-C-FOUND2-NO            TO TRUE.
004650     SET WK-X-ORDR-NDX               TO 1.
004660     PERFORM G010-SEARCH-ORDER-LOOP
004670        UNTIL WK-X-ORDR-NDX > WK-N-ORDR-TABLE-CNT
004680        OR    WK-C-FOUND2-YES.
004690     IF  WK-C-FOUND2-NO
004700         DISPLAY "LRPSHIP  - ORDER NOT FOUND FOR ITEM - "
004710                 LRPITEM-ITEM-ID
004720         PERFORM Y900-ABNORMAL-TERMINATION.
004730
004740     MOVE WK-T-ORDR-RRN (WK-X-ORDR-NDX) TO WK-N-ORDR-RRN.
004750     READ LRPORDR.
004760     IF  NOT WK-C-SUCCESSFUL
004770         DISPLAY "LRPSHIP  - READ ERROR - LRPORDR"
004780         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004790         PERFORM Y900-ABNORMAL-TERMINATION.
004800
004810 G099-LOOKUP-ORDER-FOR-ITEM-EX.
004820     EXIT.
004830
004840 G010-SEARCH-ORDER-LOOP.
004850     IF  WK-T-ORDR-ORDER-ID (WK-X-ORDR-NDX) = LRPITEM-ORDER-ID
004860         SET WK-C-FOUND2-YES        TO TRUE
004870     ELSE
004880         SET WK-X-ORDR-NDX UP BY 1.
004890
004900*---------------------------------------------------------------*
004910 Y900-ABNORMAL-TERMINATION.
004920*---------------------------------------------------------------*
004930     DISPLAY "LRPSHIP  - JOB TERMINATED ABNORMALLY".
004940     CLOSE LRPSHPF LRPITEM LRPORDR LRPPROD LRPTASK.
004950     MOVE WK-77-ABEND-RC     TO    RETURN-CODE.
004960     GOBACK.
004970
004980*---------------------------------------------------------------*
004990 Z000-END-PROGRAM-ROUTINE.
005000*---------------------------------------------------------------*
005010     COMPUTE WK-77-ITEM-TOTAL =
005020         WK-N-RUN-SHIPPED + WK-N-RUN-DELIVERED +
005030         WK-N-RUN-REJECTED.
005040     DISPLAY "LRPSHIP  - EVENTS TOTAL     - "
005050         WK-77-ITEM-TOTAL.
005060     DISPLAY "LRPSHIP  - ITEMS SHIPPED    - "
005070         WK-N-RUN-SHIPPED.
005080     DISPLAY "LRPSHIP  - ITEMS DELIVERED  - "
005090         WK-N-RUN-DELIVERED.
005100     DISPLAY "LRPSHIP  - EVENTS REJECTED  - "
005110         WK-N-RUN-REJECTED.
005120     CLOSE LRPSHPF LRPITEM LRPORDR LRPPROD LRPTASK.
005130
005140 Z999-END-PROGRAM-ROUTINE-EX.
005150     EXIT.
005160
005170******************************************************************
005180************** END OF PROGRAM SOURCE -  LRPSHIP  ***************
005190******************************************************************
005200
005210
005220
005230
005240
005250
005260
