000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     LRPVINV.
000140 AUTHOR.         RON A CUTTER.
000150 INSTALLATION.   LOYALTY REDEMPTION PORTAL - BATCH SUITE.
000160 DATE-WRITTEN.   11 FEB 1990.
000170 DATE-COMPILED.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK AND MAINTAIN
000210*               THE PRODUCT STOCK LEDGER (LRPINVT).  FUNCTIONS
000220*               SUPPORTED ARE AVAILABLE, RESERVE, RELEASE,
000230*               CONFIRM AND ADDSTOCK - SEE WK-C-INV-FUNCTION
000240*               IN COPYBOOK LRPLKINV.
000250*
000260*------------------------------------------------------------*
000270* HISTORY OF MODIFICATION:
000280*------------------------------------------------------------*
000290* LRP018  11/02/1990  RAC   - INITIAL VERSION.
000300* LRP029  14/08/2000  RAC   - ADDED CONFIRM FUNCTION FOR
000310*                     PHYSICAL-ITEM FULFILLMENT START.
000320* LRP046  03/12/1989  RAC   - ADDED ADDSTOCK FUNCTION AND
000330*                     REJECTS A QUANTITY OF ZERO OR LESS.
000340* LRP058  29/01/1999  RAC   - Y2K REVIEW - NO DATE FIELDS IN
000350*                     THIS ROUTINE, NO CHANGE REQUIRED.
000360* LRP071  17/09/2003  BTJ   - KEY TABLE NOW BUILT ON EVERY
000370*                     CALL SINCE GNU-COBOL PORT HAS NO
000380*                     INDEXED ACCESS METHOD FOR LRPINVT.
000390* LRP083  09/03/2004  JDW   - ADDED A PER-CALL COUNT AND A LOW-
000400*                     STOCK-HIT COUNT, SHOWN ON A CLOSE-FILE ERROR
000410*                     SO OPERATIONS CAN TELL HOW FAR INTO THE RUN
000420*                     THE FAILING CALL WAS (REQ #LRP-0571).
000430*------------------------------------------------------------*
000440 EJECT
000450**********************
000460 ENVIRONMENT DIVISION.
000470**********************
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-AS400.
000500 OBJECT-COMPUTER.  IBM-AS400.
000510 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000520
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT LRPINVT  ASSIGN TO DISK-LRPINVT
000560            ORGANIZATION      IS RELATIVE
000570            ACCESS MODE       IS DYNAMIC
000580            RELATIVE KEY      IS WK-N-INVT-RRN
000590            FILE STATUS       IS WK-C-FILE-STATUS.
000600
000610***************
000620 DATA DIVISION.
000630***************
000640 FILE SECTION.
000650**************
000660 FD  LRPINVT
000670     LABEL RECORDS ARE OMITTED.
000680 01  WK-C-LRPINVT-REC.
000690     COPY LRPINVT.
000700
000710 WORKING-STORAGE SECTION.
000720*************************
000730 01  FILLER                          PIC X(24)        VALUE
000740     "** PROGRAM LRPVINV **".
000750
000760* ------------------ PROGRAM WORKING STORAGE -------------------*
000770 01  WK-C-COMMON.
000780     COPY LRPCMWS.
000790     COPY LRPFSCD.
000800
000810 01  WK-N-INVT-RRN               PIC 9(08) COMP.
000820 01  WK-N-INVT-TABLE-CNT         PIC 9(08) COMP VALUE ZERO.
000830 01  WK-N-INVT-SUB               PIC 9(08) COMP.
000840
000850 01  WK-T-INVT-KEY-TABLE.
000860     05  WK-T-INVT-ENTRY  OCCURS 2000 TIMES
000870                          INDEXED BY WK-X-INVT-NDX.
000880         10  WK-T-INVT-PRODUCT-ID    PIC X(36).
000890         10  WK-T-INVT-RRN           PIC 9(08) COMP.
000900
000910 01  WK-C-WORK-AREAS.
000920     05  WK-N-NEW-AVAIL          PIC S9(09).
000930     05  WK-N-NEW-RESVD          PIC S9(09).
000940     05  WK-C-FOUND-PRODUCT      PIC X(01) VALUE "N".
000950         88  WK-C-PRODUCT-FOUND            VALUE "Y".
000960         88  WK-C-PRODUCT-NOTFOUND         VALUE "N".
000970     05  FILLER                  PIC X(10).
000980
000990 01  WK-C-INVT-REC-1 REDEFINES WK-C-WORK-AREAS.
001000     05  FILLER                  PIC X(23).
001010
001020 01  WK-C-INVT-REC-2 REDEFINES WK-T-INVT-ENTRY.
001030     05  FILLER                  PIC X(44).
001040
001050 01  WK-N-INVT-RRN-ALT REDEFINES WK-N-INVT-RRN.
001060     05  FILLER                  PIC 9(08) COMP.
001070
001080 77  WK-77-CALL-COUNT            PIC 9(07) COMP VALUE ZERO.
001090 77  WK-77-LOW-STOCK-COUNT       PIC 9(07) COMP VALUE ZERO.
001100*****************
001110 LINKAGE SECTION.
001120*****************
001130 COPY LRPLKINV.
001140 EJECT
001150********************************************
001160 PROCEDURE DIVISION USING WK-C-INV-RECORD.
001170********************************************
001180 MAIN-MODULE.
001190     PERFORM A000-PROCESS-CALLED-ROUTINE
001200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001210     PERFORM Z000-END-PROGRAM-ROUTINE
001220        THRU Z999-END-PROGRAM-ROUTINE-EX.
001230     EXIT PROGRAM.
001240
001250*---------------------------------------------------------------*
001260 A000-PROCESS-CALLED-ROUTINE.
001270*---------------------------------------------------------------*
001280     ADD 1                   TO    WK-77-CALL-COUNT.
001290     MOVE "00"               TO    WK-C-INV-RETURN-CODE.
001300     MOVE SPACES             TO    WK-C-INV-ERROR-TEXT.
001310     SET WK-C-INV-NOT-LOW-STOCK TO TRUE.
001320     OPEN I-O LRPINVT.
001330     IF  NOT WK-C-SUCCESSFUL
001340         DISPLAY "LRPVINV - OPEN FILE ERROR - LRPINVT"
001350         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001360         GO TO Y900-ABNORMAL-TERMINATION.
001370
001380     PERFORM B000-BUILD-KEY-TABLE THRU B099-BUILD-KEY-TABLE-EX.
001390     PERFORM C000-FIND-PRODUCT-ENTRY
001400        THRU C099-FIND-PRODUCT-ENTRY-EX.
001410     IF  WK-C-PRODUCT-NOTFOUND
001420         MOVE WK-C-ERR-NOTFOUND  TO WK-C-INV-ERROR-TEXT
001430         MOVE "99"               TO WK-C-INV-RETURN-CODE
001440         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001450
001460     MOVE WK-T-INVT-RRN (WK-X-INVT-NDX)   TO WK-N-INVT-RRN.
001470     READ LRPINVT.
001480     IF  NOT WK-C-SUCCESSFUL
001490         MOVE WK-C-ERR-IOERROR   TO WK-C-INV-ERROR-TEXT
001500         MOVE "99"               TO WK-C-INV-RETURN-CODE
001510         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001520
001530     EVALUATE TRUE
001540         WHEN WK-C-INV-AVAILABLE
001550             PERFORM D100-CHECK-AVAILABLE
001560                THRU D199-CHECK-AVAILABLE-EX
001570         WHEN WK-C-INV-RESERVE
001580             PERFORM D200-RESERVE-QUANTITY
001590                THRU D299-RESERVE-QUANTITY-EX
001600         WHEN WK-C-INV-RELEASE
001610             PERFORM D300-RELEASE-QUANTITY
001620                THRU D399-RELEASE-QUANTITY-EX
001630         WHEN WK-C-INV-CONFIRM
001640             PERFORM D400-CONFIRM-QUANTITY
001650                THRU D499-CONFIRM-QUANTITY-EX
001660         WHEN WK-C-INV-ADDSTOCK
001670             PERFORM D500-ADD-STOCK
001680                THRU D599-ADD-STOCK-EX
001690         WHEN OTHER
001700             MOVE "99"           TO WK-C-INV-RETURN-CODE
001710             MOVE "LRP0104"      TO WK-C-INV-ERROR-TEXT
001720     END-EVALUATE.
001730
001740 A099-PROCESS-CALLED-ROUTINE-EX.
001750     EXIT.
001760
001770*---------------------------------------------------------------*
001780 B000-BUILD-KEY-TABLE.
001790*    READS LRPINVT SEQUENTIALLY FROM RRN 1 AND BUILDS AN
001800*    IN-MEMORY PRODUCT-ID TO RELATIVE-RECORD-NUMBER INDEX -
001810*    THE SUBSTITUTE FOR AN INDEXED ACCESS METHOD (LRP071).
001820*---------------------------------------------------------------*
001830     MOVE ZERO               TO    WK-N-INVT-TABLE-CNT.
001840     MOVE 1                  TO    WK-N-INVT-RRN.
001850 B010-READ-NEXT.
001860     READ LRPINVT NEXT RECORD.
001870     IF  WK-C-END-OF-FILE
001880         GO TO B099-BUILD-KEY-TABLE-EX.
001890     IF  WK-C-SUCCESSFUL
001900         ADD 1                TO    WK-N-INVT-TABLE-CNT
001910         SET WK-X-INVT-NDX    TO    WK-N-INVT-TABLE-CNT
001920         MOVE LRPINVT-PRODUCT-ID TO
001930             WK-T-INVT-PRODUCT-ID (WK-X-INVT-NDX)
001940         MOVE WK-N-INVT-RRN   TO    WK-T-INVT-RRN (WK-X-INVT-NDX).
001950     ADD 1                   TO    WK-N-INVT-RRN.
001960     GO TO B010-READ-NEXT.
001970 B099-BUILD-KEY-TABLE-EX.
001980     EXIT.
001990
002000*---------------------------------------------------------------*
002010 C000-FIND-PRODUCT-ENTRY.
002020*---------------------------------------------------------------*
002030     MOVE "N"                TO    WK-C-FOUND-PRODUCT.
002040     SET WK-X-INVT-NDX       TO    1.
002050 C010-SEARCH-LOOP.
002060     IF  WK-X-INVT-NDX > WK-N-INVT-TABLE-CNT
002070         GO TO C099-FIND-PRODUCT-ENTRY-EX.
002080     IF  WK-T-INVT-PRODUCT-ID (WK-X-INVT-NDX) =
002090         WK-C-INV-PRODUCT-ID
002100         MOVE "Y"             TO    WK-C-FOUND-PRODUCT
002110         GO TO C099-FIND-PRODUCT-ENTRY-EX.
002120     SET WK-X-INVT-NDX UP BY 1.
002130     GO TO C010-SEARCH-LOOP.
002140 C099-FIND-PRODUCT-ENTRY-EX.
002150     EXIT.
002160
002170*---------------------------------------------------------------*
002180 D100-CHECK-AVAILABLE.
002190*---------------------------------------------------------------*
002200     IF  LRPINVT-QTY-AVAIL < WK-C-INV-QUANTITY
002210         MOVE WK-C-ERR-INSUFF-QTY  TO WK-C-INV-ERROR-TEXT
002220         MOVE "99"                 TO WK-C-INV-RETURN-CODE.
002230 D199-CHECK-AVAILABLE-EX.
002240     EXIT.
002250
002260*---------------------------------------------------------------*
002270 D200-RESERVE-QUANTITY.
002280*    QTY-AVAILABLE -= QTY, QTY-RESERVED += QTY.
002290*    LRP052 - SETS WK-C-INV-LOW-STOCK-IND WHEN THE POST-RESERVE
002300*    BALANCE HAS FALLEN TO OR BELOW THE PRODUCT REORDER POINT.
002310*---------------------------------------------------------------*
002320     IF  LRPINVT-QTY-AVAIL < WK-C-INV-QUANTITY
002330         MOVE WK-C-ERR-INSUFF-QTY  TO WK-C-INV-ERROR-TEXT
002340         MOVE "99"                 TO WK-C-INV-RETURN-CODE
002350         GO TO D299-RESERVE-QUANTITY-EX.
002360     SUBTRACT WK-C-INV-QUANTITY FROM LRPINVT-QTY-AVAIL.
002370     ADD      WK-C-INV-QUANTITY TO   LRPINVT-QTY-RESERVED.
002380     IF  LRPINVT-REORDER-IS-SET
002390         AND LRPINVT-QTY-AVAIL NOT > LRPINVT-REORDER-PT
002400         SET WK-C-INV-IS-LOW-STOCK TO TRUE
002410         ADD 1 TO WK-77-LOW-STOCK-COUNT.
002420     PERFORM E000-REWRITE-INVT-RECORD
002430        THRU E099-REWRITE-INVT-RECORD-EX.
002440 D299-RESERVE-QUANTITY-EX.
002450     EXIT.
002460
002470*---------------------------------------------------------------*
002480 D300-RELEASE-QUANTITY.
002490*    QTY-RESERVED -= QTY, QTY-AVAILABLE += QTY.
002500*---------------------------------------------------------------*
002510     IF  LRPINVT-QTY-RESERVED < WK-C-INV-QUANTITY
002520         MOVE WK-C-ERR-BAD-STATUS  TO WK-C-INV-ERROR-TEXT
002530         MOVE "99"                 TO WK-C-INV-RETURN-CODE
002540         GO TO D399-RELEASE-QUANTITY-EX.
002550     SUBTRACT WK-C-INV-QUANTITY FROM LRPINVT-QTY-RESERVED.
002560     ADD      WK-C-INV-QUANTITY TO   LRPINVT-QTY-AVAIL.
002570     PERFORM E000-REWRITE-INVT-RECORD
002580        THRU E099-REWRITE-INVT-RECORD-EX.
002590 D399-RELEASE-QUANTITY-EX.
002600     EXIT.
002610
002620*---------------------------------------------------------------*
002630 D400-CONFIRM-QUANTITY.
002640*    QTY-RESERVED -= QTY ONLY - NO CHANGE TO QTY-AVAILABLE.
002650*---------------------------------------------------------------*
002660     IF  LRPINVT-QTY-RESERVED < WK-C-INV-QUANTITY
002670         MOVE WK-C-ERR-BAD-STATUS  TO WK-C-INV-ERROR-TEXT
002680         MOVE "99"                 TO WK-C-INV-RETURN-CODE
002690         GO TO D499-CONFIRM-QUANTITY-EX.
002700     SUBTRACT WK-C-INV-QUANTITY FROM LRPINVT-QTY-RESERVED.
002710     PERFORM E000-REWRITE-INVT-RECORD
002720        THRU E099-REWRITE-INVT-RECORD-EX.
002730 D499-CONFIRM-QUANTITY-EX.
002740     EXIT.
002750
002760*---------------------------------------------------------------*
002770 D500-ADD-STOCK.
002780*---------------------------------------------------------------*
002790     IF  WK-C-INV-QUANTITY NOT > ZERO
002800         MOVE WK-C-ERR-BAD-STATUS  TO WK-C-INV-ERROR-TEXT
002810         MOVE "99"                 TO WK-C-INV-RETURN-CODE
002820         GO TO D599-ADD-STOCK-EX.
002830     ADD WK-C-INV-QUANTITY TO LRPINVT-QTY-AVAIL.
002840     PERFORM E000-REWRITE-INVT-RECORD
002850        THRU E099-REWRITE-INVT-RECORD-EX.
002860 D599-ADD-STOCK-EX.
002870     EXIT.
002880
002890*---------------------------------------------------------------*
002900 E000-REWRITE-INVT-RECORD.
002910*---------------------------------------------------------------*
002920     REWRITE WK-C-LRPINVT-REC.
002930     IF  NOT WK-C-SUCCESSFUL
002940         MOVE WK-C-ERR-IOERROR   TO WK-C-INV-ERROR-TEXT
002950         MOVE "99"               TO WK-C-INV-RETURN-CODE
002960     ELSE
002970         ADD 1 TO WK-N-RECS-REWRITTEN.
002980 E099-REWRITE-INVT-RECORD-EX.
002990     EXIT.
003000
003010*---------------------------------------------------------------*
003020*                   PROGRAM SUBROUTINE                         *
003030*---------------------------------------------------------------*
003040 Y900-ABNORMAL-TERMINATION.
003050     MOVE "99"                TO    WK-C-INV-RETURN-CODE.
003060     PERFORM Z000-END-PROGRAM-ROUTINE.
003070     EXIT PROGRAM.
003080
003090 Z000-END-PROGRAM-ROUTINE.
003100     CLOSE LRPINVT.
003110     IF  NOT WK-C-SUCCESSFUL
003120         DISPLAY "LRPVINV - CLOSE FILE ERROR - LRPINVT"
003130         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003140         DISPLAY "LRPVINV - CALL COUNT  - " WK-77-CALL-COUNT
003150         DISPLAY "LRPVINV - LOW STOCK   - " WK-77-LOW-STOCK-COUNT.
003160
003170 Z999-END-PROGRAM-ROUTINE-EX.
003180     EXIT.
003190
003200******************************************************************
003210************** END OF PROGRAM SOURCE -  LRPVINV ***************
003220******************************************************************
003230
003240
003250
