000100*    LRPTASK.cpybk
000110*    FULFILLMENT-TASK-FILE RECORD - ONE ROW PER MANUAL
000120*    FULFILLMENT TASK OR WORKFLOW NOTIFICATION RAISED BY
000130*    LRPPRORD / LRPSHIP.
000140*------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*------------------------------------------------------------*
000170* LRP025  15/02/1999  RAC   - INITIAL VERSION.
000180* LRP056  03/06/2001  RAC   - ADDED THE NOTIFICATION TASK TYPES
000190*         (CONFIRMATION, PHYSICAL-FULFILLMENT ALERT, SHIP AND
000200*         DELIVER NOTICES, LOW-STOCK ALERT) SO ALL WORKFLOW
000210*         NOTICES, NOT JUST MANUAL-FULFILLMENT TASKS, SHARE THE
000220*         ONE OUTPUT QUEUE.
000230*------------------------------------------------------------*
000240 01  WK-C-TASK-RECORD.
000250     05  WK-C-TASK-ORDER-NBR     PIC X(50).
000260     05  WK-C-TASK-ITEM-ID       PIC X(36).
000270     05  WK-C-TASK-PRODUCT-SKU   PIC X(100).
000280     05  WK-C-TASK-QUANTITY      PIC 9(09).
000290     05  WK-C-TASK-TYPE          PIC X(20).
000300         88  WK-C-TASK-MANUAL-FULFILL
000310                                    VALUE "MANUAL-FULFILLMENT  ".
000320         88  WK-C-TASK-VIRTUAL-FAILED
000330                                    VALUE "VIRTUAL-FAILED      ".
000340         88  WK-C-TASK-ORDER-COMPLETE
000350                                    VALUE "ORDER-COMPLETE      ".
000360         88  WK-C-TASK-ORDER-CONFIRM
000370                                    VALUE "ORDER-CONFIRM       ".
000380         88  WK-C-TASK-PHYS-ALERT
000390                                    VALUE "PHYS-FULFILL-ALERT  ".
000400         88  WK-C-TASK-SHIP-NOTICE
000410                                    VALUE "SHIP-NOTICE         ".
000420         88  WK-C-TASK-DELIVER-NOTICE
000430                                    VALUE "DELIVER-NOTICE      ".
000440         88  WK-C-TASK-LOW-STOCK
000450                                    VALUE "LOW-STOCK-ALERT     ".
000460     05  WK-C-TASK-DETAIL        PIC X(255).
000470     05  FILLER                  PIC X(15).
000480
000490
