000100*    LRPLKTXN.cpybk
000110*    LINKAGE PARAMETER RECORD FOR CALL TO LRPVLTXN (LOYALTY
000120*    TRANSACTION RECORD/RETRY SUBROUTINE).
000130*------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:
000150*------------------------------------------------------------*
000160* LRP013  02/03/1999  RAC   - INITIAL VERSION.
000170* LRP075  14/01/2003  BTJ   - ADDED STATUS/EXTERNAL-ID/ERROR-
000180*         TEXT TO THE RECORD FUNCTION - THE CALLER NOW TELLS
000190*         US THE LEDGER OUTCOME INSTEAD OF US GUESSING IT
000200*         (REQ #LRP-0512).
000210*------------------------------------------------------------*
000220 01  WK-C-LTXN-RECORD.
000230     05  WK-C-LTXN-FUNCTION      PIC X(07).
000240         88  WK-C-LTXN-DO-RECORD           VALUE "RECORD ".
000250         88  WK-C-LTXN-DO-RETRY            VALUE "RETRY  ".
000260     05  WK-C-LTXN-TXN-ID        PIC X(36).
000270     05  WK-C-LTXN-ORDER-ID      PIC X(36).
000280     05  WK-C-LTXN-COMPANY-ID    PIC X(36).
000290     05  WK-C-LTXN-ACCOUNT-ID    PIC X(100).
000300     05  WK-C-LTXN-POINTS-AMT    PIC 9(09).
000310     05  WK-C-LTXN-TYPE          PIC X(06).
000320     05  WK-C-LTXN-STATUS        PIC X(10).
000330         88  WK-C-LTXN-STAT-COMPLETED      VALUE "COMPLETED ".
000340         88  WK-C-LTXN-STAT-FAILED         VALUE "FAILED    ".
000350     05  WK-C-LTXN-EXTERNAL-ID   PIC X(100).
000360     05  WK-C-LTXN-ERROR-TEXT    PIC X(255).
000370     05  WK-C-LTXN-RETURN-CODE   PIC X(02).
000380         88  WK-C-LTXN-OK                  VALUE "00".
000390         88  WK-C-LTXN-NG                  VALUE "99".
000400     05  FILLER                  PIC X(18).
000410
