000100*    LRPLEDG.cpybk
000110*    RESPONSE RECORD RETURNED BY THE MOCKED EXTERNAL LOYALTY
000120*    LEDGER (REACHED VIA CALL TO LRPXLEDG).  NOT A PHYSICAL
000130*    FILE RECORD - A LINKAGE-SECTION PARAMETER AREA.
000140*------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*------------------------------------------------------------*
000170* LRP010  02/03/1999  RAC   - INITIAL VERSION.                    LRP010
000180* LRP098  31/03/2004  JDW   - ADDED ERROR-CODE AND BEFORE/AFTER   LRP098
000190*                     BALANCE FIELDS SO THE FULL EXTERNAL-TXN
000200*                     RESPONSE SHAPE IS CARRIED HERE, NOT JUST
000210*                     ECHOED FIELDS AND A PASS/FAIL FLAG
000220*                     (REQ #LRP-0580).
000230*------------------------------------------------------------*
000240 01  WK-C-LEDG-RESPONSE.
000250     05  WK-C-LEDG-TXN-ID        PIC X(20).
000260*                                "TXN-" + 8 HEX CHARS - SUCCESS
000270*                                ONLY
000280     05  WK-C-LEDG-ACCOUNT-ID    PIC X(100).
000290*                                ECHOED LOYALTY ACCOUNT ID
000300     05  WK-C-LEDG-POINTS        PIC 9(09).
000310*                                ECHOED POINTS AMOUNT
000320     05  WK-C-LEDG-STATUS        PIC X(07).
000330         88  WK-C-LEDG-SUCCESS             VALUE "SUCCESS".
000340         88  WK-C-LEDG-FAILED              VALUE "FAILED ".
000350     05  WK-C-LEDG-ERROR-CODE    PIC X(30).
000360*                                SET ONLY WHEN FAILED - E.G.
000370*                                "INSUFFICIENT_BALANCE"
000380     05  WK-C-LEDG-BAL-BEFORE    PIC 9(09).
000390*                                ACCOUNT BALANCE BEFORE THIS CALL
000400     05  WK-C-LEDG-BAL-AFTER     PIC 9(09).
000410*                                ACCOUNT BALANCE AFTER THIS CALL
000420     05  FILLER                  PIC X(16).
000430
