000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     LRPVLTXN.
000140 AUTHOR.         RON A CUTTER.
000150 INSTALLATION.   LOYALTY REDEMPTION PORTAL - BATCH SUITE.
000160 DATE-WRITTEN.   11 FEB 1990.
000170 DATE-COMPILED.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RECORD A LOYALTY
000210*               TRANSACTION (DEBIT/CREDIT/REFUND) AGAINST THE
000220*               LRPLTXN LEDGER AND TO RETRY ONE THE SWEEP HAS
000230*               SELECTED AS PENDING OR FAILED-UNDER-CAP.
000240*
000250*------------------------------------------------------------*
000260* HISTORY OF MODIFICATION:
000270*------------------------------------------------------------*
000280* LRP019  11/02/1990  RAC   - INITIAL VERSION.
000290* LRP034  22/09/2000  RAC   - ADDED RETRY FUNCTION, CAPPED AT
000300*                     THREE ATTEMPTS PER TRANSACTION.
000310* LRP047  08/01/2003  BTJ   - RETRY NOW CALLS THE CREDIT PATH
000320*                     FOR CREDIT AND REFUND TYPES, DEBIT PATH
000330*                     FOR DEBIT, PER ORIGINAL TXN-TYPE.
000340* LRP075  14/01/2003  BTJ   - RECORD-TRANSACTION NOW POSTS THE
000350*                     CALLER-SUPPLIED STATUS/EXTERNAL-ID/ERROR-
000360*                     TEXT INSTEAD OF LEAVING THEM UNSET ON THE
000370*                     NEW ROW (REQ #LRP-0512).
000380* LRP081  21/01/2003  JDW   - RETRY-TRANSACTION'S STATUS GUARD
000390*                     WAS FAILED-ONLY, SO A SWEPT PENDING ROW
000400*                     ALWAYS BOUNCED WITH BAD-STATUS AND NEVER
000410*                     REACHED THE LEDGER CALL.  GUARD NOW
000420*                     ACCEPTS PENDING TOO (REQ #LRP-0559).
000430* LRP083  09/03/2004  JDW   - ADDED A PER-CALL COUNT AND A RETRY-
000440*                     ISSUED COUNT, SHOWN ON A CLOSE-FILE ERROR SO
000450*                     OPS CAN TELL HOW FAR INTO THE SWEEP THE
000460*                     FAILING CALL WAS (REQ #LRP-0571).
000470* LRP101  01/04/2004  JDW   - RETRY-TRANSACTION NOW BUILDS A
000480*                     LEDGER REFERENCE STRING (TYPE-ORDERID, WITH
000490*                     A RETRY SUFFIX WHEN RETRY-CNT IS OVER ZERO)
000500*                     AND PASSES IT DOWN TO LRPXLEDG - PREVIOUSLY
000510*                     NO REFERENCE WAS EVER BUILT ON THIS PATH
000520*                     (REQ #LRP-0580).
000530* LRP104  02/04/2004  JDW   - THE LRP101 REFERENCE STRING WAS
000540*                     BUILT FROM LRPLTXN-ORDER-ID, THE ORDER
000550*                     UUID - NOT THE HUMAN ORDER-NUMBER THE SPEC
000560*                     ACTUALLY CALLS FOR.  OPENED LRPORDR READ-
000570*                     ONLY, BUILT AN ORDER-ID/RRN KEY TABLE THE
000580*                     SAME WAY LRPCNORD DOES, AND RETRY-
000590*                     TRANSACTION NOW LOOKS UP THE REAL ORDER-
000600*                     NUMBER BEFORE BUILDING THE REFERENCE
000610*                     (REQ #LRP-0580).
000620*------------------------------------------------------------*
000630 EJECT
000640**********************
000650 ENVIRONMENT DIVISION.
000660**********************
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER.  IBM-AS400.
000690 OBJECT-COMPUTER.  IBM-AS400.
000700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT LRPLTXN  ASSIGN TO DISK-LRPLTXN
000750            ORGANIZATION      IS RELATIVE
000760            ACCESS MODE       IS DYNAMIC
000770            RELATIVE KEY      IS WK-N-LTXN-RRN
000780            FILE STATUS       IS WK-C-FILE-STATUS.
000790
000800     SELECT LRPORDR  ASSIGN TO DISK-LRPORDR
000810            ORGANIZATION      IS RELATIVE
000820            ACCESS MODE       IS DYNAMIC
000830            RELATIVE KEY      IS WK-N-ORDR-RRN
000840            FILE STATUS       IS WK-C-FILE-STATUS.
000850
000860***************
000870 DATA DIVISION.
000880***************
000890 FILE SECTION.
000900**************
000910 FD  LRPLTXN
000920     LABEL RECORDS ARE OMITTED.
000930 01  WK-C-LRPLTXN-REC.
000940     COPY LRPLTXN.
000950
000960 FD  LRPORDR
000970     LABEL RECORDS ARE OMITTED.
000980 01  WK-C-LRPORDR-REC.
000990     COPY LRPORDR.
001000
001010 WORKING-STORAGE SECTION.
001020*************************
001030 01  FILLER                     PIC X(24)   VALUE
001040     "** PROGRAM LRPVLTXN **".
001050
001060 01  WK-C-COMMON.
001070     COPY LRPCMWS.
001080     COPY LRPFSCD.
001090
001100 01  WK-N-LTXN-RRN          PIC 9(08) COMP.
001110 01  WK-N-LTXN-CNT          PIC 9(08) COMP VALUE ZERO.
001120 01  WK-N-ORDR-RRN          PIC 9(08) COMP.
001130
001140 01  WK-T-ORDR-KEY-TABLE.
001150     05  WK-T-ORDR-ENTRY  OCCURS 5000 TIMES
001160                           INDEXED BY WK-X-ORDR-NDX.
001170         10  WK-T-ORDR-ORDER-ID    PIC X(36).
001180         10  WK-T-ORDR-RRN         PIC 9(08) COMP.
001190 01  WK-N-ORDR-TABLE-CNT    PIC 9(08) COMP VALUE ZERO.
001200
001210 01  WK-C-ORDR-SWITCHES.
001220     05  WK-C-ORDR-FOUND-SW  PIC X(01) VALUE "N".
001230         88  WK-C-ORDR-FOUND           VALUE "Y".
001240         88  WK-C-ORDR-NOTFOUND        VALUE "N".
001250     05  FILLER              PIC X(09).
001260
001270 01  WK-C-ORDR-NUMBER-WORK   PIC X(50) VALUE SPACES.
001280
001290 01  WK-T-LTXN-KEY-TABLE.
001300     05  WK-T-LTXN-ENTRY  OCCURS 2000 TIMES
001310                           INDEXED BY WK-X-LTXN-NDX.
001320         10  WK-T-LTXN-TXN-ID      PIC X(36).
001330         10  WK-T-LTXN-RRN         PIC 9(08) COMP.
001340
001350 01  WK-C-LTXN-SWITCHES.
001360     05  WK-C-LTXN-FOUND-SW  PIC X(01) VALUE "N".
001370         88  WK-C-LTXN-FOUND           VALUE "Y".
001380         88  WK-C-LTXN-NOTFOUND        VALUE "N".
001390     05  FILLER              PIC X(09).
001400
001410 01  WK-C-LTXN-SWITCHES-ALT REDEFINES WK-C-LTXN-SWITCHES.
001420     05  FILLER              PIC X(10).
001430
001440 01  WK-N-LTXN-RRN-ALT REDEFINES WK-N-LTXN-RRN
001450                              PIC 9(08) COMP.
001460
001470 01  WK-C-LTXN-ENTRY-ALT REDEFINES WK-T-LTXN-ENTRY
001480                              PIC X(44).
001490
001500
001510 01  WK-C-LED-AREA.
001520     COPY LRPLKLED.
001530
001540 01  WK-C-LED-REF-WORK          PIC X(100).
001550*                                SCRATCH AREA FOR BUILDING THE
001560*                                LEDGER REFERENCE STRING BEFORE
001570*                                THE RETRY SUFFIX, IF ANY, GOES ON
001580
001590 77  WK-77-CALL-COUNT           PIC 9(07) COMP VALUE ZERO.
001600 77  WK-77-RETRY-COUNT          PIC 9(07) COMP VALUE ZERO.
001610*****************
001620 LINKAGE SECTION.
001630*****************
001640 COPY LRPLKTXN.
001650 EJECT
001660*********************************************
001670 PROCEDURE DIVISION USING WK-C-LTXN-RECORD.
001680*********************************************
001690 MAIN-MODULE.
001700     PERFORM A000-PROCESS-CALLED-ROUTINE
001710        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001720     PERFORM Z000-END-PROGRAM-ROUTINE
001730        THRU Z999-END-PROGRAM-ROUTINE-EX.
001740     EXIT PROGRAM.
001750
001760*---------------------------------------------------------------*
001770 A000-PROCESS-CALLED-ROUTINE.
001780*---------------------------------------------------------------*
001790     MOVE "00"             TO    WK-C-LTXN-RETURN-CODE.
001800     ADD 1                 TO    WK-77-CALL-COUNT.
001810     OPEN I-O LRPLTXN.
001820     IF  NOT WK-C-SUCCESSFUL
001830         DISPLAY "LRPVLTXN - OPEN FILE ERROR - LRPLTXN"
001840         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001850         GO TO Y900-ABNORMAL-TERMINATION.
001860
001870     OPEN INPUT LRPORDR.
001880     IF  NOT WK-C-SUCCESSFUL
001890         DISPLAY "LRPVLTXN - OPEN FILE ERROR - LRPORDR"
001900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001910         GO TO Y900-ABNORMAL-TERMINATION.
001920
001930     PERFORM B000-BUILD-KEY-TABLE THRU B099-BUILD-KEY-TABLE-EX.
001940     PERFORM E000-BUILD-ORDR-KEY-TABLE
001950        THRU E099-BUILD-ORDR-KEY-TABLE-EX.
001960
001970     EVALUATE TRUE
001980         WHEN WK-C-LTXN-DO-RECORD
001990             PERFORM C100-RECORD-TRANSACTION
002000                THRU C199-RECORD-TRANSACTION-EX
002010         WHEN WK-C-LTXN-DO-RETRY
002020             PERFORM C200-RETRY-TRANSACTION
002030                THRU C299-RETRY-TRANSACTION-EX
002040         WHEN OTHER
002050             MOVE "99"         TO WK-C-LTXN-RETURN-CODE
002060     END-EVALUATE.
002070
002080 A099-PROCESS-CALLED-ROUTINE-EX.
002090     EXIT.
002100
002110*---------------------------------------------------------------*
002120 B000-BUILD-KEY-TABLE.
002130*---------------------------------------------------------------*
002140     MOVE ZERO             TO    WK-N-LTXN-CNT.
002150     MOVE 1                TO    WK-N-LTXN-RRN.
002160 B010-READ-NEXT.
002170     READ LRPLTXN NEXT RECORD.
002180     IF  WK-C-END-OF-FILE
002190         GO TO B099-BUILD-KEY-TABLE-EX.
002200     IF  WK-C-SUCCESSFUL
002210         ADD 1              TO    WK-N-LTXN-CNT
002220         SET WK-X-LTXN-NDX  TO    WK-N-LTXN-CNT
002230         MOVE LRPLTXN-TXN-ID TO
002240             WK-T-LTXN-TXN-ID (WK-X-LTXN-NDX)
002250         MOVE WK-N-LTXN-RRN TO
002260             WK-T-LTXN-RRN (WK-X-LTXN-NDX).
002270     ADD 1                  TO    WK-N-LTXN-RRN.
002280     GO TO B010-READ-NEXT.
002290 B099-BUILD-KEY-TABLE-EX.
002300     EXIT.
002310
002320*---------------------------------------------------------------*
002330 C100-RECORD-TRANSACTION.
002340*    APPENDS A NEW LRPLTXN ROW - USED FOR BOTH SUCCESS AND
002350*    FAILURE POSTINGS PER THE CALLER'S PRE-SET FIELDS.
002360*---------------------------------------------------------------*
002370     MOVE WK-C-LTXN-TXN-ID      TO LRPLTXN-TXN-ID.
002380     MOVE WK-C-LTXN-ORDER-ID    TO LRPLTXN-ORDER-ID.
002390     MOVE WK-C-LTXN-COMPANY-ID  TO LRPLTXN-COMPANY-ID.
002400     MOVE WK-C-LTXN-POINTS-AMT  TO LRPLTXN-POINTS-AMT.
002410     MOVE WK-C-LTXN-TYPE        TO LRPLTXN-TYPE.
002420     MOVE WK-C-LTXN-STATUS      TO LRPLTXN-STATUS.
002430     MOVE WK-C-LTXN-EXTERNAL-ID TO LRPLTXN-EXTERNAL-ID.
002440     MOVE WK-C-LTXN-ERROR-TEXT  TO LRPLTXN-ERROR-MSG.
002450     MOVE ZERO                  TO LRPLTXN-RETRY-CNT.
002460     ADD 1 TO WK-N-LTXN-CNT.
002470     MOVE WK-N-LTXN-CNT         TO WK-N-LTXN-RRN.
002480     WRITE WK-C-LRPLTXN-REC.
002490     IF  NOT WK-C-SUCCESSFUL
002500         MOVE WK-C-ERR-IOERROR  TO WK-C-LTXN-ERROR-TEXT
002510         MOVE "99"               TO WK-C-LTXN-RETURN-CODE
002520     ELSE
002530         ADD 1 TO WK-N-RECS-WRITTEN.
002540 C199-RECORD-TRANSACTION-EX.
002550     EXIT.
002560
002570*---------------------------------------------------------------*
002580 C200-RETRY-TRANSACTION.
002590*    LRP081 - THE SWEEP (LRPSWEEP) DRIVES BOTH HALVES OF ITS OWN
002600*    ELIGIBILITY SCAN THROUGH THIS ONE ENTRY POINT, SO THE GUARD
002610*    BELOW HAS TO ACCEPT A ROW STILL SITTING AT PENDING (NEVER
002620*    YET ATTEMPTED) AS WELL AS A ROW ALREADY FAILED UNDER THE
002630*    3-ATTEMPT CAP - NOT FAILED-ONLY, OR EVERY PENDING ROW THE
002640*    SWEEP SELECTS WOULD BOUNCE OFF THIS CHECK UNTRIED.
002650*    BUMP RETRY-CNT, RE-ISSUE THE LEDGER CALL AGAINST THE
002660*    CALLER-SUPPLIED ACCOUNT-ID (DEBIT PATH FOR A DEBIT,
002670*    CREDIT PATH FOR A CREDIT OR REFUND, PER LRP047) AND POST
002680*    THE OUTCOME BACK ONTO THIS SAME ROW - NO NEW LEDGER ROW
002690*---------------------------------------------------------------*
002700     PERFORM D000-FIND-TXN-ENTRY THRU D099-FIND-TXN-ENTRY-EX.
002710     IF  WK-C-LTXN-NOTFOUND
002720         MOVE WK-C-ERR-NOTFOUND  TO WK-C-LTXN-ERROR-TEXT
002730         MOVE "99"               TO WK-C-LTXN-RETURN-CODE
002740         GO TO C299-RETRY-TRANSACTION-EX.
002750
002760     MOVE WK-T-LTXN-RRN (WK-X-LTXN-NDX) TO WK-N-LTXN-RRN.
002770     READ LRPLTXN.
002780     IF  NOT WK-C-SUCCESSFUL
002790         MOVE WK-C-ERR-IOERROR   TO WK-C-LTXN-ERROR-TEXT
002800         MOVE "99"               TO WK-C-LTXN-RETURN-CODE
002810         GO TO C299-RETRY-TRANSACTION-EX.
002820
002830     IF  NOT (LRPLTXN-IS-PENDING
002840         OR (LRPLTXN-IS-FAILED AND LRPLTXN-RETRY-CNT < 3))
002850         MOVE WK-C-ERR-BAD-STATUS TO WK-C-LTXN-ERROR-TEXT
002860         MOVE "99"               TO WK-C-LTXN-RETURN-CODE
002870         GO TO C299-RETRY-TRANSACTION-EX.
002880
002890     ADD 1 TO LRPLTXN-RETRY-CNT.
002900     ADD 1 TO WK-77-RETRY-COUNT.
002910     MOVE "PROCESSING" TO LRPLTXN-STATUS.
002920     REWRITE WK-C-LRPLTXN-REC.
002930     IF  NOT WK-C-SUCCESSFUL
002940         MOVE WK-C-ERR-IOERROR   TO WK-C-LTXN-ERROR-TEXT
002950         MOVE "99"               TO WK-C-LTXN-RETURN-CODE
002960         GO TO C299-RETRY-TRANSACTION-EX
002970     ELSE
002980         ADD 1 TO WK-N-RECS-REWRITTEN.
002990
003000     MOVE WK-C-LTXN-ACCOUNT-ID    TO WK-C-LED-ACCOUNT-ID.
003010     MOVE LRPLTXN-POINTS-AMT      TO WK-C-LED-POINTS-AMT.
003020     IF  LRPLTXN-IS-DEBIT
003030         MOVE "DEBIT "            TO WK-C-LED-TXN-TYPE
003040     ELSE
003050         MOVE "CREDIT"            TO WK-C-LED-TXN-TYPE.
003060
003070     PERFORM F000-FIND-ORDER-NUMBER
003080        THRU F099-FIND-ORDER-NUMBER-EX.
003090
003100     MOVE SPACES                  TO WK-C-LED-REF-WORK.
003110     STRING LRPLTXN-TYPE          DELIMITED BY SIZE
003120            "-"                   DELIMITED BY SIZE
003130            WK-C-ORDR-NUMBER-WORK DELIMITED BY SIZE
003140            INTO WK-C-LED-REF-WORK.
003150     IF  LRPLTXN-RETRY-CNT > 0
003160         STRING WK-C-LED-REF-WORK DELIMITED BY SIZE
003170                "-RETRY-"         DELIMITED BY SIZE
003180                LRPLTXN-RETRY-CNT DELIMITED BY SIZE
003190                INTO WK-C-LED-REFERENCE
003200     ELSE
003210         MOVE WK-C-LED-REF-WORK TO WK-C-LED-REFERENCE.
003220     CALL "LRPXLEDG" USING WK-C-LED-RECORD.
003230
003240     IF  WK-C-LED-SUCCESS
003250         MOVE "COMPLETED "        TO LRPLTXN-STATUS
003260         MOVE WK-C-LED-TXN-ID     TO LRPLTXN-EXTERNAL-ID
003270         MOVE SPACES              TO LRPLTXN-ERROR-MSG
003280         SET  WK-C-LTXN-STAT-COMPLETED TO TRUE
003290     ELSE
003300        MOVE "FAILED    "        TO LRPLTXN-STATUS
003310        MOVE SPACES              TO LRPLTXN-EXTERNAL-ID
003320        IF  LRPLTXN-RETRY-CNT >= 3
003330            STRING "Max retries exceeded: " DELIMITED BY SIZE
003340                    WK-C-LED-ERROR-TEXT      DELIMITED BY SIZE
003350                    INTO LRPLTXN-ERROR-MSG
003360        ELSE
003370            STRING "Retry failed: " DELIMITED BY SIZE
003380                    WK-C-LED-ERROR-TEXT DELIMITED BY SIZE
003390                    INTO LRPLTXN-ERROR-MSG
003400        END-IF
003410        SET  WK-C-LTXN-STAT-FAILED    TO TRUE.
003420     MOVE LRPLTXN-EXTERNAL-ID     TO WK-C-LTXN-EXTERNAL-ID.
003430     MOVE LRPLTXN-ERROR-MSG       TO WK-C-LTXN-ERROR-TEXT.
003440     REWRITE WK-C-LRPLTXN-REC.
003450     IF  NOT WK-C-SUCCESSFUL
003460         MOVE WK-C-ERR-IOERROR   TO WK-C-LTXN-ERROR-TEXT
003470         MOVE "99"               TO WK-C-LTXN-RETURN-CODE
003480     ELSE
003490         ADD 1 TO WK-N-RECS-REWRITTEN.
003500 C299-RETRY-TRANSACTION-EX.
003510     EXIT.
003520
003530*---------------------------------------------------------------*
003540 D000-FIND-TXN-ENTRY.
003550*---------------------------------------------------------------*
003560     MOVE "N"               TO    WK-C-LTXN-FOUND-SW.
003570     SET WK-X-LTXN-NDX      TO    1.
003580 D010-SEARCH-LOOP.
003590     IF  WK-X-LTXN-NDX > WK-N-LTXN-CNT
003600         GO TO D099-FIND-TXN-ENTRY-EX.
003610     IF  WK-T-LTXN-TXN-ID (WK-X-LTXN-NDX) =
003620         WK-C-LTXN-TXN-ID
003630         MOVE "Y"            TO    WK-C-LTXN-FOUND-SW
003640         GO TO D099-FIND-TXN-ENTRY-EX.
003650     SET WK-X-LTXN-NDX UP BY 1.
003660     GO TO D010-SEARCH-LOOP.
003670 D099-FIND-TXN-ENTRY-EX.
003680     EXIT.
003690
003700*---------------------------------------------------------------*
003710 E000-BUILD-ORDR-KEY-TABLE.
003720*    SAME IN-MEMORY ORDER-ID/RRN TABLE LRPCNORD BUILDS FOR ITS
003730*    OWN CANCEL-REQUEST LOOKUP - HERE SO RETRY-TRANSACTION CAN
003740*    TURN LRPLTXN-ORDER-ID BACK INTO A REAL ORDER-NUMBER FOR THE
003750*    LEDGER REFERENCE STRING (LRP104).
003760*---------------------------------------------------------------*
003770     MOVE ZERO             TO    WK-N-ORDR-TABLE-CNT.
003780     MOVE 1                TO    WK-N-ORDR-RRN.
003790 E010-READ-NEXT.
003800     READ LRPORDR NEXT RECORD.
003810     IF  WK-C-END-OF-FILE
003820         GO TO E099-BUILD-ORDR-KEY-TABLE-EX.
003830     IF  WK-C-SUCCESSFUL
003840         ADD 1              TO    WK-N-ORDR-TABLE-CNT
003850         SET WK-X-ORDR-NDX  TO    WK-N-ORDR-TABLE-CNT
003860         MOVE LRPORDR-ORDER-ID TO
003870             WK-T-ORDR-ORDER-ID (WK-X-ORDR-NDX)
003880         MOVE WK-N-ORDR-RRN TO
003890             WK-T-ORDR-RRN (WK-X-ORDR-NDX).
003900     ADD 1                  TO    WK-N-ORDR-RRN.
003910     GO TO E010-READ-NEXT.
003920 E099-BUILD-ORDR-KEY-TABLE-EX.
003930     EXIT.
003940
003950*---------------------------------------------------------------*
003960 F000-FIND-ORDER-NUMBER.
003970*    LOOKS UP LRPLTXN-ORDER-ID AGAINST THE E000 TABLE AND READS
003980*    LRPORDR BY RRN TO FETCH THE HUMAN ORDER-NUMBER.  LEAVES
003990*    WK-C-ORDR-NUMBER-WORK BLANK (NOT AN ABEND) IF THE ORDER IS
004000*    SOMEHOW NOT FOUND - THE FK SHOULD ALWAYS RESOLVE.
004010*---------------------------------------------------------------*
004020     MOVE "N"               TO    WK-C-ORDR-FOUND-SW.
004030     MOVE SPACES            TO    WK-C-ORDR-NUMBER-WORK.
004040     SET WK-X-ORDR-NDX      TO    1.
004050 F010-SEARCH-LOOP.
004060     IF  WK-X-ORDR-NDX > WK-N-ORDR-TABLE-CNT
004070         GO TO F099-FIND-ORDER-NUMBER-EX.
004080     IF  WK-T-ORDR-ORDER-ID (WK-X-ORDR-NDX) =
004090         LRPLTXN-ORDER-ID
004100         SET WK-C-ORDR-FOUND TO TRUE
004110         GO TO F020-READ-ORDER.
004120     SET WK-X-ORDR-NDX UP BY 1.
004130     GO TO F010-SEARCH-LOOP.
004140 F020-READ-ORDER.
004150     MOVE WK-T-ORDR-RRN (WK-X-ORDR-NDX) TO WK-N-ORDR-RRN.
004160     READ LRPORDR.
004170     IF  WK-C-SUCCESSFUL
004180         MOVE LRPORDR-ORDER-NUMBER TO WK-C-ORDR-NUMBER-WORK.
004190 F099-FIND-ORDER-NUMBER-EX.
004200     EXIT.
004210
004220*---------------------------------------------------------------*
004230*                   PROGRAM SUBROUTINE                         *
004240*---------------------------------------------------------------*
004250 Y900-ABNORMAL-TERMINATION.
004260     MOVE "99"              TO    WK-C-LTXN-RETURN-CODE.
004270     PERFORM Z000-END-PROGRAM-ROUTINE.
004280     EXIT PROGRAM.
004290
004300 Z000-END-PROGRAM-ROUTINE.
004310     CLOSE LRPLTXN.
004320     IF  NOT WK-C-SUCCESSFUL
004330         DISPLAY "LRPVLTXN - CLOSE FILE ERROR - LRPLTXN"
004340         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004350         DISPLAY "LRPVLTXN - CALL COUNT - " WK-77-CALL-COUNT
004360         DISPLAY "LRPVLTXN - RETRIES   - " WK-77-RETRY-COUNT.
004370     CLOSE LRPORDR.
004380     IF  NOT WK-C-SUCCESSFUL
004390         DISPLAY "LRPVLTXN - CLOSE FILE ERROR - LRPORDR"
004400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
004410
004420 Z999-END-PROGRAM-ROUTINE-EX.
004430     EXIT.
004440
004450******************************************************************
004460************** END OF PROGRAM SOURCE -  LRPVLTXN ***************
004470******************************************************************
