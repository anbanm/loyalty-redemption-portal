000100*    LRPITEM.cpybk
000110*    I-O FORMAT: LRPITEMR  FROM FILE LRPITEM  OF LIBRARY LRPLIB
000120*    ORDER LINE - ONE ROW PER PRODUCT PER ORDER.
000130*    MAINTAINED AS A RELATIVE FILE - KEYED INDIRECTLY VIA THE
000140*    IN-MEMORY KEY TABLE BUILT BY LRPXSEQN AT PROGRAM START.
000150*------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:
000170*------------------------------------------------------------*
000180* LRP007  14/09/1998  RAC   - INITIAL VERSION.                    LRP007
000190* LRP025  14/01/2001  RAC   - ADDED TRACKING-NUMBER FOR           LRP025
000200*                     PHYSICAL-GOODS CARRIER SHIPMENTS.
000210*------------------------------------------------------------*
000220 05  LRPITEM-RECORD              PIC X(0700).
000230 05  LRPITEMR REDEFINES LRPITEM-RECORD.
000240     06  LRPITEM-ITEM-ID         PIC X(36).
000250*                                ITEM UUID - PRIMARY KEY
000260     06  LRPITEM-ORDER-ID        PIC X(36).
000270*                                FK TO LRPORDR-ORDER-ID
000280     06  LRPITEM-PRODUCT-ID      PIC X(36).
000290*                                FK TO LRPPROD-PRODUCT-ID
000300     06  LRPITEM-QUANTITY        PIC 9(09).
000310*                                UNITS ORDERED - MIN 1
000320     06  LRPITEM-POINTS-EACH     PIC 9(09).
000330*                                UNIT POINTS SNAPSHOT AT ORDER TIM
000340     06  LRPITEM-FULFILL-STAT    PIC X(10).
000350         88  LRPITEM-IS-PENDING            VALUE "PENDING   ".
000360         88  LRPITEM-IS-PROCESSING         VALUE "PROCESSING".
000370         88  LRPITEM-IS-FULFILLED          VALUE "FULFILLED ".
000380         88  LRPITEM-IS-SHIPPED            VALUE "SHIPPED   ".
000390         88  LRPITEM-IS-DELIVERED          VALUE "DELIVERED ".
000400         88  LRPITEM-IS-FAILED             VALUE "FAILED    ".
000410         88  LRPITEM-IS-CANCELLED          VALUE "CANCELLED ".
000420     06  LRPITEM-FULFILL-REF     PIC X(255).
000430*                                EXTERNAL FULFILLMENT ID OR
000440*                                FAILURE REASON TEXT
000450     06  LRPITEM-TRACKING-NBR    PIC X(100).
000460*                                CARRIER TRACKING NUMBER - PHYSICA
000470     06  FILLER                  PIC X(209).
000480
