000100*    LRPCOMP.cpybk
000110*    I-O FORMAT: LRPCOMPR  FROM FILE LRPCOMP  OF LIBRARY LRPLIB
000120*    CORPORATE CUSTOMER (COMPANY) MASTER - ONE ROW PER COMPANY
000130*    HOLDING A LOYALTY-PROGRAM POINTS BALANCE WITH US.
000140*------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*------------------------------------------------------------*
000170* LRP001  14/09/1998  RAC   - INITIAL VERSION.                    LRP001
000180* LRP009  02/03/1999  RAC   - ADDED TIER-LEVEL FOR THE            LRP009
000190*                     BRONZE/SILVER/GOLD/PLATINUM BENEFIT
000200*                     SCHEDULE (REQ #LRP-0044).
000210*------------------------------------------------------------*
000220 05  LRPCOMP-RECORD              PIC X(0450).
000230 05  LRPCOMPR REDEFINES LRPCOMP-RECORD.
000240     06  LRPCOMP-COMPANY-ID      PIC X(36).
000250*                                COMPANY UUID - PRIMARY KEY
000260     06  LRPCOMP-COMPANY-NAME    PIC X(255).
000270*                                COMPANY NAME
000280     06  LRPCOMP-LOYALTY-ACCTID  PIC X(100).
000290*                                EXTERNAL LOYALTY PROGRAM
000300*                                ACCOUNT NUMBER - UNIQUE
000310     06  LRPCOMP-TIER-LEVEL      PIC X(50).
000320*                                BRONZE/SILVER/GOLD/PLATINUM
000330     06  LRPCOMP-ACTIVE-SW       PIC 9(01).
000340         88  LRPCOMP-IS-ACTIVE             VALUE 1.
000350         88  LRPCOMP-IS-INACTIVE           VALUE 0.
000360     06  FILLER                  PIC X(08).
000370
