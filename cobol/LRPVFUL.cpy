000100*    LRPVFUL.cpybk
000110*    REQUEST/RESPONSE PARAMETER AREA FOR THE MOCKED EXTERNAL
000120*    VIRTUAL-FULFILLMENT CALL (REACHED VIA CALL TO LRPXVIRT).
000130*    NOT A PHYSICAL FILE RECORD - A LINKAGE-SECTION PARAMETER
000140*    AREA STANDING IN FOR THE WEB-SIDE HTTP BOUNDARY.
000150*------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:
000170*------------------------------------------------------------*
000180* LRP011  02/03/1999  RAC   - INITIAL VERSION.                    LRP011
000190*------------------------------------------------------------*
000200 01  WK-C-VFUL-PARMS.
000210     05  WK-C-VFUL-REQUEST.
000220         10  WK-C-VFUL-REFERENCE     PIC X(90).
000230*                                    ORDER-NUMBER + "-" + ITEM-ID
000240         10  WK-C-VFUL-SKU           PIC X(100).
000250         10  WK-C-VFUL-QUANTITY      PIC 9(09).
000260         10  WK-C-VFUL-MGR-EMAIL     PIC X(255).
000270         10  WK-C-VFUL-MGR-NAME      PIC X(255).
000280         10  WK-C-VFUL-COMPANY-NAME  PIC X(255).
000290     05  WK-C-VFUL-RESPONSE.
000300         10  WK-C-VFUL-FULFILL-ID    PIC X(255).
000310*                                    RETURNED FULFILLMENT ID OR
000320*                                    FAILURE REASON TEXT
000330         10  WK-C-VFUL-RESULT        PIC X(07).
000340             88  WK-C-VFUL-OK                  VALUE "SUCCESS".
000350             88  WK-C-VFUL-NG                  VALUE "FAILED ".
000360     05  FILLER                      PIC X(20).
000370
