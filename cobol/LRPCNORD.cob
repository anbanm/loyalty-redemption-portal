000100*************************
000110  IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     LRPCNORD.
000140 AUTHOR.         RON A CUTTER.
000150 INSTALLATION.   LOYALTY REDEMPTION PORTAL - BATCH SUITE.
000160 DATE-WRITTEN.   01 MAR 1990.
000170 DATE-COMPILED.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  NIGHTLY RUN THAT CANCELS REDEMPTION ORDERS NAMED
000210*               ON THE CANCEL-REQUEST FEED.  IF THE ORDER HAS
000220*               ALREADY BEEN DEBITED (STATUS = PROCESSING) THE
000230*               POINTS ARE CREDITED BACK FIRST AND THE WHOLE
000240*               CANCELLATION IS REJECTED IF THE CREDIT FAILS -
000250*               NO RECORD IS MUTATED IN THAT CASE.  PHYSICAL
000260*               RESERVATIONS ARE ALWAYS RELEASED, REGARDLESS OF
000270*               ORDER STATUS, SO STOCK IS NEVER STRANDED.
000280*
000290*------------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000310*------------------------------------------------------------*
000320* LRP032  01/03/1990  RAC   - INITIAL VERSION.
000330* LRP050  09/11/1999  RAC   - PENDING CANCELLATIONS SKIP THE
000340*                     LEDGER CALL ENTIRELY - NOTHING WAS EVER
000350*                     DEBITED AT THAT STATUS.
000360* LRP062  28/12/1999  RAC   - Y2K REVIEW: NO DATE FIELDS HELD BY
000370*                     THIS PROGRAM - NO CHANGE REQUIRED.
000380* LRP079  20/03/2003  BTJ   - A FAILED REFUND NO LONGER CANCELS
000390*                     THE ORDER - THE REQUEST IS SKIPPED AND
000400*                     LOGGED FOR RETRY ON THE NEXT RUN
000410*                     (REQ #LRP-0544).
000420* LRP092  17/03/2004  JDW   - ABEND RETURN CODE NOW A WORKING-
000430*                     STORAGE FIELD, NOT A LITERAL, AND A GRAND
000440*                     TOTAL OF ORDERS PROCESSED IS NOW SHOWN WITH
000450*                     THE END-OF-RUN SUMMARY (REQ #LRP-0571).
000460* LRP102  02/04/2004  JDW   - D100-REFUND-POINTS CALLED A
000470*                     COMPANY-SEARCH PARAGRAPH THAT WAS NEVER
000480*                     CODED, SO LRPCOMP-LOYALTY-ACCTID WAS
000490*                     WHATEVER WAS LEFT OVER FROM THE PRIOR
000500*                     ORDER - ADDED D110-SEARCH-COMPANY-LOOP.
000510*                     ALSO FIXED THE REFUND REFERENCE, WHICH
000520*                     WAS BUILT AS "CANCEL-" + ORDER-NUMBER AND
000530*                     THEN NEVER EVEN MOVED TO THE LEDGER
000540*                     CALL'S REFERENCE FIELD - NOW "REFUND-" +
000550*                     ORDER-NUMBER, AND ACTUALLY PASSED DOWN
000560*                     (REQ #LRP-0580).
000570*------------------------------------------------------------*
000580 EJECT
000590**********************
000600 ENVIRONMENT DIVISION.
000610**********************
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.  IBM-AS400.
000640 OBJECT-COMPUTER.  IBM-AS400.
000650 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000660                     ON  STATUS IS WK-C-RESTART-RUN
000670                     OFF STATUS IS WK-C-NORMAL-RUN.
000680
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT LRPCNRQ  ASSIGN TO DISK-LRPCNRQ
000720            ORGANIZATION      IS SEQUENTIAL
000730            ACCESS MODE       IS SEQUENTIAL
000740            FILE STATUS       IS WK-C-FILE-STATUS.
000750
000760     SELECT LRPORDR  ASSIGN TO DISK-LRPORDR
000770            ORGANIZATION      IS RELATIVE
000780            ACCESS MODE       IS DYNAMIC
000790            RELATIVE KEY      IS WK-N-ORDR-RRN
000800            FILE STATUS       IS WK-C-FILE-STATUS.
000810
000820     SELECT LRPITEM  ASSIGN TO DISK-LRPITEM
000830            ORGANIZATION      IS RELATIVE
000840            ACCESS MODE       IS DYNAMIC
000850            RELATIVE KEY      IS WK-N-ITEM-RRN
000860            FILE STATUS       IS WK-C-FILE-STATUS.
000870
000880     SELECT LRPCOMP  ASSIGN TO DISK-LRPCOMP
000890            ORGANIZATION      IS SEQUENTIAL
000900            ACCESS MODE       IS SEQUENTIAL
000910            FILE STATUS       IS WK-C-FILE-STATUS.
000920
000930***************
000940 DATA DIVISION.
000950***************
000960 FILE SECTION.
000970**************
000980 FD  LRPCNRQ
000990     LABEL RECORDS ARE OMITTED.
001000     COPY LRPCNRQ.
001010
001020 FD  LRPORDR
001030     LABEL RECORDS ARE OMITTED.
001040 01  WK-C-LRPORDR-REC.
001050     COPY LRPORDR.
001060
001070 FD  LRPITEM
001080     LABEL RECORDS ARE OMITTED.
001090 01  WK-C-LRPITEM-REC.
001100     COPY LRPITEM.
001110
001120 FD  LRPCOMP
001130     LABEL RECORDS ARE OMITTED.
001140 01  WK-C-LRPCOMP-REC.
001150     COPY LRPCOMP.
001160
001170 WORKING-STORAGE SECTION.
001180*************************
001190 01  FILLER                  PIC X(24)   VALUE
001200     "** PROGRAM LRPCNORD **".
001210
001220 01  WK-C-COMMON.
001230     COPY LRPCMWS.
001240     COPY LRPFSCD.
001250
001260 01  WK-N-ORDR-RRN            PIC 9(08)   COMP.
001270 01  WK-N-ITEM-RRN            PIC 9(08)   COMP.
001280 01  WK-N-ORDR-LAST-RRN       PIC 9(08)   COMP VALUE ZERO.
001290
001300 01  WK-N-ORDR-RRN-ALT REDEFINES WK-N-ORDR-RRN.
001310     05  FILLER                PIC 9(08).
001320
001330 01  WK-N-ITEM-RRN-ALT REDEFINES WK-N-ITEM-RRN.
001340     05  FILLER                PIC 9(08).
001350
001360 01  WK-T-CO-TABLE.
001370     05  WK-T-CO-ENTRY        OCCURS 500 TIMES
001380                               INDEXED BY WK-X-CO-NDX
001390                               PIC X(0450).
001400 01  WK-N-CO-COUNT            PIC 9(05)   COMP VALUE ZERO.
001410 01  WK-C-CO-WORK.
001420     COPY LRPCOMP.
001430
001440 01  WK-T-CO-WORK-ALT REDEFINES WK-C-CO-WORK.
001450     05  FILLER                PIC X(0450).
001460
001470 01  WK-T-ORDR-KEY-TABLE.
001480     05  WK-T-ORDR-ENTRY      OCCURS 5000 TIMES
001490                               INDEXED BY WK-X-ORDR-NDX.
001500         10  WK-T-ORDR-ORDER-ID     PIC X(36).
001510         10  WK-T-ORDR-RRN          PIC 9(08) COMP.
001520 01  WK-N-ORDR-TABLE-CNT      PIC 9(08)   COMP VALUE ZERO.
001530
001540 01  WK-T-ITEM-KEY-TABLE.
001550     05  WK-T-ITEM-ENTRY      OCCURS 2000 TIMES
001560                               INDEXED BY WK-X-ITEM-NDX.
001570         10  WK-T-ITEM-ORDER-ID     PIC X(36).
001580         10  WK-T-ITEM-RRN          PIC 9(08) COMP.
001590 01  WK-N-ITEM-TABLE-CNT      PIC 9(08)   COMP VALUE ZERO.
001600
001610 01  WK-C-FOUND2-SW           PIC X(01)   VALUE "N".
001620     88  WK-C-FOUND2-YES                VALUE "Y".
001630     88  WK-C-FOUND2-NO                 VALUE "N".
001640
001650 01  WK-C-REFUND-REFERENCE    PIC X(100).
001660
001670 01  WK-N-RUN-CANCELLED       PIC S9(07) COMP-3 VALUE ZERO.
001680 01  WK-N-RUN-REJECTED        PIC S9(07) COMP-3 VALUE ZERO.
001690 01  WK-N-RUN-NOTFOUND        PIC S9(07) COMP-3 VALUE ZERO.
001700
001710 COPY LRPLKLED.
001720 COPY LRPLKTXN.
001730 COPY LRPLKINV.
001740
001750*****************
001760 77  WK-77-ABEND-RC          PIC 9(02)  COMP VALUE 16.
001770 77  WK-77-ORDR-TOTAL        PIC S9(07) COMP VALUE ZERO.
001780
001790 LINKAGE SECTION.
001800*****************
001810 EJECT
001820***************
001830 PROCEDURE DIVISION.
001840***************
001850 MAIN-MODULE.
001860     PERFORM A000-INITIALIZE-RUN
001870        THRU A099-INITIALIZE-RUN-EX.
001880     PERFORM B000-PROCESS-CANCEL-REQUESTS
001890        THRU B099-PROCESS-CANCEL-REQUESTS-EX.
001900     PERFORM Z000-END-PROGRAM-ROUTINE
001910        THRU Z999-END-PROGRAM-ROUTINE-EX.
001920     GOBACK.
001930
001940*---------------------------------------------------------------*
001950 A000-INITIALIZE-RUN.
001960*---------------------------------------------------------------*
001970     OPEN INPUT LRPCNRQ LRPCOMP.
001980     OPEN I-O   LRPORDR LRPITEM.
001990     IF  NOT WK-C-SUCCESSFUL
002000         DISPLAY "LRPCNORD - FILE OPEN ERROR"
002010         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002020         PERFORM Y900-ABNORMAL-TERMINATION.
002030
002040     PERFORM A100-LOAD-COMPANY-TABLE
002050        THRU A199-LOAD-COMPANY-TABLE-EX.
002060     PERFORM A200-BUILD-ORDER-KEY-TABLE
002070        THRU A299-BUILD-ORDER-KEY-TABLE-EX.
002080     PERFORM A300-BUILD-ITEM-KEY-TABLE
002090        THRU A399-BUILD-ITEM-KEY-TABLE-EX.
002100
002110 A099-INITIALIZE-RUN-EX.
002120     EXIT.
002130
002140*---------------------------------------------------------------*
002150 A100-LOAD-COMPANY-TABLE.
002160*---------------------------------------------------------------*
002170     MOVE ZERO              TO    WK-N-CO-COUNT.
002180 A110-LOAD-COMPANY-LOOP.
002190     READ LRPCOMP NEXT RECORD.
002200     IF  WK-C-END-OF-FILE
002210         GO TO A199-LOAD-COMPANY-TABLE-EX.
002220     ADD 1                  TO    WK-N-CO-COUNT.
002230     SET WK-X-CO-NDX            TO WK-N-CO-COUNT.
002240     MOVE WK-C-LRPCOMP-REC  TO    WK-T-CO-ENTRY (WK-X-CO-NDX).
002250     GO TO A110-LOAD-COMPANY-LOOP.
002260
002270 A199-LOAD-COMPANY-TABLE-EX.
002280     EXIT.
002290
002300*---------------------------------------------------------------*
002310 A200-BUILD-ORDER-KEY-TABLE.
002320*    INDEXES EVERY ORDER BY ITS ORDER-ID SO A CANCEL REQUEST
002330*    CAN LOCATE THE RRN TO REWRITE WITHOUT A SEQUENTIAL SEARCH
002340*    OF THE WHOLE FILE PER REQUEST.
002350*---------------------------------------------------------------*
002360     MOVE ZERO               TO    WK-N-ORDR-TABLE-CNT.
002370     MOVE 1                  TO    WK-N-ORDR-RRN.
002380 A210-BUILD-ORDER-LOOP.
002390     READ LRPORDR NEXT RECORD.
002400     IF  WK-C-END-OF-FILE
002410         GO TO A299-BUILD-ORDER-KEY-TABLE-EX.
002420     IF  WK-C-SUCCESSFUL
002430         ADD 1                TO    WK-N-ORDR-TABLE-CNT
002440         SET WK-X-ORDR-NDX     TO    WK-N-ORDR-TABLE-CNT
002450         MOVE LRPORDR-ORDER-ID TO
002460             WK-T-ORDR-ORDER-ID (WK-X-ORDR-NDX)
002470         MOVE WK-N-ORDR-RRN    TO
002480             WK-T-ORDR-RRN (WK-X-ORDR-NDX).
002490     ADD 1                    TO    WK-N-ORDR-RRN.
002500     GO TO A210-BUILD-ORDER-LOOP.
002510
002520 A299-BUILD-ORDER-KEY-TABLE-EX.
002530     EXIT.
002540
002550*---------------------------------------------------------------*
002560 A300-BUILD-ITEM-KEY-TABLE.
002570*---------------------------------------------------------------*
002580     MOVE ZERO               TO    WK-N-ITEM-TABLE-CNT.
002590     MOVE 1                  TO    WK-N-ITEM-RRN.
002600 A310-BUILD-ITEM-LOOP.
002610     READ LRPITEM NEXT RECORD.
002620     IF  WK-C-END-OF-FILE
002630         GO TO A399-BUILD-ITEM-KEY-TABLE-EX.
002640     IF  WK-C-SUCCESSFUL
002650         ADD 1                TO    WK-N-ITEM-TABLE-CNT
002660         SET WK-X-ITEM-NDX     TO    WK-N-ITEM-TABLE-CNT
002670         MOVE LRPITEM-ORDER-ID TO
002680             WK-T-ITEM-ORDER-ID (WK-X-ITEM-NDX)
002690         MOVE WK-N-ITEM-RRN    TO
002700             WK-T-ITEM-RRN (WK-X-ITEM-NDX).
002710     ADD 1                    TO    WK-N-ITEM-RRN.
002720     GO TO A310-BUILD-ITEM-LOOP.
002730
002740 A399-BUILD-ITEM-KEY-TABLE-EX.
002750     EXIT.
002760
002770*---------------------------------------------------------------*
002780 B000-PROCESS-CANCEL-REQUESTS.
002790*---------------------------------------------------------------*
002800 B010-READ-REQUEST-LOOP.
002810     READ LRPCNRQ.
002820     IF  WK-C-END-OF-FILE
002830         GO TO B099-PROCESS-CANCEL-REQUESTS-EX.
002840     IF  NOT WK-C-SUCCESSFUL
002850         DISPLAY "LRPCNORD - READ ERROR - LRPCNRQ"
002860         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002870         PERFORM Y900-ABNORMAL-TERMINATION.
002880
002890     PERFORM C000-LOOKUP-ORDER-BY-ID
002900        THRU C099-LOOKUP-ORDER-BY-ID-EX.
002910     IF  WK-C-FOUND2-NO
002920         ADD 1 TO WK-N-RUN-NOTFOUND
002930         DISPLAY "LRPCNORD - ORDER NOT FOUND - "
002940                 WK-C-CNRQ-ORDER-ID
002950         GO TO B010-READ-REQUEST-LOOP.
002960
002970     MOVE WK-T-ORDR-RRN (WK-X-ORDR-NDX) TO WK-N-ORDR-RRN.
002980     READ LRPORDR.
002990     IF  NOT WK-C-SUCCESSFUL
003000         DISPLAY "LRPCNORD - READ ERROR - LRPORDR"
003010         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003020         PERFORM Y900-ABNORMAL-TERMINATION.
003030
003040     IF  LRPORDR-IS-CANCELLED OR LRPORDR-IS-COMPLETED
003050         OR LRPORDR-IS-FAILED
003060         DISPLAY "LRPCNORD - ORDER NOT CANCELLABLE - "
003070                 WK-C-CNRQ-ORDER-ID
003080         GO TO B010-READ-REQUEST-LOOP.
003090
003100     PERFORM D000-CANCEL-ONE-ORDER
003110        THRU D099-CANCEL-ONE-ORDER-EX.
003120     GO TO B010-READ-REQUEST-LOOP.
003130
003140 B099-PROCESS-CANCEL-REQUESTS-EX.
003150     EXIT.
003160
003170*---------------------------------------------------------------*
003180 C000-LOOKUP-ORDER-BY-ID.
003190*---------------------------------------------------------------*
003200     SET WK-C-FOUND2-NO            TO TRUE.
003210     SET WK-X-ORDR-NDX              TO 1.
003220     PERFORM C010-SEARCH-ORDER-LOOP
003230        UNTIL WK-X-ORDR-NDX > WK-N-ORDR-TABLE-CNT
003240        OR    WK-C-FOUND2-YES.
003250 C099-LOOKUP-ORDER-BY-ID-EX.
003260     EXIT.
003270
003280 C010-SEARCH-ORDER-LOOP.
003290     IF  WK-T-ORDR-ORDER-ID (WK-X-ORDR-NDX) = WK-C-CNRQ-ORDER-ID
003300         SET WK-C-FOUND2-YES        TO TRUE
003310     ELSE
003320         SET WK-X-ORDR-NDX UP BY 1.
003330
003340*---------------------------------------------------------------*
003350 D000-CANCEL-ONE-ORDER.
003360*    A PENDING ORDER WAS NEVER DEBITED, SO THE LEDGER CALL IS
003370*    SKIPPED ENTIRELY FOR IT - ONLY A PROCESSING ORDER NEEDS
003380*    THE POINTS CREDITED BACK BEFORE IT CAN BE CANCELLED.
003390*---------------------------------------------------------------*
003400     IF  LRPORDR-IS-PROCESSING
003410         PERFORM D100-REFUND-POINTS
003420            THRU D199-REFUND-POINTS-EX
003430         IF  WK-C-LED-FAILED
003440             ADD 1 TO WK-N-RUN-REJECTED
003450             DISPLAY "LRPCNORD - REFUND FAILED, CANCEL REJECTED-"
003460                     WK-C-CNRQ-ORDER-ID
003470             GO TO D099-CANCEL-ONE-ORDER-EX
003480         END-IF.
003490
003500     PERFORM D200-RELEASE-PHYSICAL-ITEMS
003510        THRU D299-RELEASE-PHYSICAL-ITEMS-EX.
003520
003530     SET LRPORDR-IS-CANCELLED     TO TRUE.
003540     MOVE WK-C-CNRQ-REASON        TO LRPORDR-CANCEL-REASON.
003550     REWRITE WK-C-LRPORDR-REC.
003560     IF  NOT WK-C-SUCCESSFUL
003570         DISPLAY "LRPCNORD - REWRITE ERROR - LRPORDR"
003580         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003590         PERFORM Y900-ABNORMAL-TERMINATION.
003600     ADD 1 TO WK-N-RUN-CANCELLED.
003610
003620 D099-CANCEL-ONE-ORDER-EX.
003630     EXIT.
003640
003650*---------------------------------------------------------------*
003660 D100-REFUND-POINTS.
003670*---------------------------------------------------------------*
003680     PERFORM C000-LOOKUP-ORDER-BY-ID
003690        THRU C099-LOOKUP-ORDER-BY-ID-EX.
003700     SET WK-C-FOUND2-NO            TO TRUE.
003710     SET WK-X-CO-NDX                TO 1.
003720     PERFORM D110-SEARCH-COMPANY-LOOP
003730        UNTIL WK-X-CO-NDX > WK-N-CO-COUNT
003740        OR    WK-C-FOUND2-YES.
003750
003760     MOVE SPACES                   TO WK-C-REFUND-REFERENCE.
003770     STRING "REFUND-" LRPORDR-ORDER-NUMBER
003780         DELIMITED BY SIZE INTO WK-C-REFUND-REFERENCE.
003790
003800     MOVE LRPCOMP-LOYALTY-ACCTID   TO WK-C-LED-ACCOUNT-ID.
003810     MOVE LRPORDR-TOTAL-POINTS     TO WK-C-LED-POINTS-AMT.
003820     MOVE "CREDIT "                TO WK-C-LED-TXN-TYPE.
003830     MOVE WK-C-REFUND-REFERENCE    TO WK-C-LED-REFERENCE.
003840     CALL "LRPXLEDG" USING WK-C-LED-RECORD.
003850
003860     SET WK-C-LTXN-DO-RECORD       TO TRUE.
003870     MOVE SPACES                   TO WK-C-LTXN-TXN-ID.
003880     MOVE LRPORDR-ORDER-ID         TO WK-C-LTXN-ORDER-ID.
003890     MOVE LRPORDR-COMPANY-ID       TO WK-C-LTXN-COMPANY-ID.
003900     MOVE LRPCOMP-LOYALTY-ACCTID   TO WK-C-LTXN-ACCOUNT-ID.
003910     MOVE LRPORDR-TOTAL-POINTS     TO WK-C-LTXN-POINTS-AMT.
003920     MOVE "CREDIT "                TO WK-C-LTXN-TYPE.
003930     IF  WK-C-LED-SUCCESS
003940         SET  WK-C-LTXN-STAT-COMPLETED TO TRUE
003950         MOVE WK-C-LED-TXN-ID       TO WK-C-LTXN-EXTERNAL-ID
003960         MOVE SPACES                TO WK-C-LTXN-ERROR-TEXT
003970     ELSE
003980         SET  WK-C-LTXN-STAT-FAILED TO TRUE
003990         MOVE SPACES                TO WK-C-LTXN-EXTERNAL-ID
004000         MOVE WK-C-LED-ERROR-TEXT   TO WK-C-LTXN-ERROR-TEXT.
004010     CALL "LRPVLTXN" USING WK-C-LTXN-RECORD.
004020
004030 D199-REFUND-POINTS-EX.
004040     EXIT.
004050
004060 D110-SEARCH-COMPANY-LOOP.
004070     MOVE WK-T-CO-ENTRY (WK-X-CO-NDX) TO WK-C-LRPCOMP-REC.
004080     IF  LRPCOMP-COMPANY-ID = LRPORDR-COMPANY-ID
004090         SET WK-C-FOUND2-YES       TO TRUE
004100     ELSE
004110         SET WK-X-CO-NDX UP BY 1.
004120
004130*---------------------------------------------------------------*
004140 D200-RELEASE-PHYSICAL-ITEMS.
004150*    RELEASED UNCONDITIONALLY FOR EVERY LINE STILL HOLDING A
004160*    RESERVATION - FULFILLED/DELIVERED LINES HAVE NOTHING LEFT
004170*    TO RELEASE AND LRPVINV IS LEFT TO NO-OP ON THOSE, BUT A
004180*    LINE THAT NEVER GOT PAST PENDING/PROCESSING STILL HAS ITS
004190*    ORIGINAL RESERVATION HELD AND MUST GIVE IT BACK.
004200*---------------------------------------------------------------*
004210     SET WK-X-ITEM-NDX                TO 1.
004220 D210-RELEASE-LOOP.
004230     IF  WK-X-ITEM-NDX > WK-N-ITEM-TABLE-CNT
004240         GO TO D299-RELEASE-PHYSICAL-ITEMS-EX.
004250     IF  WK-T-ITEM-ORDER-ID (WK-X-ITEM-NDX) = LRPORDR-ORDER-ID
004260         MOVE WK-T-ITEM-RRN (WK-X-ITEM-NDX) TO WK-N-ITEM-RRN
004270         READ LRPITEM
004280         IF  LRPITEM-IS-PENDING OR LRPITEM-IS-PROCESSING
004290             MOVE "RELEASE"        TO WK-C-INV-FUNCTION
004300             MOVE LRPITEM-PRODUCT-ID TO WK-C-INV-PRODUCT-ID
004310             MOVE LRPITEM-QUANTITY TO WK-C-INV-QUANTITY
004320             CALL "LRPVINV" USING WK-C-INV-RECORD
004330             SET LRPITEM-IS-CANCELLED TO TRUE
004340             REWRITE WK-C-LRPITEM-REC
004350             IF  NOT WK-C-SUCCESSFUL
004360                 DISPLAY "LRPCNORD - REWRITE ERROR - LRPITEM"
004370                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004380                 PERFORM Y900-ABNORMAL-TERMINATION
004390             END-IF
004400         END-IF.
004410     SET WK-X-ITEM-NDX UP BY 1.
004420     GO TO D210-RELEASE-LOOP.
004430
004440 D299-RELEASE-PHYSICAL-ITEMS-EX.
004450     EXIT.
004460
004470*---------------------------------------------------------------*
004480 Y900-ABNORMAL-TERMINATION.
004490*---------------------------------------------------------------*
004500     DISPLAY "LRPCNORD - JOB TERMINATED ABNORMALLY".
004510     CLOSE LRPCNRQ LRPORDR LRPITEM LRPCOMP.
004520     MOVE WK-77-ABEND-RC     TO    RETURN-CODE.
004530     GOBACK.
004540
004550*---------------------------------------------------------------*
004560 Z000-END-PROGRAM-ROUTINE.
004570*---------------------------------------------------------------*
004580     COMPUTE WK-77-ORDR-TOTAL =
004590         WK-N-RUN-CANCELLED + WK-N-RUN-REJECTED +
004600         WK-N-RUN-NOTFOUND.
004610     DISPLAY "LRPCNORD - REQUESTS TOTAL    - "
004620         WK-77-ORDR-TOTAL.
004630     DISPLAY "LRPCNORD - ORDERS CANCELLED  - "
004640         WK-N-RUN-CANCELLED.
004650     DISPLAY "LRPCNORD - REFUNDS REJECTED  - "
004660         WK-N-RUN-REJECTED.
004670     DISPLAY "LRPCNORD - REQUESTS NOT FOUND- "
004680         WK-N-RUN-NOTFOUND.
004690     CLOSE LRPCNRQ LRPORDR LRPITEM LRPCOMP.
004700
004710 Z999-END-PROGRAM-ROUTINE-EX.
004720     EXIT.
004730
004740******************************************************************
004750************** END OF PROGRAM SOURCE -  LRPCNORD ***************
004760******************************************************************
