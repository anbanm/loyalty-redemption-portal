000100*    LRPORDRQ.cpybk
000110*    ORDER-REQUEST-FILE RECORD - ONE HEADER ROW PER
000120*    REQUESTED ORDER FOLLOWED BY ONE DETAIL ROW PER
000130*    PRODUCT LINE, TIED TOGETHER BY REQUEST-ID.  READ BY
000140*    LRPCRORD.
000150*------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:
000170*------------------------------------------------------------*
000180* LRP023  15/02/1999  RAC   - INITIAL VERSION.
000190*------------------------------------------------------------*
000200 01  WK-C-ORDRQ-RECORD.
000210     05  WK-C-ORDRQ-REC-TYPE     PIC X(01).
000220         88  WK-C-ORDRQ-IS-HEADER          VALUE "H".
000230         88  WK-C-ORDRQ-IS-DETAIL          VALUE "D".
000240     05  WK-C-ORDRQ-REQUEST-ID   PIC X(36).
000250     05  WK-C-ORDRQ-COMPANY-ID   PIC X(36).
000260     05  WK-C-ORDRQ-ACCTMGR-ID   PIC X(36).
000270     05  WK-C-ORDRQ-PRODUCT-ID   PIC X(36).
000280     05  WK-C-ORDRQ-QUANTITY     PIC 9(09).
000290     05  WK-C-ORDRQ-SHIP-ADDR    PIC X(1000).
000300     05  WK-C-ORDRQ-SPEC-INSTR   PIC X(1000).
000310     05  FILLER                  PIC X(10).
000320
