000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     LRPXVIRT.
000140 AUTHOR.         RON A CUTTER.
000150 INSTALLATION.   LOYALTY REDEMPTION PORTAL - BATCH SUITE.
000160 DATE-WRITTEN.   11 FEB 1990.
000170 DATE-COMPILED.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  STAND-IN FOR THE EXTERNAL VIRTUAL-FULFILLMENT
000210*               VENDOR'S CALL.  IN PRODUCTION THIS WAS A
000220*               WEB-SIDE HTTP CALL; ON THE BATCH SIDE WE
000230*               CONSUME THE NEXT RECORD OF THE CANNED RESPONSE
000240*               FEED LRPVIRF IN REQUEST ORDER.
000250*
000260*------------------------------------------------------------*
000270* HISTORY OF MODIFICATION:
000280*------------------------------------------------------------*
000290* LRP021  11/02/1990  RAC   - INITIAL VERSION.
000300* LRP040  05/05/2001  RAC   - LOGS THE REQUEST REFERENCE TO
000310*                     THE RUN LOG FOR AUDIT BEFORE READING
000320*                     THE CANNED RESPONSE.
000330* LRP085  10/03/2004  JDW   - ADDED A PER-CALL COUNT AND A FEED-
000340*                     EXHAUSTED COUNT, SHOWN WHEN THE CANNED FEED
000350*                     RUNS SHORT SO OPS CAN TELL HOW MANY CALLS
000360*                     THE FEED DID COVER (REQ #LRP-0571).
000370*------------------------------------------------------------*
000380 EJECT
000390**********************
000400 ENVIRONMENT DIVISION.
000410**********************
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  IBM-AS400.
000440 OBJECT-COMPUTER.  IBM-AS400.
000450 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT LRPVIRF  ASSIGN TO DISK-LRPVIRF
000500            ORGANIZATION      IS SEQUENTIAL
000510            ACCESS MODE       IS SEQUENTIAL
000520            FILE STATUS       IS WK-C-FILE-STATUS.
000530
000540***************
000550 DATA DIVISION.
000560***************
000570 FILE SECTION.
000580**************
000590 FD  LRPVIRF
000600     LABEL RECORDS ARE OMITTED.
000610 01  WK-C-LRPVIRF-REC.
000620     COPY LRPVFUL.
000630
000640 WORKING-STORAGE SECTION.
000650*************************
000660 01  FILLER                  PIC X(24)   VALUE
000670     "** PROGRAM LRPXVIRT **".
000680
000690 01  WK-C-COMMON.
000700     COPY LRPCMWS.
000710     COPY LRPFSCD.
000720
000730 01  WK-C-FEED-OPEN-SW       PIC X(01) VALUE "N".
000740     88  WK-C-FEED-IS-OPEN            VALUE "Y".
000750     88  WK-C-FEED-IS-CLOSED          VALUE "N".
000760
000770 01  WK-C-FEED-SWITCHES-R1 REDEFINES WK-C-FEED-OPEN-SW.
000780     05  FILLER              PIC X(01).
000790
000800 01  WK-C-WORK-1.
000810     05  WK-C-WORK-FILLER    PIC X(40).
000820
000830 01  WK-C-WORK-1-ALT REDEFINES WK-C-WORK-1.
000840     05  FILLER              PIC X(40).
000850
000860 01  WK-C-LRPVIRF-ALT REDEFINES WK-C-LRPVIRF-REC.
000870     05  FILLER              PIC X(975).
000880
000890 77  WK-77-CALL-COUNT        PIC 9(07) COMP VALUE ZERO.
000900 77  WK-77-EXHAUST-COUNT     PIC 9(07) COMP VALUE ZERO.
000910*****************
000920 LINKAGE SECTION.
000930*****************
000940 COPY LRPLKVFL.
000950 EJECT
000960***************************************************
000970 PROCEDURE DIVISION USING WK-C-VFUL-PARMS.
000980***************************************************
000990 MAIN-MODULE.
001000     PERFORM A000-PROCESS-CALLED-ROUTINE
001010        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001020     EXIT PROGRAM.
001030
001040*---------------------------------------------------------------*
001050 A000-PROCESS-CALLED-ROUTINE.
001060*    THE FIRST CALL IN A RUN OPENS THE RESPONSE FEED; ONE
001070*    CANNED RESPONSE ROW MUST EXIST PER VIRTUAL-FULFILLMENT
001080*    CALL THE RUN WILL MAKE.
001090*---------------------------------------------------------------*
001100     DISPLAY "LRPXVIRT - REQUEST REF " WK-C-VFUL-REFERENCE.
001110     MOVE SPACES           TO    WK-C-VFUL-FULFILL-ID.
001120     ADD 1                 TO    WK-77-CALL-COUNT.
001130     IF  WK-C-FEED-IS-CLOSED
001140         OPEN INPUT LRPVIRF
001150         IF  NOT WK-C-SUCCESSFUL
001160             DISPLAY "LRPXVIRT - OPEN FILE ERROR - LRPVIRF"
001170             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001180             MOVE "FAILED "  TO WK-C-VFUL-RESULT
001190             MOVE WK-C-ERR-IOERROR TO WK-C-VFUL-FULFILL-ID
001200             GO TO A099-PROCESS-CALLED-ROUTINE-EX
001210         ELSE
001220             MOVE "Y"       TO WK-C-FEED-OPEN-SW.
001230
001240     READ LRPVIRF.
001250     IF  WK-C-END-OF-FILE
001260         MOVE "FAILED "     TO    WK-C-VFUL-RESULT
001270         MOVE "No canned virtual-fulfillment response left"
001280                            TO    WK-C-VFUL-FULFILL-ID
001290         ADD 1                  TO    WK-77-EXHAUST-COUNT
001300         DISPLAY "LRPXVIRT - CALLS MADE - " WK-77-CALL-COUNT
001310         DISPLAY "LRPXVIRT - EXHAUSTED  - " WK-77-EXHAUST-COUNT
001320         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001330     IF  NOT WK-C-SUCCESSFUL
001340         MOVE "FAILED "     TO    WK-C-VFUL-RESULT
001350         MOVE WK-C-ERR-IOERROR TO WK-C-VFUL-FULFILL-ID
001360         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001370
001380 A099-PROCESS-CALLED-ROUTINE-EX.
001390     EXIT.
001400
001410******************************************************************
001420************** END OF PROGRAM SOURCE -  LRPXVIRT ***************
001430******************************************************************
001440
001450
